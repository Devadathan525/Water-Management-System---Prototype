000100*---------------------------------------------------------------*         
000200*COPYLIB-FLOWHMP. FLOW HEATMAP OUTPUT RECORD -- ONE ROW PER               
000300*DAY-OF-WEEK (0=MONDAY ... 6=SUNDAY), 24 MEAN-CONSUMPTION COLUMNS,        
000400*ONE PER HOUR-OF-DAY 0-23, WRITTEN LINE SEQUENTIAL BY WTRFLOWA            
000500*AFTER THE WHOLE TIDY FLOW FILE HAS BEEN ACCUMULATED INTO                 
000600*WS-HEATMAP-ACCUM-TABLE (SEE COPYLIB-FLOWRPT).  A CELL WITH NO            
000700*READINGS COMES OUT AS THE HEATMAP-EMPTY-CELL SENTINEL RATHER THAN        
000800*ZERO, SO A GENUINE ZERO-CONSUMPTION HOUR IS NOT MISTAKEN FOR NO          
000900*DATA.                                                                    
001000*---------------------------------------------------------------*         
001100  01  FR-HEATMAP-RECORD.                                                  
001200      05  FR-HMP-DAY-OF-WEEK          PIC 9(01).                          
001300      05  FR-HMP-HOUR-CELL OCCURS 24 TIMES                                
001400                                      PIC S9(9)V9(4).                     
001500      05  FILLER                      PIC X(09).                          
