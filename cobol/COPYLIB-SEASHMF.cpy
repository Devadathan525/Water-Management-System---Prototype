000100*---------------------------------------------------------------*         
000200*COPYLIB-SEASHMF. HUMIDITY-VS-FLOW DAILY OUTPUT -- ONE ROW PER            
000300*JOINED CALENDAR DATE, PLUS A FINAL CORRELATION SUMMARY LINE.  THE        
000400*TWO RECORD FORMATS SHARE ONE FD IN WTRSEASN, THE SAME WAY A              
000500*DETAIL/TOTAL-LINE PAIR SHARES ONE PRINT FILE ELSEWHERE IN THIS           
000600*SHOP'S PROGRAMS.                                                         
000700*---------------------------------------------------------------*         
000800  01  SR-HUMIDITY-FLOW-RECORD.                                            
000900      05  SR-HMF-DATE                 PIC X(10).                          
001000      05  SR-HMF-TOTAL-CONSUMPTION    PIC S9(11)V9(2).                    
001100      05  SR-HMF-HUMIDITY             PIC S9(5)V9(3).                     
001200      05  FILLER                      PIC X(15).                          
001300*---------------------------------------------------------------*         
001400  01  SR-CORRELATION-LINE.                                                
001500      05  FILLER                      PIC X(35)                           
001600          VALUE 'HUMIDITY VS FLOW PEARSON R       :'.                     
001700      05  SR-COR-CORRELATION          PIC S9V9(4).                        
001800      05  FILLER                      PIC X(30).                          
