000100*****************************************************************         
000200*PROGRAM NAME:    WTRBATCH                                                
000300*ORIGINAL AUTHOR: M. A. GUERRA                                            
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*04/02/88 MAG           ORIGINAL CODING.  NIGHTLY BATCH DRIVER            
000900*                       CALLING THE PARSE, ANALYTICS AND ALERT            
001000*                       RUNS IN SEQUENCE SO OPERATIONS ONLY HAS           
001100*                       TO SCHEDULE ONE STEP.  TICKET WTR-2011.           
001200*11/19/95 TOK           ADDED WTRQUALA TO THE CALL SEQUENCE AFTER         
001300*                       THE QUALITY COMPLIANCE RUN WAS SPLIT OUT          
001400*                       OF WTRQUALP.  TICKET WTR-2204.                    
001500*01/08/99 JWP           YEAR 2000 REMEDIATION.  REVIEWED THE STEP         
001600*                       NAME TABLE AND TRACE DISPLAY FOR TWO-DIGIT        
001700*                       YEAR EXPOSURE; NONE FOUND IN THIS DRIVER.         
001800*                       TICKET WTR-0399.                                  
001900*06/30/19 KDL           ADDED WTRSEASN AND WTRALERT TO THE CALL           
002000*                       SEQUENCE.  CORRELATION NOW DISPLAYED HERE         
002100*                       INSTEAD OF BY WTRSEASN DIRECTLY.                  
002200*                       TICKET WTR-3302.                                  
002300*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
002400*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
002500*                                                                         
002600*****************************************************************         
002700  IDENTIFICATION DIVISION.                                                
002800  PROGRAM-ID.    WTRBATCH.                                                
002900  AUTHOR.        M. A. GUERRA.                                            
003000  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
003100  DATE-WRITTEN.  04/02/88.                                                
003200  DATE-COMPILED.                                                          
003300  SECURITY.      NON-CONFIDENTIAL.                                        
003400*****************************************************************         
003500  ENVIRONMENT DIVISION.                                                   
003600*----------------------------------------------------------------*        
003700  CONFIGURATION SECTION.                                                  
003800  SOURCE-COMPUTER. IBM-3081.                                              
003900  OBJECT-COMPUTER. IBM-3081.                                              
004000  SPECIAL-NAMES.                                                          
004100      C01 IS TOP-OF-FORM                                                  
004200      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
004300             OFF STATUS IS WTR-TRACE-SW-OFF.                              
004400*****************************************************************         
004500  DATA DIVISION.                                                          
004600*----------------------------------------------------------------*        
004700  WORKING-STORAGE SECTION.                                                
004800*----------------------------------------------------------------*        
004900*WS-STEP-CONTROL-AREA -- ONE COUNTER PER CALLED STEP SO THE               
005000*OPERATOR CAN SEE IN THE JOB LOG HOW FAR THE NIGHTLY RUN GOT              
005100*IF SOMETHING ABENDS PARTWAY THROUGH.                                     
005200*----------------------------------------------------------------*        
005300  01  WS-STEP-CONTROL-AREA.                                               
005400      05  WK-STEP-NUMBER               PIC S9(02) COMP VALUE ZERO.        
005500      05  WK-STEPS-COMPLETED           PIC S9(02) COMP VALUE ZERO.        
005600*----------------------------------------------------------------*        
005700*WS-STEP-NAME-TABLE IS LOADED ONCE AT STARTUP AND, UNDER THE              
005800*TRACE SWITCH, DUMPED AS ONE LINE VIA THE REDEFINED FLAT VIEW SO          
005900*SUPPORT CAN SEE THE WHOLE CALL SEQUENCE AT A GLANCE IN THE LOG.          
006000*----------------------------------------------------------------*        
006100  01  WS-STEP-NAME-TABLE.                                                 
006200      05  WK-STEP-NAME OCCURS 6 TIMES  PIC X(10).                         
006300  01  WS-STEP-NAME-LINE REDEFINES WS-STEP-NAME-TABLE.                     
006400      05  WK-STEP-NAME-FLAT            PIC X(60).                         
006500*----------------------------------------------------------------*        
006600*WS-CORRELATION-RESULT-AREA -- THE HUMIDITY/FLOW CORRELATION              
006700*PASSED BACK FROM WTRSEASN ON THE USING LIST, AND THE DISPLAY             
006800*LINE BUILT FROM IT FOR THE OPERATOR CONSOLE.                             
006900*----------------------------------------------------------------*        
007000  01  WS-CORRELATION-RESULT-AREA.                                         
007100      05  WS-CORRELATION-VALUE         PIC S9V9(4).                       
007200      05  WS-CORRELATION-EDIT          PIC -9.9(4).                       
007300      05  WS-CORRELATION-EDIT-TRACE REDEFINES                             
007400              WS-CORRELATION-EDIT       PIC X(06).                        
007500      05  WS-CORRELATION-PRESENT-SW    PIC X(01) VALUE 'N'.               
007600          88  WS-CORRELATION-PRESENT              VALUE 'Y'.              
007700      05  WS-CORRELATION-LINE-AREA     PIC X(60).                         
007800      05  WS-CORRELATION-LINE-PARTS REDEFINES                             
007900              WS-CORRELATION-LINE-AREA.                                   
008000          10  WS-CLA-LABEL             PIC X(40).                         
008100          10  WS-CLA-VALUE             PIC X(20).                         
008200*****************************************************************         
008300  PROCEDURE DIVISION.                                                     
008400*----------------------------------------------------------------*        
008500  0000-MAIN-PROCESSING.                                                   
008600*----------------------------------------------------------------*        
008700      DISPLAY 'WTRBATCH - NIGHTLY WATER ANALYTICS RUN STARTING'.          
008800      PERFORM 0010-LOAD-STEP-NAMES.                                       
008900      IF WTR-TRACE-SW-ON                                                  
009000          DISPLAY 'WTRBATCH - CALL SEQUENCE: ' WK-STEP-NAME-FLAT          
009100      END-IF.                                                             
009200      PERFORM 1000-RUN-FLOW-PARSE                                         
009300          THRU 1500-RUN-ALERTS.                                           
009400      PERFORM 2000-DISPLAY-CORRELATION.                                   
009500      DISPLAY 'WTRBATCH - NIGHTLY WATER ANALYTICS RUN COMPLETE'.          
009600      GOBACK.                                                             
009700*----------------------------------------------------------------*        
009800  0010-LOAD-STEP-NAMES.                                                   
009900*----------------------------------------------------------------*        
010000      MOVE 'WTRFLOWP'                   TO WK-STEP-NAME(1).               
010100      MOVE 'WTRQUALP'                   TO WK-STEP-NAME(2).               
010200      MOVE 'WTRFLOWA'                   TO WK-STEP-NAME(3).               
010300      MOVE 'WTRQUALA'                   TO WK-STEP-NAME(4).               
010400      MOVE 'WTRSEASN'                   TO WK-STEP-NAME(5).               
010500      MOVE 'WTRALERT'                   TO WK-STEP-NAME(6).               
010600*----------------------------------------------------------------*        
010700  1000-RUN-FLOW-PARSE.                                                    
010800*----------------------------------------------------------------*        
010900      ADD 1                             TO WK-STEP-NUMBER.                
011000      DISPLAY 'WTRBATCH - CALLING WTRFLOWP' WK-STEP-NUMBER.               
011100      CALL 'WTRFLOWP'.                                                    
011200      ADD 1                             TO WK-STEPS-COMPLETED.            
011300*----------------------------------------------------------------*        
011400  1100-RUN-QUALITY-PARSE.                                                 
011500*----------------------------------------------------------------*        
011600      ADD 1                             TO WK-STEP-NUMBER.                
011700      DISPLAY 'WTRBATCH - CALLING WTRQUALP' WK-STEP-NUMBER.               
011800      CALL 'WTRQUALP'.                                                    
011900      ADD 1                             TO WK-STEPS-COMPLETED.            
012000*----------------------------------------------------------------*        
012100  1200-RUN-FLOW-ANALYTICS.                                                
012200*----------------------------------------------------------------*        
012300      ADD 1                             TO WK-STEP-NUMBER.                
012400      DISPLAY 'WTRBATCH - CALLING WTRFLOWA' WK-STEP-NUMBER.               
012500      CALL 'WTRFLOWA'.                                                    
012600      ADD 1                             TO WK-STEPS-COMPLETED.            
012700*----------------------------------------------------------------*        
012800  1300-RUN-QUALITY-ANALYTICS.                                             
012900*----------------------------------------------------------------*        
013000      ADD 1                             TO WK-STEP-NUMBER.                
013100      DISPLAY 'WTRBATCH - CALLING WTRQUALA' WK-STEP-NUMBER.               
013200      CALL 'WTRQUALA'.                                                    
013300      ADD 1                             TO WK-STEPS-COMPLETED.            
013400*----------------------------------------------------------------*        
013500  1400-RUN-SEASONAL-ANALYTICS.                                            
013600*----------------------------------------------------------------*        
013700      ADD 1                             TO WK-STEP-NUMBER.                
013800      DISPLAY 'WTRBATCH - CALLING WTRSEASN' WK-STEP-NUMBER.               
013900      CALL 'WTRSEASN' USING WS-CORRELATION-VALUE,                         
014000          WS-CORRELATION-PRESENT-SW.                                      
014100      ADD 1                             TO WK-STEPS-COMPLETED.            
014200*----------------------------------------------------------------*        
014300  1500-RUN-ALERTS.                                                        
014400*----------------------------------------------------------------*        
014500      ADD 1                             TO WK-STEP-NUMBER.                
014600      DISPLAY 'WTRBATCH - CALLING WTRALERT' WK-STEP-NUMBER.               
014700      CALL 'WTRALERT'.                                                    
014800      ADD 1                             TO WK-STEPS-COMPLETED.            
014900*----------------------------------------------------------------*        
015000*2000-DISPLAY-CORRELATION -- THE ONLY FIGURE THIS WHOLE SUITE             
015100*PUTS ON THE OPERATOR CONSOLE RATHER THAN IN AN OUTPUT FILE.  KDL         
015200*MOVED IT HERE 06/30/19 SO THE NIGHT OPERATOR SEES THE R VALUE ON         
015300*THE SAME CONSOLE AS THE CALL TRACE WITHOUT HUNTING FOR A REPORT          
015400*FILE.  IF FEWER THAN TWO DAYS JOINED OR EITHER SERIES HAD NO             
015500*SPREAD, WTRSEASN SENDS BACK PRESENT-SW = 'N' AND NOTHING IS              
015600*DISPLAYED.                                                               
015700*----------------------------------------------------------------*        
015800  2000-DISPLAY-CORRELATION.                                               
015900*----------------------------------------------------------------*        
016000      IF WS-CORRELATION-PRESENT                                           
016100          MOVE WS-CORRELATION-VALUE     TO WS-CORRELATION-EDIT            
016200          IF WTR-TRACE-SW-ON                                              
016300              DISPLAY 'WTRBATCH - R EDIT BYTES: '                         
016400                  WS-CORRELATION-EDIT-TRACE                               
016500          END-IF                                                          
016600          MOVE 'HUMIDITY/FLOW CORRELATION (PEARSON R) = '                 
016700              TO WS-CLA-LABEL                                             
016800          MOVE WS-CORRELATION-EDIT      TO WS-CLA-VALUE                   
016900          DISPLAY WS-CORRELATION-LINE-AREA                                
017000      ELSE                                                                
017100          DISPLAY                                                         
017200            'WTRBATCH - HUMIDITY/FLOW CORRELATION NOT AVAILABLE'          
017300      END-IF.                                                             
