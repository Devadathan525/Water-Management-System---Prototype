000100*---------------------------------------------------------------*         
000200*COPYLIB-FLOWDLY. FLOW DAILY OUTPUT RECORD -- ONE ROW PER CALENDAR        
000300*DATE, WRITTEN LINE SEQUENTIAL BY WTRFLOWA ON THE DAILY CONTROL           
000400*BREAK OVER THE TIDY FLOW FILE.                                           
000500*---------------------------------------------------------------*         
000600  01  FR-DAILY-RECORD.                                                    
000700      05  FR-DLY-DATE                 PIC X(10).                          
000800      05  FR-DLY-TOTAL-CONSUMPTION    PIC S9(11)V9(2).                    
000900      05  FR-DLY-MEAN-INTERVAL        PIC S9(9)V9(4).                     
001000      05  FR-DLY-P95-INTERVAL         PIC S9(9)V9(4).                     
001100      05  FR-DLY-READINGS             PIC 9(7).                           
001200      05  FILLER                      PIC X(08).                          
