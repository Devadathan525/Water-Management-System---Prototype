000100*---------------------------------------------------------------*         
000200*COPYLIB-SEASRPT. WORKING-STORAGE ACCUMULATION TABLES FOR THE             
000300*SEASONAL-ANALYTICS RUN (WTRSEASN).  THE OUTPUT RECORD LAYOUTS            
000400*THEMSELVES ARE IN COPYLIB-SEASFMO, COPYLIB-SEASQMO AND                   
000500*COPYLIB-SEASHMF, ONE PER OUTPUT FILE.                                    
000600*---------------------------------------------------------------*         
000700*WS-FLOW-MONTH-TABLE AND WS-QUALITY-MONTH-TABLE POOL THE TIDY             
000800*RECORDS ACROSS THE WHOLE RUN BY CALENDAR MONTH NUMBER,                   
000900*DISREGARDING YEAR, AS REQUIRED BY THE SEASONAL MONTH-POOLING             
001000*RULE.                                                                    
001100*---------------------------------------------------------------*         
001200  01  WS-FLOW-MONTH-TABLE.                                                
001300      05  FM-MONTH-CELL OCCURS 12 TIMES INDEXED BY FM-MON-IDX.            
001400          10  FM-MONTH-TOTAL          PIC S9(11)V99 COMP.                 
001500          10  FM-MONTH-READINGS       PIC S9(7) COMP.                     
001600*---------------------------------------------------------------*         
001700  01  WS-QUALITY-MONTH-TABLE.                                             
001800      05  QM-PARAMETER-ROW OCCURS 20 TIMES INDEXED BY QM-PAR-IDX.         
001900          10  QM-PARAMETER-NAME       PIC X(30).                          
002000          10  QM-MONTH-CELL OCCURS 12 TIMES INDEXED BY QM-MON-IDX.        
002100              15  QM-IN-RANGE-COUNT   PIC S9(7) COMP.                     
002200              15  QM-TOTAL-COUNT      PIC S9(7) COMP.                     
002300      05  QM-PARAMETER-COUNT          PIC S9(3) COMP VALUE ZERO.          
002400*---------------------------------------------------------------*         
002500*WS-HUMIDITY-DAY-TABLE HOLDS THE ONE HUMIDITY PARAMETER'S DAILY           
002600*MEAN, AND WS-FLOW-DAY-TABLE THE DAILY FLOW TOTAL, BOTH KEYED BY          
002700*CALENDAR DATE, SO THE TWO SERIES CAN BE INNER-JOINED ON DATE             
002800*BEFORE THE CORRELATION IS COMPUTED.                                      
002900*---------------------------------------------------------------*         
003000  01  WS-FLOW-DAY-TABLE.                                                  
003100      05  FD-DAY-CELL OCCURS 370 TIMES INDEXED BY FD-DAY-IDX.             
003200          10  FD-DAY-DATE              PIC X(10).                         
003300          10  FD-DAY-TOTAL             PIC S9(11)V99 COMP.                
003400      05  FD-DAY-COUNT                 PIC S9(4) COMP VALUE ZERO.         
003500*---------------------------------------------------------------*         
003600  01  WS-HUMIDITY-DAY-TABLE.                                              
003700      05  HD-DAY-CELL OCCURS 370 TIMES INDEXED BY HD-DAY-IDX.             
003800          10  HD-DAY-DATE               PIC X(10).                        
003900          10  HD-DAY-SUM                PIC S9(7)V9(3) COMP.              
004000          10  HD-DAY-READING-COUNT      PIC S9(5) COMP.                   
004100      05  HD-DAY-COUNT                  PIC S9(4) COMP VALUE ZERO.        
