000100*****************************************************************         
000200*PROGRAM NAME:    WTRQUALA                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*10/03/88 RMS           ORIGINAL CODING.  DAILY COMPLIANCE BY             
000900*                       PARAMETER PLUS THE OUT-OF-RANGE BREACH            
001000*                       EVENT LISTING OVER THE TIDY QUALITY FILE.         
001100*02/11/91 TOK           LINE UP COMMENT AND TICKET NUMBERING WITH         
001200*                       THE OTHER RUNS.  TICKET WTR-0119.                 
001300*09/22/94 RMS           BREACH DURATION NOW CARRIES SECONDS AS A          
001400*                       FRACTION OF A MINUTE INSTEAD OF TRUNCATING        
001500*                       TO THE WHOLE MINUTE.  TICKET WTR-0277.            
001600*01/06/99 JWP           YEAR 2000 REMEDIATION.  DURATION MATH             
001700*                       RE-VERIFIED AGAINST FOUR-DIGIT YEARS.             
001800*                       TICKET WTR-0399.                                  
001900*05/30/05 KDL           A BREACH RUN STRADDLING MIDNIGHT WAS BEING        
002000*                       CUT IN TWO BY THE DAILY CONTROL BREAK --          
002100*                       THE RUN IS NOW TRACKED ACROSS DATES AND           
002200*                       ONLY CLOSED BY AN IN-RANGE READING OR A           
002300*                       PARAMETER CHANGE.  TICKET WTR-0588.               
002400*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
002500*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
002600*                                                                         
002700*****************************************************************         
002800  IDENTIFICATION DIVISION.                                                
002900  PROGRAM-ID.    WTRQUALA.                                                
003000  AUTHOR.        R. M. SALAZAR.                                           
003100  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
003200  DATE-WRITTEN.  10/03/88.                                                
003300  DATE-COMPILED.                                                          
003400  SECURITY.      NON-CONFIDENTIAL.                                        
003500*****************************************************************         
003600  ENVIRONMENT DIVISION.                                                   
003700*----------------------------------------------------------------*        
003800  CONFIGURATION SECTION.                                                  
003900  SOURCE-COMPUTER. IBM-3081.                                              
004000  OBJECT-COMPUTER. IBM-3081.                                              
004100  SPECIAL-NAMES.                                                          
004200      C01 IS TOP-OF-FORM                                                  
004300      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
004400             OFF STATUS IS WTR-TRACE-SW-OFF.                              
004500*----------------------------------------------------------------*        
004600  INPUT-OUTPUT SECTION.                                                   
004700  FILE-CONTROL.                                                           
004800      SELECT TIDY-QUALITY-FILE ASSIGN TO TIDYQUAL                         
004900          ORGANIZATION IS SEQUENTIAL                                      
005000          FILE STATUS  IS TIDY-QUALITY-STATUS.                            
005100*                                                                         
005200      SELECT QUALITY-COMPLIANCE-FILE ASSIGN TO QUALCMP                    
005300          ORGANIZATION IS SEQUENTIAL                                      
005400          FILE STATUS  IS QUALITY-COMPLIANCE-STATUS.                      
005500*                                                                         
005600      SELECT BREACH-EVENT-FILE ASSIGN TO QUALBRH                          
005700          ORGANIZATION IS SEQUENTIAL                                      
005800          FILE STATUS  IS BREACH-EVENT-STATUS.                            
005900*****************************************************************         
006000  DATA DIVISION.                                                          
006100*----------------------------------------------------------------*        
006200  FILE SECTION.                                                           
006300*----------------------------------------------------------------*        
006400  FD  TIDY-QUALITY-FILE RECORDING MODE F.                                 
006500  COPY QUALTR.                                                            
006600*----------------------------------------------------------------*        
006700  FD  QUALITY-COMPLIANCE-FILE RECORDING MODE F.                           
006800  COPY QUALCMP.                                                           
006900*----------------------------------------------------------------*        
007000  FD  BREACH-EVENT-FILE RECORDING MODE F.                                 
007100  COPY QUALBRH.                                                           
007200*----------------------------------------------------------------*        
007300  WORKING-STORAGE SECTION.                                                
007400*----------------------------------------------------------------*        
007500  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
007600      05  TIDY-QUALITY-STATUS         PIC X(02).                          
007700          88  TIDY-QUALITY-OK                   VALUE '00'.               
007800          88  TIDY-QUALITY-EOF                   VALUE '10'.              
007900      05  QUALITY-COMPLIANCE-STATUS   PIC X(02).                          
008000      05  BREACH-EVENT-STATUS         PIC X(02).                          
008100      05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                
008200          88  END-OF-FILE                       VALUE 'Y'.                
008300      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
008400          88  WTR-FILES-OK                      VALUE 'Y'.                
008500      05  WS-IN-RANGE-SW              PIC X(01).                          
008600          88  WS-READING-IN-RANGE               VALUE 'Y'.                
008700      05  FILLER                      PIC X(08).                          
008800*----------------------------------------------------------------*        
008900*WS-CONTROL-BREAK-AREA CARRIES THE SAVED (PARAMETER, DATE) KEY FOR        
009000*THE DAILY COMPLIANCE BREAK.  WS-SAVE-DAILY-KEY-PARTS SPLITS IT           
009100*BACK OUT SO THE SAVED PARAMETER AND DATE CAN BE MOVED STRAIGHT TO        
009200*THE OUTPUT RECORD AT FINALIZE TIME.                                      
009300*----------------------------------------------------------------*        
009400  01  WS-CONTROL-BREAK-AREA.                                              
009500      05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.                
009600          88  FIRST-RECORD                      VALUE 'Y'.                
009700      05  WS-SAVE-DAILY-KEY           PIC X(40) VALUE SPACE.              
009800      05  WS-SAVE-DAILY-KEY-PARTS REDEFINES                               
009900              WS-SAVE-DAILY-KEY.                                          
010000          10  WS-SDK-PARAMETER        PIC X(30).                          
010100          10  WS-SDK-DATE             PIC X(10).                          
010200*----------------------------------------------------------------*        
010300  01  WS-COMPLIANCE-ACCUM-AREA.                                           
010400      05  WS-CMP-READINGS             PIC S9(7) COMP VALUE ZERO.          
010500      05  WS-CMP-IN-RANGE-COUNT       PIC S9(7) COMP VALUE ZERO.          
010600      05  WS-CMP-SUM-VALUE            PIC S9(9)V9(3) COMP                 
010700                                      VALUE ZERO.                         
010800      05  WS-CMP-MIN-VALUE            PIC S9(7)V9(3) COMP                 
010900                                      VALUE ZERO.                         
011000      05  WS-CMP-MAX-VALUE            PIC S9(7)V9(3) COMP                 
011100                                      VALUE ZERO.                         
011200*----------------------------------------------------------------*        
011300  01  WS-COMPLIANCE-SENTINELS.                                            
011400      05  WS-CMP-INITIAL-MIN          PIC S9(7)V9(3) COMP                 
011500                                      VALUE 9999999.999.                  
011600      05  WS-CMP-INITIAL-MAX          PIC S9(7)V9(3) COMP                 
011700                                      VALUE -9999999.999.                 
011800*----------------------------------------------------------------*        
011900*WS-BREACH-RUN-AREA TRACKS THE CURRENT OUT-OF-RANGE RUN FOR THE           
012000*PARAMETER BEING READ.  THE RUN IS OPENED BY THE FIRST OUT-OF-            
012100*RANGE READING AND CLOSED BY THE NEXT IN-RANGE READING OR A               
012200*CHANGE OF PARAMETER -- NOT BY THE DAILY CONTROL BREAK.                   
012300*----------------------------------------------------------------*        
012400  01  WS-BREACH-RUN-AREA.                                                 
012500      05  WS-BRH-OPEN-SW              PIC X(01) VALUE 'N'.                
012600          88  BREACH-RUN-OPEN                   VALUE 'Y'.                
012700      05  WS-BRH-PARAMETER             PIC X(30).                         
012800      05  WS-BRH-START-TIME           PIC X(19).                          
012900      05  WS-BRH-START-TIME-PARTS REDEFINES                               
013000              WS-BRH-START-TIME.                                          
013100          10  WS-BST-YEAR             PIC X(04).                          
013200          10  FILLER                  PIC X(01).                          
013300          10  WS-BST-MONTH            PIC X(02).                          
013400          10  FILLER                  PIC X(01).                          
013500          10  WS-BST-DAY              PIC X(02).                          
013600          10  FILLER                  PIC X(01).                          
013700          10  WS-BST-HOUR             PIC X(02).                          
013800          10  FILLER                  PIC X(01).                          
013900          10  WS-BST-MINUTE           PIC X(02).                          
014000          10  FILLER                  PIC X(01).                          
014100          10  WS-BST-SECOND           PIC X(02).                          
014200      05  WS-BRH-END-TIME             PIC X(19).                          
014300      05  WS-BRH-END-TIME-PARTS REDEFINES                                 
014400              WS-BRH-END-TIME.                                            
014500          10  WS-BET-YEAR             PIC X(04).                          
014600          10  FILLER                  PIC X(01).                          
014700          10  WS-BET-MONTH            PIC X(02).                          
014800          10  FILLER                  PIC X(01).                          
014900          10  WS-BET-DAY              PIC X(02).                          
015000          10  FILLER                  PIC X(01).                          
015100          10  WS-BET-HOUR             PIC X(02).                          
015200          10  FILLER                  PIC X(01).                          
015300          10  WS-BET-MINUTE           PIC X(02).                          
015400          10  FILLER                  PIC X(01).                          
015500          10  WS-BET-SECOND           PIC X(02).                          
015600      05  WS-BRH-MIN-VALUE             PIC S9(7)V9(3) COMP.               
015700      05  WS-BRH-MAX-VALUE             PIC S9(7)V9(3) COMP.               
015800      05  WS-BRH-READING-COUNT         PIC S9(7) COMP.                    
015900*----------------------------------------------------------------*        
016000*WS-DURATION-WORK-AREA -- ELAPSED-SECONDS ARITHMETIC FOR THE              
016100*BREACH DURATION, BUILT FROM THE SAME DAY-COUNTING METHOD USED IN         
016200*WTRFLOWA, BUT CARRIED ON THROUGH TO WHOLE SECONDS SINCE IT ALSO          
016300*NEEDS THE TIME OF DAY, NOT JUST THE DATE.                                
016400*----------------------------------------------------------------*        
016500  01  WS-DURATION-WORK-AREA.                                              
016600      05  WK-START-SECONDS            PIC S9(11) COMP.                    
016700      05  WK-END-SECONDS               PIC S9(11) COMP.                   
016800      05  WK-DURATION-SECONDS          PIC S9(11) COMP.                   
016900      05  WK-TOTAL-SECONDS-SINCE-2000  PIC S9(11) COMP.                   
017000*----------------------------------------------------------------*        
017100  COPY WKDATE.                                                            
017200*****************************************************************         
017300  PROCEDURE DIVISION.                                                     
017400*----------------------------------------------------------------*        
017500  0000-MAIN-PROCESSING.                                                   
017600*----------------------------------------------------------------*        
017700      PERFORM 1000-OPEN-FILES.                                            
017800      IF NOT WTR-FILES-OK                                                 
017900          GO TO 9900-ABEND-EXIT.                                          
018000      PERFORM 2000-READ-TIDY-QUALITY-RECORD.                              
018100      PERFORM 2100-PROCESS-ONE-QUALITY-RECORD                             
018200          UNTIL END-OF-FILE.                                              
018300      IF NOT FIRST-RECORD                                                 
018400          PERFORM 3000-FINALIZE-DAILY-GROUP                               
018500          IF BREACH-RUN-OPEN                                              
018600              PERFORM 3200-FINALIZE-BREACH-RUN                            
018700          END-IF                                                          
018800      END-IF.                                                             
018900      PERFORM 9000-CLOSE-FILES.                                           
019000      GOBACK.                                                             
019100*----------------------------------------------------------------*        
019200  1000-OPEN-FILES.                                                        
019300*----------------------------------------------------------------*        
019400      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
019500      OPEN INPUT  TIDY-QUALITY-FILE.                                      
019600      OPEN OUTPUT QUALITY-COMPLIANCE-FILE                                 
019700                  BREACH-EVENT-FILE.                                      
019800      IF NOT TIDY-QUALITY-OK                                              
019900          DISPLAY 'WTRQUALA - TIDY QUALITY OPEN ERROR: '                  
020000              TIDY-QUALITY-STATUS                                         
020100          MOVE 'N'                    TO WK-FILES-OK-SW.                  
020200*----------------------------------------------------------------*        
020300  2100-PROCESS-ONE-QUALITY-RECORD.                                        
020400*----------------------------------------------------------------*        
020500      IF FIRST-RECORD                                                     
020600          PERFORM 2110-START-NEW-DAILY-GROUP                              
020700          MOVE 'N'                     TO WS-FIRST-RECORD-SW              
020800      ELSE                                                                
020900          IF TQ-PARAMETER NOT = WS-SDK-PARAMETER                          
021000              IF BREACH-RUN-OPEN                                          
021100                  PERFORM 3200-FINALIZE-BREACH-RUN                        
021200                  MOVE 'N'              TO WS-BRH-OPEN-SW                 
021300              END-IF                                                      
021400              PERFORM 3000-FINALIZE-DAILY-GROUP                           
021500              PERFORM 2110-START-NEW-DAILY-GROUP                          
021600          ELSE                                                            
021700              IF TQ-TIMESTAMP(1:10) NOT = WS-SDK-DATE                     
021800                  PERFORM 3000-FINALIZE-DAILY-GROUP                       
021900                  PERFORM 2110-START-NEW-DAILY-GROUP                      
022000              END-IF                                                      
022100          END-IF                                                          
022200      END-IF.                                                             
022300      PERFORM 2200-TEST-AND-ACCUMULATE                                    
022400          THRU 2300-UPDATE-BREACH-RUN.                                    
022500      PERFORM 2000-READ-TIDY-QUALITY-RECORD.                              
022600*----------------------------------------------------------------*        
022700  2110-START-NEW-DAILY-GROUP.                                             
022800*----------------------------------------------------------------*        
022900      MOVE TQ-PARAMETER                TO WS-SDK-PARAMETER.               
023000      MOVE TQ-TIMESTAMP(1:10)          TO WS-SDK-DATE.                    
023100      MOVE ZERO TO WS-CMP-READINGS WS-CMP-IN-RANGE-COUNT                  
023200                   WS-CMP-SUM-VALUE.                                      
023300      MOVE WS-CMP-INITIAL-MIN          TO WS-CMP-MIN-VALUE.               
023400      MOVE WS-CMP-INITIAL-MAX          TO WS-CMP-MAX-VALUE.               
023500      IF WTR-TRACE-SW-ON                                                  
023600          DISPLAY 'WTRQUALA TRACE NEW GROUP: ' WS-SDK-PARAMETER           
023700              ' ' WS-SDK-DATE.                                            
023800*----------------------------------------------------------------*        
023900  2200-TEST-AND-ACCUMULATE.                                               
024000*----------------------------------------------------------------*        
024100      ADD 1                            TO WS-CMP-READINGS.                
024200      IF TQ-VALUE >= TQ-SAFE-MIN AND TQ-VALUE <= TQ-SAFE-MAX              
024300          MOVE 'Y'                     TO WS-IN-RANGE-SW                  
024400          ADD 1                        TO WS-CMP-IN-RANGE-COUNT           
024500      ELSE                                                                
024600          MOVE 'N'                     TO WS-IN-RANGE-SW                  
024700      END-IF.                                                             
024800      ADD TQ-VALUE                     TO WS-CMP-SUM-VALUE.               
024900      IF TQ-VALUE < WS-CMP-MIN-VALUE                                      
025000          MOVE TQ-VALUE                TO WS-CMP-MIN-VALUE.               
025100      IF TQ-VALUE > WS-CMP-MAX-VALUE                                      
025200          MOVE TQ-VALUE                TO WS-CMP-MAX-VALUE.               
025300*----------------------------------------------------------------*        
025400  2300-UPDATE-BREACH-RUN.                                                 
025500*----------------------------------------------------------------*        
025600      IF WS-READING-IN-RANGE                                              
025700          IF BREACH-RUN-OPEN                                              
025800              PERFORM 3200-FINALIZE-BREACH-RUN                            
025900              MOVE 'N'                 TO WS-BRH-OPEN-SW                  
026000          END-IF                                                          
026100      ELSE                                                                
026200          IF BREACH-RUN-OPEN                                              
026300              MOVE TQ-TIMESTAMP        TO WS-BRH-END-TIME                 
026400              ADD 1                    TO WS-BRH-READING-COUNT            
026500              IF TQ-VALUE < WS-BRH-MIN-VALUE                              
026600                  MOVE TQ-VALUE        TO WS-BRH-MIN-VALUE                
026700              END-IF                                                      
026800              IF TQ-VALUE > WS-BRH-MAX-VALUE                              
026900                  MOVE TQ-VALUE        TO WS-BRH-MAX-VALUE                
027000              END-IF                                                      
027100          ELSE                                                            
027200              MOVE TQ-PARAMETER        TO WS-BRH-PARAMETER                
027300              MOVE TQ-TIMESTAMP        TO WS-BRH-START-TIME               
027400              MOVE TQ-TIMESTAMP        TO WS-BRH-END-TIME                 
027500              MOVE TQ-VALUE            TO WS-BRH-MIN-VALUE                
027600              MOVE TQ-VALUE            TO WS-BRH-MAX-VALUE                
027700              MOVE 1                   TO WS-BRH-READING-COUNT            
027800              MOVE 'Y'                 TO WS-BRH-OPEN-SW                  
027900          END-IF                                                          
028000      END-IF.                                                             
028100*----------------------------------------------------------------*        
028200  3000-FINALIZE-DAILY-GROUP.                                              
028300*----------------------------------------------------------------*        
028400      MOVE WS-SDK-PARAMETER             TO QR-CMP-PARAMETER.              
028500      MOVE WS-SDK-DATE                  TO QR-CMP-DATE.                   
028600      COMPUTE QR-CMP-PCT-IN-RANGE ROUNDED =                               
028700          100 * WS-CMP-IN-RANGE-COUNT / WS-CMP-READINGS.                  
028800      COMPUTE QR-CMP-BREACHES =                                           
028900          WS-CMP-READINGS - WS-CMP-IN-RANGE-COUNT.                        
029000      MOVE WS-CMP-READINGS               TO QR-CMP-READINGS.              
029100      COMPUTE QR-CMP-AVG-VALUE ROUNDED =                                  
029200          WS-CMP-SUM-VALUE / WS-CMP-READINGS.                             
029300      MOVE WS-CMP-MIN-VALUE               TO QR-CMP-MIN-VALUE.            
029400      MOVE WS-CMP-MAX-VALUE               TO QR-CMP-MAX-VALUE.            
029500      WRITE QR-COMPLIANCE-RECORD.                                         
029600*----------------------------------------------------------------*        
029700  3200-FINALIZE-BREACH-RUN.                                               
029800*----------------------------------------------------------------*        
029900      MOVE WS-BRH-PARAMETER              TO QR-BRC-PARAMETER.             
030000      MOVE WS-BRH-START-TIME             TO QR-BRC-START-TIME.            
030100      MOVE WS-BRH-END-TIME               TO QR-BRC-END-TIME.              
030200      PERFORM 2600-COMPUTE-ELAPSED-SECONDS.                               
030300      COMPUTE QR-BRC-DURATION-MIN ROUNDED =                               
030400          WK-DURATION-SECONDS / 60.                                       
030500      MOVE WS-BRH-MIN-VALUE               TO QR-BRC-MIN-VALUE.            
030600      MOVE WS-BRH-MAX-VALUE               TO QR-BRC-MAX-VALUE.            
030700      MOVE WS-BRH-READING-COUNT           TO QR-BRC-READINGS.             
030800      WRITE QR-BREACH-RECORD.                                             
030900*----------------------------------------------------------------*        
031000  2600-COMPUTE-ELAPSED-SECONDS.                                           
031100*----------------------------------------------------------------*        
031200      MOVE WS-BST-YEAR                   TO WK-YEAR.                      
031300      MOVE WS-BST-MONTH                  TO WK-MONTH.                     
031400      MOVE WS-BST-DAY                    TO WK-DAY.                       
031500      MOVE WS-BST-HOUR                   TO WK-HOUR.                      
031600      MOVE WS-BST-MINUTE                 TO WK-MINUTE.                    
031700      MOVE WS-BST-SECOND                 TO WK-SECOND.                    
031800      PERFORM 2610-COMPUTE-TOTAL-SECONDS.                                 
031900      MOVE WK-TOTAL-SECONDS-SINCE-2000   TO WK-START-SECONDS.             
032000      MOVE WS-BET-YEAR                   TO WK-YEAR.                      
032100      MOVE WS-BET-MONTH                  TO WK-MONTH.                     
032200      MOVE WS-BET-DAY                    TO WK-DAY.                       
032300      MOVE WS-BET-HOUR                   TO WK-HOUR.                      
032400      MOVE WS-BET-MINUTE                 TO WK-MINUTE.                    
032500      MOVE WS-BET-SECOND                 TO WK-SECOND.                    
032600      PERFORM 2610-COMPUTE-TOTAL-SECONDS.                                 
032700      MOVE WK-TOTAL-SECONDS-SINCE-2000   TO WK-END-SECONDS.               
032800      COMPUTE WK-DURATION-SECONDS =                                       
032900          WK-END-SECONDS - WK-START-SECONDS.                              
033000*----------------------------------------------------------------*        
033100*2610-COMPUTE-TOTAL-SECONDS -- SAME DAY-COUNTING METHOD AS                
033200*WTRFLOWA'S 2400-COMPUTE-DAY-OF-WEEK, CARRIED ON TO WHOLE SECONDS         
033300*SINCE 2000-01-01 00:00:00 RATHER THAN STOPPED AT THE DAY-OF-WEEK.        
033400*----------------------------------------------------------------*        
033500  2610-COMPUTE-TOTAL-SECONDS.                                             
033600*----------------------------------------------------------------*        
033700      COMPUTE WK-PRIOR-YEAR = WK-YEAR - 1.                                
033800      DIVIDE WK-PRIOR-YEAR BY 4   GIVING WK-LEAP-DIV-1.                   
033900      DIVIDE WK-PRIOR-YEAR BY 100 GIVING WK-LEAP-DIV-2.                   
034000      DIVIDE WK-PRIOR-YEAR BY 400 GIVING WK-LEAP-DIV-3.                   
034100      COMPUTE WK-LEAP-YEARS-BEFORE =                                      
034200          WK-LEAP-DIV-1 - WK-LEAP-DIV-2 + WK-LEAP-DIV-3 - 484.            
034300      PERFORM 2615-CHECK-LEAP-YEAR.                                       
034400      MOVE WK-CUM-DAYS(WK-MONTH)         TO WK-DAYS-INTO-YEAR.            
034500      IF WK-IS-LEAP-YEAR AND WK-MONTH > 2                                 
034600          ADD 1 TO WK-DAYS-INTO-YEAR.                                     
034700      COMPUTE WK-TOTAL-DAYS-SINCE-2000 =                                  
034800          ((WK-YEAR - 2000) * 365) + WK-LEAP-YEARS-BEFORE +               
034900          WK-DAYS-INTO-YEAR + (WK-DAY - 1).                               
035000      COMPUTE WK-TOTAL-SECONDS-SINCE-2000 =                               
035100          (WK-TOTAL-DAYS-SINCE-2000 * 86400) +                            
035200          (WK-HOUR * 3600) + (WK-MINUTE * 60) + WK-SECOND.                
035300*----------------------------------------------------------------*        
035400  2615-CHECK-LEAP-YEAR.                                                   
035500*----------------------------------------------------------------*        
035600      MOVE 'N'                           TO WK-IS-LEAP-YEAR-SW.           
035700      DIVIDE WK-YEAR BY 4 GIVING WK-LEAP-DIV-1                            
035800          REMAINDER WK-REMAINDER-WORK.                                    
035900      IF WK-REMAINDER-WORK = 0                                            
036000          DIVIDE WK-YEAR BY 100 GIVING WK-LEAP-DIV-1                      
036100              REMAINDER WK-REMAINDER-WORK                                 
036200          IF WK-REMAINDER-WORK NOT = 0                                    
036300              MOVE 'Y'                   TO WK-IS-LEAP-YEAR-SW            
036400          ELSE                                                            
036500              DIVIDE WK-YEAR BY 400 GIVING WK-LEAP-DIV-1                  
036600                  REMAINDER WK-REMAINDER-WORK                             
036700              IF WK-REMAINDER-WORK = 0                                    
036800                  MOVE 'Y'               TO WK-IS-LEAP-YEAR-SW            
036900              END-IF                                                      
037000          END-IF                                                          
037100      END-IF.                                                             
037200*----------------------------------------------------------------*        
037300  2000-READ-TIDY-QUALITY-RECORD.                                          
037400*----------------------------------------------------------------*        
037500      READ TIDY-QUALITY-FILE                                              
037600          AT END MOVE 'Y'                TO END-OF-FILE-SW.               
037700*----------------------------------------------------------------*        
037800  9000-CLOSE-FILES.                                                       
037900*----------------------------------------------------------------*        
038000      CLOSE TIDY-QUALITY-FILE                                             
038100            QUALITY-COMPLIANCE-FILE                                       
038200            BREACH-EVENT-FILE.                                            
038300*----------------------------------------------------------------*        
038400*09/11/25 SPB  SHOP STANDARD WR-1207 -- A TIDY-QUALITY OPEN               
038500*              FAILURE USED TO FALL THROUGH INTO THE READ LOOP            
038600*              AGAINST A CLOSED FILE.  1000-OPEN-FILES NOW SETS           
038700*              WK-FILES-OK-SW AND 0000-MAIN-PROCESSING BRANCHES           
038800*              HERE INSTEAD, SKIPPING THE WHOLE RUN.                      
038900*----------------------------------------------------------------*        
039000  9900-ABEND-EXIT.                                                        
039100*----------------------------------------------------------------*        
039200      DISPLAY 'WTRQUALA - ABORTING, FILE OPEN FAILED'.                    
039300      GOBACK.                                                             
