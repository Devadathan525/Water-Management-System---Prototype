000100*---------------------------------------------------------------*         
000200*COPYLIB-QUALTR. TIDY QUALITY RECORD -- ONE READING OF ONE WATER-         
000300*QUALITY PARAMETER AT ONE TIMESTAMP, WRITTEN LINE SEQUENTIAL BY           
000400*WTRQUALP AFTER THE RAW QUALITY EXTRACT HAS BEEN PARSED AND SORTED        
000500*BY PARAMETER, TIMESTAMP. READ SEQUENTIALLY ONLY -- NO KEYED              
000600*ACCESS.  TQ-TIMESTAMP IS KEPT YEAR-MONTH-DAY SO A PLAIN                  
000700*ALPHANUMERIC SORT ON PARAMETER THEN TIMESTAMP IS ALSO A                  
000800*CHRONOLOGICAL SORT WITHIN EACH PARAMETER.                                
000900*---------------------------------------------------------------*         
001000  01  TQ-QUALITY-RECORD.                                                  
001100      05  TQ-TIMESTAMP                PIC X(19).                          
001200      05  TQ-TIMESTAMP-PARTS REDEFINES TQ-TIMESTAMP.                      
001300          10  TQ-TS-YEAR              PIC X(04).                          
001400          10  FILLER                  PIC X(01).                          
001500          10  TQ-TS-MONTH             PIC X(02).                          
001600          10  FILLER                  PIC X(01).                          
001700          10  TQ-TS-DAY               PIC X(02).                          
001800          10  FILLER                  PIC X(01).                          
001900          10  TQ-TS-HOUR              PIC X(02).                          
002000          10  FILLER                  PIC X(01).                          
002100          10  TQ-TS-MINUTE            PIC X(02).                          
002200          10  FILLER                  PIC X(01).                          
002300          10  TQ-TS-SECOND            PIC X(02).                          
002400      05  TQ-PARAMETER                PIC X(30).                          
002500      05  TQ-VALUE                    PIC S9(7)V9(3).                     
002600      05  TQ-SAFE-MIN                 PIC S9(7)V9(3).                     
002700      05  TQ-SAFE-MAX                 PIC S9(7)V9(3).                     
002800      05  FILLER                      PIC X(11).                          
002900                                                                          
