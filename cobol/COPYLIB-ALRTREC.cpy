000100*---------------------------------------------------------------*         
000200*COPYLIB-ALRTREC. RECOMMENDATION TEXT OUTPUT RECORD -- FREE-TEXT          
000300*LINES WRITTEN LINE SEQUENTIAL BY WTRALERT, ONE RULE TEXT PER             
000400*DISTINCT BREACHED PARAMETER, OR THE SINGLE "ALL PARAMETERS..."           
000500*LINE WHEN THE LAST 24 HOURS HAD NO BREACHES.                             
000600*---------------------------------------------------------------*         
000700  01  AR-RECOMMENDATION-RECORD.                                           
000800      05  AR-REC-TEXT                 PIC X(100).                         
