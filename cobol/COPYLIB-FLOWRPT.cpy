000100*---------------------------------------------------------------*         
000200*COPYLIB-FLOWRPT. WORKING-STORAGE ACCUMULATION TABLE FOR THE              
000300*FLOW-ANALYTICS RUN (WTRFLOWA).  THE PER-FILE OUTPUT RECORD               
000400*LAYOUTS THEMSELVES ARE IN COPYLIB-FLOWDLY, COPYLIB-FLOWSFT AND           
000500*COPYLIB-FLOWHMP, ONE PER OUTPUT FILE, THE SAME WAY COPYLIB-FLOWTR        
000600*HOLDS ONE RECORD FOR ONE FILE.                                           
000700*---------------------------------------------------------------*         
000800  01  WS-HEATMAP-EMPTY-CELL           PIC S9(9)V9(4)                      
000900                                      VALUE 999999999.9999.               
001000*---------------------------------------------------------------*         
001100*WS-HEATMAP-ACCUM-TABLE HOLDS THE RUNNING SUM AND READING COUNT           
001200*FOR EACH OF THE 7 DAYS-OF-WEEK (0=MONDAY) BY 24 HOURS-OF-DAY SO          
001300*THE MEAN CONSUMPTION CAN BE COMPUTED ON A SINGLE PASS OF TIDY            
001400*FLOW.                                                                    
001500*---------------------------------------------------------------*         
001600  01  WS-HEATMAP-ACCUM-TABLE.                                             
001700      05  HM-DOW-ROW OCCURS 7 TIMES INDEXED BY HM-DOW-IDX.                
001800          10  HM-HOUR-CELL OCCURS 24 TIMES INDEXED BY HM-HR-IDX.          
001900              15  HM-CELL-SUM         PIC S9(9)V99 COMP.                  
002000              15  HM-CELL-COUNT       PIC S9(7) COMP.                     
