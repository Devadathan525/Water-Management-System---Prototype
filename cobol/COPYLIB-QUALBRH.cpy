000100*---------------------------------------------------------------*         
000200*COPYLIB-QUALBRH. BREACH EVENT OUTPUT RECORD -- ONE ROW PER RUN OF        
000300*CONSECUTIVE OUT-OF-RANGE READINGS WITHIN A PARAMETER, WRITTEN            
000400*LINE SEQUENTIAL BY WTRQUALA'S RUN-LENGTH SCAN OF THE TIDY QUALITY        
000500*FILE.                                                                    
000600*---------------------------------------------------------------*         
000700  01  QR-BREACH-RECORD.                                                   
000800      05  QR-BRC-PARAMETER            PIC X(30).                          
000900      05  QR-BRC-START-TIME           PIC X(19).                          
001000      05  QR-BRC-END-TIME             PIC X(19).                          
001100      05  QR-BRC-DURATION-MIN         PIC S9(7)V9(2).                     
001200      05  QR-BRC-MIN-VALUE            PIC S9(7)V9(3).                     
001300      05  QR-BRC-MAX-VALUE            PIC S9(7)V9(3).                     
001400      05  QR-BRC-READINGS             PIC 9(7).                           
001500      05  FILLER                      PIC X(06).                          
