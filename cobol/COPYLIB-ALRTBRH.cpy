000100*---------------------------------------------------------------*         
000200*COPYLIB-ALRTBRH. LAST-24-HOUR BREACH OUTPUT RECORD -- ONE ROW PER        
000300*BREACHING READING IN THE 24 HOURS ENDING AT THE MAXIMUM QUALITY          
000400*TIMESTAMP, WRITTEN LINE SEQUENTIAL BY WTRALERT SORTED BY                 
000500*(PARAMETER, TIMESTAMP).                                                  
000600*---------------------------------------------------------------*         
000700  01  AR-BREACH-RECORD.                                                   
000800      05  AR-BRH-TIMESTAMP            PIC X(19).                          
000900      05  AR-BRH-PARAMETER            PIC X(30).                          
001000      05  AR-BRH-VALUE                PIC S9(7)V9(3).                     
001100      05  AR-BRH-SAFE-MIN             PIC S9(7)V9(3).                     
001200      05  AR-BRH-SAFE-MAX             PIC S9(7)V9(3).                     
001300      05  FILLER                      PIC X(06).                          
