000100*****************************************************************         
000200*PROGRAM NAME:    WTRALERT                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*11/02/88 RMS           ORIGINAL CODING.  ROLLING MEDIAN/MAD FLOW         
000900*                       ANOMALY SCAN, LAST-24-HOUR QUALITY BREACH         
001000*                       LISTING AND RULE-OF-THUMB RECOMMENDATIONS.        
001100*04/18/91 TOK           COMMENT AND TICKET NUMBERING LINED UP             
001200*                       WITH THE OTHER RUNS.  TICKET WTR-0119.            
001300*12/08/95 RMS           ROLLING WINDOW MINIMUM RAISED FROM 4 TO 6         
001400*                       READINGS PER THE PLANT MANAGER'S REQUEST          
001500*                       -- FEWER FALSE ANOMALIES ON STARTUP.              
001600*                       TICKET WTR-0301.                                  
001700*01/06/99 JWP           YEAR 2000 REMEDIATION.  24-HOUR CUTOFF            
001800*                       MATH RE-VERIFIED AGAINST FOUR-DIGIT YEARS.        
001900*                       TICKET WTR-0399.                                  
002000*09/14/07 KDL           RECOMMENDATION RULES NOW KEY OFF THE              
002100*                       DISTINCT SET OF BREACHED PARAMETER NAMES          
002200*                       INSTEAD OF THE FIRST BREACH SEEN.                 
002300*                       TICKET WTR-0701.                                  
002400*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
002500*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
002600*                                                                         
002700*****************************************************************         
002800  IDENTIFICATION DIVISION.                                                
002900  PROGRAM-ID.    WTRALERT.                                                
003000  AUTHOR.        R. M. SALAZAR.                                           
003100  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
003200  DATE-WRITTEN.  11/02/88.                                                
003300  DATE-COMPILED.                                                          
003400  SECURITY.      NON-CONFIDENTIAL.                                        
003500*****************************************************************         
003600  ENVIRONMENT DIVISION.                                                   
003700*----------------------------------------------------------------*        
003800  CONFIGURATION SECTION.                                                  
003900  SOURCE-COMPUTER. IBM-3081.                                              
004000  OBJECT-COMPUTER. IBM-3081.                                              
004100  SPECIAL-NAMES.                                                          
004200      C01 IS TOP-OF-FORM                                                  
004300      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
004400             OFF STATUS IS WTR-TRACE-SW-OFF.                              
004500*----------------------------------------------------------------*        
004600  INPUT-OUTPUT SECTION.                                                   
004700  FILE-CONTROL.                                                           
004800      SELECT TIDY-FLOW-FILE ASSIGN TO TIDYFLOW                            
004900          ORGANIZATION IS SEQUENTIAL                                      
005000          FILE STATUS  IS TIDY-FLOW-STATUS.                               
005100*                                                                         
005200      SELECT TIDY-QUALITY-FILE ASSIGN TO TIDYQUAL                         
005300          ORGANIZATION IS SEQUENTIAL                                      
005400          FILE STATUS  IS TIDY-QUALITY-STATUS.                            
005500*                                                                         
005600      SELECT ALERT-ANOMALY-FILE ASSIGN TO ALRTANM                         
005700          ORGANIZATION IS SEQUENTIAL                                      
005800          FILE STATUS  IS ALERT-ANOMALY-STATUS.                           
005900*                                                                         
006000      SELECT ALERT-BREACH-FILE ASSIGN TO ALRTBRH                          
006100          ORGANIZATION IS SEQUENTIAL                                      
006200          FILE STATUS  IS ALERT-BREACH-STATUS.                            
006300*                                                                         
006400      SELECT ALERT-RECOMMEND-FILE ASSIGN TO ALRTREC                       
006500          ORGANIZATION IS SEQUENTIAL                                      
006600          FILE STATUS  IS ALERT-RECOMMEND-STATUS.                         
006700*****************************************************************         
006800  DATA DIVISION.                                                          
006900*----------------------------------------------------------------*        
007000  FILE SECTION.                                                           
007100*----------------------------------------------------------------*        
007200  FD  TIDY-FLOW-FILE RECORDING MODE F.                                    
007300  COPY FLOWTR.                                                            
007400*----------------------------------------------------------------*        
007500  FD  TIDY-QUALITY-FILE RECORDING MODE F.                                 
007600  COPY QUALTR.                                                            
007700*----------------------------------------------------------------*        
007800  FD  ALERT-ANOMALY-FILE RECORDING MODE F.                                
007900  COPY ALRTANM.                                                           
008000*----------------------------------------------------------------*        
008100  FD  ALERT-BREACH-FILE RECORDING MODE F.                                 
008200  COPY ALRTBRH.                                                           
008300*----------------------------------------------------------------*        
008400  FD  ALERT-RECOMMEND-FILE RECORDING MODE F.                              
008500  COPY ALRTREC.                                                           
008600*----------------------------------------------------------------*        
008700  WORKING-STORAGE SECTION.                                                
008800*----------------------------------------------------------------*        
008900  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
009000      05  TIDY-FLOW-STATUS            PIC X(02).                          
009100          88  TIDY-FLOW-OK                       VALUE '00'.              
009200      05  TIDY-QUALITY-STATUS         PIC X(02).                          
009300          88  TIDY-QUALITY-OK                     VALUE '00'.             
009400      05  ALERT-ANOMALY-STATUS        PIC X(02).                          
009500      05  ALERT-BREACH-STATUS         PIC X(02).                          
009600      05  ALERT-RECOMMEND-STATUS      PIC X(02).                          
009700      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
009800          88  WTR-FILES-OK                       VALUE 'Y'.               
009900      05  END-OF-FLOW-SW              PIC X(01) VALUE 'N'.                
010000          88  END-OF-FLOW-FILE                   VALUE 'Y'.               
010100      05  END-OF-QUALITY-SW           PIC X(01) VALUE 'N'.                
010200          88  END-OF-QUALITY-FILE                VALUE 'Y'.               
010300      05  WK-SUBSTR-COUNT              PIC S9(03) COMP.                   
010400      05  WK-BUB-SWAP-TEMP             PIC S9(09)V99 COMP.                
010500*----------------------------------------------------------------*        
010600  COPY ALRTRPT.                                                           
010700*----------------------------------------------------------------*        
010800*WS-ROLLING-STATS-AREA -- THE MEDIAN, MAD AND THRESHOLD DERIVED           
010900*FROM THE CURRENT ROLLING WINDOW, RECOMPUTED FOR EVERY FLOW               
011000*READING ONCE THE WINDOW HOLDS AT LEAST THE MINIMUM OF SIX.               
011100*----------------------------------------------------------------*        
011200  01  WS-ROLLING-STATS-AREA.                                              
011300      05  WK-SCRATCH-MEDIAN            PIC S9(9)V9(4) COMP.               
011400      05  WK-ROLL-MEDIAN                PIC S9(9)V9(4) COMP.              
011500      05  WK-ROLL-MAD                   PIC S9(9)V9(4) COMP.              
011600      05  WK-ROLL-THRESHOLD             PIC S9(9)V9(4) COMP.              
011700      05  WK-DEV-ABS                    PIC S9(9)V9(4) COMP.              
011800      05  WK-MID-LOW                    PIC S9(03) COMP.                  
011900      05  WK-MID-REMAINDER              PIC S9(03) COMP.                  
012000      05  SW-BUB-PASS                   PIC S9(03) COMP.                  
012100*----------------------------------------------------------------*        
012200*WS-24-HOUR-WINDOW-AREA -- THE MAXIMUM QUALITY TIMESTAMP AND THE          
012300*SECONDS-SINCE-2000 CUTOFF 24 HOURS BEFORE IT.                            
012400*----------------------------------------------------------------*        
012500  01  WS-24-HOUR-WINDOW-AREA.                                             
012600      05  WK-MAX-TIMESTAMP              PIC X(19) VALUE SPACES.           
012700      05  WK-MAX-TIMESTAMP-TRACE REDEFINES                                
012800              WK-MAX-TIMESTAMP.                                           
012900          10  WK-MXT-YEAR               PIC X(04).                        
013000          10  FILLER                    PIC X(01).                        
013100          10  WK-MXT-MONTH              PIC X(02).                        
013200          10  FILLER                    PIC X(01).                        
013300          10  WK-MXT-DAY                PIC X(02).                        
013400          10  FILLER                    PIC X(09).                        
013500      05  WK-MAX-SECONDS                PIC S9(11) COMP.                  
013600      05  WK-CUTOFF-SECONDS             PIC S9(11) COMP.                  
013700      05  WK-REC-SECONDS                PIC S9(11) COMP.                  
013800*----------------------------------------------------------------*        
013900*WS-RULE-HIT-SWITCHES -- ONE SWITCH PER RECOMMENDATION RULE, SET          
014000*WHEN ANY BUFFERED 24-HOUR BREACH ENTRY'S PARAMETER NAME CARRIES          
014100*THAT RULE'S KEY SUBSTRING.                                               
014200*----------------------------------------------------------------*        
014300  01  WS-RULE-HIT-SWITCHES.                                               
014400      05  WK-RULE-TDS-SW               PIC X(01) VALUE 'N'.               
014500          88  RULE-TDS-HIT                        VALUE 'Y'.              
014600      05  WK-RULE-PH-SW                PIC X(01) VALUE 'N'.               
014700          88  RULE-PH-HIT                         VALUE 'Y'.              
014800      05  WK-RULE-TSS-SW               PIC X(01) VALUE 'N'.               
014900          88  RULE-TSS-HIT                        VALUE 'Y'.              
015000      05  WK-RULE-BOD-SW               PIC X(01) VALUE 'N'.               
015100          88  RULE-BOD-HIT                         VALUE 'Y'.             
015200      05  WK-RULE-HUMIDITY-SW          PIC X(01) VALUE 'N'.               
015300          88  RULE-HUMIDITY-HIT                    VALUE 'Y'.             
015400      05  WK-TRACE-PARAMETER            PIC X(30).                        
015500      05  WK-TRACE-PARAMETER-VIEW REDEFINES                               
015600              WK-TRACE-PARAMETER.                                         
015700          10  WK-TPV-FIRST-TEN          PIC X(10).                        
015800          10  WK-TPV-REMAINDER          PIC X(20).                        
015900*----------------------------------------------------------------*        
016000*WS-TS-CONVERT-AREA -- TIMESTAMP-TO-SECONDS-SINCE-2000-01-01              
016100*CONVERTER, ITS OWN PRIVATE COPY OF THE DAY-COUNT METHOD USED             
016200*ELSEWHERE ON THIS SYSTEM, SINCE NO SHARED SUBROUTINE LIBRARY IS          
016300*CARRIED ON THIS BOX.                                                     
016400*----------------------------------------------------------------*        
016500  01  WS-TS-CONVERT-AREA.                                                 
016600      05  WK-CONV-TIMESTAMP             PIC X(19).                        
016700      05  WK-CONV-TIMESTAMP-PARTS REDEFINES                               
016800              WK-CONV-TIMESTAMP.                                          
016900          10  WK-CTS-YEAR               PIC X(04).                        
017000          10  FILLER                    PIC X(01).                        
017100          10  WK-CTS-MONTH              PIC X(02).                        
017200          10  FILLER                    PIC X(01).                        
017300          10  WK-CTS-DAY                PIC X(02).                        
017400          10  FILLER                    PIC X(01).                        
017500          10  WK-CTS-HOUR               PIC X(02).                        
017600          10  FILLER                    PIC X(01).                        
017700          10  WK-CTS-MINUTE             PIC X(02).                        
017800          10  FILLER                    PIC X(01).                        
017900          10  WK-CTS-SECOND             PIC X(02).                        
018000      05  WK-CONV-YEAR-NUM              PIC S9(04) COMP.                  
018100      05  WK-CONV-MONTH-NUM             PIC S9(02) COMP.                  
018200      05  WK-CONV-DAY-NUM               PIC S9(02) COMP.                  
018300      05  WK-CONV-HOUR-NUM              PIC S9(02) COMP.                  
018400      05  WK-CONV-MINUTE-NUM            PIC S9(02) COMP.                  
018500      05  WK-CONV-SECOND-NUM            PIC S9(02) COMP.                  
018600      05  WK-CONV-YEAR-IDX              PIC S9(04) COMP.                  
018700      05  WK-CONV-MON-IDX               PIC S9(02) COMP.                  
018800      05  WK-CONV-TOTAL-DAYS            PIC S9(07) COMP.                  
018900      05  WK-CONV-TOTAL-SECONDS         PIC S9(11) COMP.                  
019000      05  WK-CONV-LEAP-SW               PIC X(01).                        
019100          88  WK-CONV-LEAP-YEAR                    VALUE 'Y'.             
019200      05  WK-CONV-DAYS-IN-MONTH-TABLE.                                    
019300          10  WK-CONV-DIM OCCURS 12 TIMES PIC S9(02) COMP.                
019400      05  WK-LEAP-TEST-YEAR             PIC S9(04) COMP.                  
019500      05  WK-LEAP-QUOTIENT              PIC S9(06) COMP.                  
019600      05  WK-LEAP-REMAINDER-4           PIC S9(04) COMP.                  
019700      05  WK-LEAP-REMAINDER-100         PIC S9(04) COMP.                  
019800      05  WK-LEAP-REMAINDER-400         PIC S9(04) COMP.                  
019900*****************************************************************         
020000  PROCEDURE DIVISION.                                                     
020100*----------------------------------------------------------------*        
020200  0000-MAIN-PROCESSING.                                                   
020300*----------------------------------------------------------------*        
020400      PERFORM 1000-OPEN-FILES.                                            
020500      IF NOT WTR-FILES-OK                                                 
020600          GO TO 9900-ABEND-EXIT.                                          
020700      PERFORM 2000-SCAN-FLOW-ANOMALIES.                                   
020800      PERFORM 3000-FIND-LAST-24H-QUALITY-BREACHES.                        
020900      PERFORM 3100-WRITE-24H-BREACHES.                                    
021000      PERFORM 3200-BUILD-RECOMMENDATIONS.                                 
021100      PERFORM 9000-CLOSE-FILES.                                           
021200      GOBACK.                                                             
021300*----------------------------------------------------------------*        
021400  1000-OPEN-FILES.                                                        
021500*----------------------------------------------------------------*        
021600      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
021700      OPEN INPUT  TIDY-FLOW-FILE.                                         
021800      OPEN OUTPUT ALERT-ANOMALY-FILE                                      
021900                  ALERT-BREACH-FILE                                       
022000                  ALERT-RECOMMEND-FILE.                                   
022100      IF NOT TIDY-FLOW-OK                                                 
022200          DISPLAY 'WTRALERT - TIDY FLOW OPEN ERROR: '                     
022300              TIDY-FLOW-STATUS                                            
022400          MOVE 'N'                    TO WK-FILES-OK-SW.                  
022500*----------------------------------------------------------------*        
022600  2000-SCAN-FLOW-ANOMALIES.                                               
022700*----------------------------------------------------------------*        
022800      PERFORM 2010-READ-TIDY-FLOW-RECORD.                                 
022900      PERFORM 2020-PROCESS-ONE-ANOMALY-RECORD                             
023000          UNTIL END-OF-FLOW-FILE.                                         
023100*----------------------------------------------------------------*        
023200  2010-READ-TIDY-FLOW-RECORD.                                             
023300*----------------------------------------------------------------*        
023400      READ TIDY-FLOW-FILE                                                 
023500          AT END MOVE 'Y'               TO END-OF-FLOW-SW.                
023600*----------------------------------------------------------------*        
023700  2020-PROCESS-ONE-ANOMALY-RECORD.                                        
023800*----------------------------------------------------------------*        
023900      PERFORM 2030-SLIDE-WINDOW.                                          
024000      IF RW-WINDOW-DEPTH >= 6                                             
024100          PERFORM 2100-COMPUTE-ROLLING-STATS                              
024200      ELSE                                                                
024300          MOVE ZERO                     TO WK-ROLL-MEDIAN                 
024400          MOVE ZERO                     TO WK-ROLL-THRESHOLD              
024500          MOVE ZERO                     TO WK-ROLL-MAD                    
024600      END-IF.                                                             
024700      MOVE TF-TIMESTAMP                 TO AR-ANM-TIMESTAMP.              
024800      MOVE TF-CONSUMPTION                TO AR-ANM-CONSUMPTION.           
024900      MOVE WK-ROLL-MEDIAN                TO AR-ANM-ROLLING-MEDIAN.        
025000      MOVE WK-ROLL-THRESHOLD             TO AR-ANM-THRESHOLD.             
025100      IF RW-WINDOW-DEPTH < 6 OR WK-ROLL-MAD = 0                           
025200          MOVE 'N'                       TO AR-ANM-ANOMALY-FLAG           
025300      ELSE                                                                
025400          IF TF-CONSUMPTION > WK-ROLL-THRESHOLD                           
025500              MOVE 'Y'                   TO AR-ANM-ANOMALY-FLAG           
025600          ELSE                                                            
025700              MOVE 'N'                   TO AR-ANM-ANOMALY-FLAG           
025800          END-IF                                                          
025900      END-IF.                                                             
026000      WRITE AR-ANOMALY-RECORD.                                            
026100      PERFORM 2010-READ-TIDY-FLOW-RECORD.                                 
026200*----------------------------------------------------------------*        
026300  2030-SLIDE-WINDOW.                                                      
026400*----------------------------------------------------------------*        
026500      IF RW-WINDOW-DEPTH < 24                                             
026600          ADD 1                          TO RW-WINDOW-DEPTH               
026700          MOVE TF-CONSUMPTION            TO                               
026800              RW-WINDOW-VALUE(RW-WINDOW-DEPTH)                            
026900      ELSE                                                                
027000          PERFORM 2035-SHIFT-ONE-WINDOW-CELL                              
027100              VARYING RW-WIN-IDX FROM 1 BY 1 UNTIL RW-WIN-IDX > 23        
027200          MOVE TF-CONSUMPTION            TO RW-WINDOW-VALUE(24)           
027300      END-IF.                                                             
027400*----------------------------------------------------------------*        
027500  2035-SHIFT-ONE-WINDOW-CELL.                                             
027600*----------------------------------------------------------------*        
027700      MOVE RW-WINDOW-VALUE(RW-WIN-IDX + 1) TO                             
027800          RW-WINDOW-VALUE(RW-WIN-IDX).                                    
027900*----------------------------------------------------------------*        
028000*2100-COMPUTE-ROLLING-STATS -- SORTS A SCRATCH COPY OF THE                
028100*WINDOW TO GET THE MEDIAN, THEN SORTS A SCRATCH COPY OF THE               
028200*ABSOLUTE DEVIATIONS FROM THAT MEDIAN TO GET THE MAD.                     
028300*----------------------------------------------------------------*        
028400  2100-COMPUTE-ROLLING-STATS.                                             
028500*----------------------------------------------------------------*        
028600      MOVE RW-WINDOW-DEPTH              TO SW-SCRATCH-DEPTH.              
028700      PERFORM 2110-COPY-WINDOW-TO-SCRATCH                                 
028800          VARYING RW-WIN-IDX FROM 1 BY 1                                  
028900          UNTIL RW-WIN-IDX > RW-WINDOW-DEPTH.                             
029000      PERFORM 2120-BUBBLE-SORT-SCRATCH.                                   
029100      PERFORM 2130-EXTRACT-SCRATCH-MEDIAN.                                
029200      MOVE WK-SCRATCH-MEDIAN             TO WK-ROLL-MEDIAN.               
029300      PERFORM 2140-BUILD-DEVIATION-SCRATCH                                
029400          VARYING RW-WIN-IDX FROM 1 BY 1                                  
029500          UNTIL RW-WIN-IDX > RW-WINDOW-DEPTH.                             
029600      PERFORM 2120-BUBBLE-SORT-SCRATCH.                                   
029700      PERFORM 2130-EXTRACT-SCRATCH-MEDIAN.                                
029800      MOVE WK-SCRATCH-MEDIAN             TO WK-ROLL-MAD.                  
029900      IF WK-ROLL-MAD = 0                                                  
030000          MOVE ZERO                      TO WK-ROLL-THRESHOLD             
030100      ELSE                                                                
030200          COMPUTE WK-ROLL-THRESHOLD =                                     
030300              WK-ROLL-MEDIAN + (3 * WK-ROLL-MAD)                          
030400      END-IF.                                                             
030500*----------------------------------------------------------------*        
030600  2110-COPY-WINDOW-TO-SCRATCH.                                            
030700*----------------------------------------------------------------*        
030800      MOVE RW-WINDOW-VALUE(RW-WIN-IDX)   TO                               
030900          SW-SCRATCH-VALUE(RW-WIN-IDX).                                   
031000*----------------------------------------------------------------*        
031100  2120-BUBBLE-SORT-SCRATCH.                                               
031200*----------------------------------------------------------------*        
031300      PERFORM 2121-BUBBLE-OUTER-PASS                                      
031400          VARYING SW-BUB-PASS FROM 1 BY 1                                 
031500          UNTIL SW-BUB-PASS > SW-SCRATCH-DEPTH.                           
031600*----------------------------------------------------------------*        
031700  2121-BUBBLE-OUTER-PASS.                                                 
031800*----------------------------------------------------------------*        
031900      PERFORM 2122-BUBBLE-COMPARE-SWAP                                    
032000          VARYING SW-SCR-IDX FROM 1 BY 1                                  
032100          UNTIL SW-SCR-IDX > SW-SCRATCH-DEPTH - 1.                        
032200*----------------------------------------------------------------*        
032300  2122-BUBBLE-COMPARE-SWAP.                                               
032400*----------------------------------------------------------------*        
032500      IF SW-SCRATCH-VALUE(SW-SCR-IDX) >                                   
032600              SW-SCRATCH-VALUE(SW-SCR-IDX + 1)                            
032700          MOVE SW-SCRATCH-VALUE(SW-SCR-IDX) TO                            
032800              WK-BUB-SWAP-TEMP                                            
032900          MOVE SW-SCRATCH-VALUE(SW-SCR-IDX + 1) TO                        
033000              SW-SCRATCH-VALUE(SW-SCR-IDX)                                
033100          MOVE WK-BUB-SWAP-TEMP                 TO                        
033200              SW-SCRATCH-VALUE(SW-SCR-IDX + 1)                            
033300      END-IF.                                                             
033400*----------------------------------------------------------------*        
033500  2130-EXTRACT-SCRATCH-MEDIAN.                                            
033600*----------------------------------------------------------------*        
033700      DIVIDE SW-SCRATCH-DEPTH BY 2 GIVING WK-MID-LOW                      
033800          REMAINDER WK-MID-REMAINDER.                                     
033900      IF WK-MID-REMAINDER = 0                                             
034000          COMPUTE WK-SCRATCH-MEDIAN ROUNDED =                             
034100              (SW-SCRATCH-VALUE(WK-MID-LOW) +                             
034200               SW-SCRATCH-VALUE(WK-MID-LOW + 1)) / 2                      
034300      ELSE                                                                
034400          MOVE SW-SCRATCH-VALUE(WK-MID-LOW + 1) TO                        
034500              WK-SCRATCH-MEDIAN                                           
034600      END-IF.                                                             
034700*----------------------------------------------------------------*        
034800  2140-BUILD-DEVIATION-SCRATCH.                                           
034900*----------------------------------------------------------------*        
035000      COMPUTE WK-DEV-ABS =                                                
035100          RW-WINDOW-VALUE(RW-WIN-IDX) - WK-ROLL-MEDIAN.                   
035200      IF WK-DEV-ABS < 0                                                   
035300          COMPUTE WK-DEV-ABS = WK-DEV-ABS * -1                            
035400      END-IF.                                                             
035500      MOVE WK-DEV-ABS                    TO                               
035600          SW-SCRATCH-VALUE(RW-WIN-IDX).                                   
035700*----------------------------------------------------------------*        
035800*3000-FIND-LAST-24H-QUALITY-BREACHES -- PASS ONE FINDS THE                
035900*MAXIMUM TIMESTAMP OVER THE WHOLE TIDY QUALITY FILE (THE FILE IS          
036000*SORTED BY PARAMETER THEN TIMESTAMP, NOT BY TIMESTAMP ALONE, SO           
036100*THE LAST RECORD READ IS NOT NECESSARILY THE MAXIMUM).  PASS TWO          
036200*REREADS THE FILE AND BUFFERS THE OUT-OF-RANGE READINGS FALLING           
036300*IN THE 24 HOURS ENDING AT THAT MAXIMUM -- THE BUFFER COMES OUT           
036400*IN (PARAMETER, TIMESTAMP) ORDER FOR FREE BECAUSE THE FILE                
036500*ALREADY IS.                                                              
036600*----------------------------------------------------------------*        
036700  3000-FIND-LAST-24H-QUALITY-BREACHES.                                    
036800*----------------------------------------------------------------*        
036900      OPEN INPUT TIDY-QUALITY-FILE.                                       
037000      IF NOT TIDY-QUALITY-OK                                              
037100          DISPLAY 'WTRALERT - TIDY QUALITY OPEN ERROR: '                  
037200              TIDY-QUALITY-STATUS.                                        
037300      PERFORM 3010-READ-TIDY-QUALITY-RECORD.                              
037400      PERFORM 3020-TEST-ONE-MAX-TIMESTAMP                                 
037500          UNTIL END-OF-QUALITY-FILE.                                      
037600      CLOSE TIDY-QUALITY-FILE.                                            
037700      MOVE WK-MAX-TIMESTAMP               TO WK-CONV-TIMESTAMP.           
037800      PERFORM 3600-COMPUTE-TIMESTAMP-SECONDS.                             
037900      MOVE WK-CONV-TOTAL-SECONDS          TO WK-MAX-SECONDS.              
038000      COMPUTE WK-CUTOFF-SECONDS = WK-MAX-SECONDS - 86400.                 
038100      IF WTR-TRACE-SW-ON                                                  
038200          DISPLAY 'WTRALERT - MAX TS YR/MO/DA: ' WK-MXT-YEAR '/'          
038300              WK-MXT-MONTH '/' WK-MXT-DAY                                 
038400      END-IF.                                                             
038500      MOVE 'N'                            TO END-OF-QUALITY-SW.           
038600      OPEN INPUT TIDY-QUALITY-FILE.                                       
038700      PERFORM 3010-READ-TIDY-QUALITY-RECORD.                              
038800      PERFORM 3030-SELECT-ONE-BREACH-CANDIDATE                            
038900          UNTIL END-OF-QUALITY-FILE.                                      
039000      CLOSE TIDY-QUALITY-FILE.                                            
039100*----------------------------------------------------------------*        
039200  3010-READ-TIDY-QUALITY-RECORD.                                          
039300*----------------------------------------------------------------*        
039400      READ TIDY-QUALITY-FILE                                              
039500          AT END MOVE 'Y'                TO END-OF-QUALITY-SW.            
039600*----------------------------------------------------------------*        
039700  3020-TEST-ONE-MAX-TIMESTAMP.                                            
039800*----------------------------------------------------------------*        
039900      IF TQ-TIMESTAMP > WK-MAX-TIMESTAMP                                  
040000          MOVE TQ-TIMESTAMP               TO WK-MAX-TIMESTAMP             
040100      END-IF.                                                             
040200      PERFORM 3010-READ-TIDY-QUALITY-RECORD.                              
040300*----------------------------------------------------------------*        
040400  3030-SELECT-ONE-BREACH-CANDIDATE.                                       
040500*----------------------------------------------------------------*        
040600      MOVE TQ-TIMESTAMP                   TO WK-CONV-TIMESTAMP.           
040700      PERFORM 3600-COMPUTE-TIMESTAMP-SECONDS.                             
040800      MOVE WK-CONV-TOTAL-SECONDS          TO WK-REC-SECONDS.              
040900      IF WK-REC-SECONDS >= WK-CUTOFF-SECONDS                              
041000              AND WK-REC-SECONDS <= WK-MAX-SECONDS                        
041100      IF NOT (TQ-VALUE >= TQ-SAFE-MIN AND                                 
041200              TQ-VALUE <= TQ-SAFE-MAX)                                    
041300              PERFORM 3040-BUFFER-ONE-BREACH                              
041400          END-IF                                                          
041500      END-IF.                                                             
041600      PERFORM 3010-READ-TIDY-QUALITY-RECORD.                              
041700*----------------------------------------------------------------*        
041800  3040-BUFFER-ONE-BREACH.                                                 
041900*----------------------------------------------------------------*        
042000      ADD 1                                TO HB-ENTRY-COUNT.             
042100      MOVE TQ-TIMESTAMP         TO HB-TIMESTAMP(HB-ENTRY-COUNT).          
042200      MOVE TQ-PARAMETER         TO HB-PARAMETER(HB-ENTRY-COUNT).          
042300      MOVE TQ-VALUE             TO HB-VALUE(HB-ENTRY-COUNT).              
042400      MOVE TQ-SAFE-MIN          TO HB-SAFE-MIN(HB-ENTRY-COUNT).           
042500      MOVE TQ-SAFE-MAX          TO HB-SAFE-MAX(HB-ENTRY-COUNT).           
042600*----------------------------------------------------------------*        
042700  3100-WRITE-24H-BREACHES.                                                
042800*----------------------------------------------------------------*        
042900      PERFORM 3110-WRITE-ONE-BREACH                                       
043000          VARYING HB-IDX FROM 1 BY 1                                      
043100              UNTIL HB-IDX > HB-ENTRY-COUNT.                              
043200*----------------------------------------------------------------*        
043300  3110-WRITE-ONE-BREACH.                                                  
043400*----------------------------------------------------------------*        
043500      MOVE HB-TIMESTAMP(HB-IDX)           TO AR-BRH-TIMESTAMP.            
043600      MOVE HB-PARAMETER(HB-IDX)           TO AR-BRH-PARAMETER.            
043700      MOVE HB-VALUE(HB-IDX)               TO AR-BRH-VALUE.                
043800      MOVE HB-SAFE-MIN(HB-IDX)            TO AR-BRH-SAFE-MIN.             
043900      MOVE HB-SAFE-MAX(HB-IDX)            TO AR-BRH-SAFE-MAX.             
044000      WRITE AR-BREACH-RECORD.                                             
044100*----------------------------------------------------------------*        
044200*3200-BUILD-RECOMMENDATIONS -- A SINGLE PASS OVER THE BUFFERED            
044300*BREACHES SETS THE FIVE RULE SWITCHES, THEN EACH SWITCH THAT              
044400*FIRED WRITES ITS OWN RECOMMENDATION LINE, IN RULE ORDER.  IF             
044500*THE BUFFER IS EMPTY THE SOLE "ALL PARAMETERS..." LINE GOES OUT           
044600*INSTEAD.                                                                 
044700*----------------------------------------------------------------*        
044800  3200-BUILD-RECOMMENDATIONS.                                             
044900*----------------------------------------------------------------*        
045000      IF HB-ENTRY-COUNT = 0                                               
045100      MOVE 'All parameters within safe ranges in the last 24h.'           
045200              TO RC-TEXT                                                  
045300          WRITE AR-RECOMMENDATION-RECORD FROM                             
045400              WS-RECOMMENDATION-LINE                                      
045500      ELSE                                                                
045600          PERFORM 3210-CHECK-RULES-ONE-ENTRY                              
045700              VARYING HB-IDX FROM 1 BY 1                                  
045800              UNTIL HB-IDX > HB-ENTRY-COUNT                               
045900          PERFORM 3220-WRITE-TRIGGERED-RULES                              
046000      END-IF.                                                             
046100*----------------------------------------------------------------*        
046200  3210-CHECK-RULES-ONE-ENTRY.                                             
046300*----------------------------------------------------------------*        
046400      MOVE HB-PARAMETER(HB-IDX)           TO WK-TRACE-PARAMETER.          
046500      IF WTR-TRACE-SW-ON                                                  
046600          DISPLAY 'WTRALERT - BREACH PARM: ' WK-TPV-FIRST-TEN             
046700              WK-TPV-REMAINDER                                            
046800      END-IF.                                                             
046900      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
047000      INSPECT HB-PARAMETER(HB-IDX)                                        
047100          TALLYING WK-SUBSTR-COUNT FOR ALL 'TDS'.                         
047200      IF WK-SUBSTR-COUNT > 0                                              
047300          MOVE 'Y'                        TO WK-RULE-TDS-SW               
047400      END-IF.                                                             
047500      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
047600      INSPECT HB-PARAMETER(HB-IDX)                                        
047700          TALLYING WK-SUBSTR-COUNT FOR ALL '(pH'.                         
047800      IF WK-SUBSTR-COUNT > 0                                              
047900          MOVE 'Y'                        TO WK-RULE-PH-SW                
048000      END-IF.                                                             
048100      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
048200      INSPECT HB-PARAMETER(HB-IDX)                                        
048300          TALLYING WK-SUBSTR-COUNT FOR ALL 'pH)'.                         
048400      IF WK-SUBSTR-COUNT > 0                                              
048500          MOVE 'Y'                        TO WK-RULE-PH-SW                
048600      END-IF.                                                             
048700      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
048800      INSPECT HB-PARAMETER(HB-IDX)                                        
048900          TALLYING WK-SUBSTR-COUNT FOR ALL 'TSS'.                         
049000      IF WK-SUBSTR-COUNT > 0                                              
049100          MOVE 'Y'                        TO WK-RULE-TSS-SW               
049200      END-IF.                                                             
049300      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
049400      INSPECT HB-PARAMETER(HB-IDX)                                        
049500          TALLYING WK-SUBSTR-COUNT FOR ALL 'Turb'.                        
049600      IF WK-SUBSTR-COUNT > 0                                              
049700          MOVE 'Y'                        TO WK-RULE-TSS-SW               
049800      END-IF.                                                             
049900      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
050000      INSPECT HB-PARAMETER(HB-IDX)                                        
050100          TALLYING WK-SUBSTR-COUNT FOR ALL 'BOD'.                         
050200      IF WK-SUBSTR-COUNT > 0                                              
050300          MOVE 'Y'                        TO WK-RULE-BOD-SW               
050400      END-IF.                                                             
050500      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
050600      INSPECT HB-PARAMETER(HB-IDX)                                        
050700          TALLYING WK-SUBSTR-COUNT FOR ALL 'COD'.                         
050800      IF WK-SUBSTR-COUNT > 0                                              
050900          MOVE 'Y'                        TO WK-RULE-BOD-SW               
051000      END-IF.                                                             
051100      MOVE ZERO TO WK-SUBSTR-COUNT.                                       
051200      INSPECT HB-PARAMETER(HB-IDX)                                        
051300          TALLYING WK-SUBSTR-COUNT FOR ALL 'HUMIDITY'.                    
051400      IF WK-SUBSTR-COUNT > 0                                              
051500          MOVE 'Y'                        TO WK-RULE-HUMIDITY-SW          
051600      END-IF.                                                             
051700*----------------------------------------------------------------*        
051800  3220-WRITE-TRIGGERED-RULES.                                             
051900*----------------------------------------------------------------*        
052000      IF RULE-TDS-HIT                                                     
052100          MOVE SPACE                      TO RC-TEXT                      
052200          STRING 'High TDS detected -> check RO/softener status, '        
052300                  DELIMITED BY SIZE                                       
052400              'resin condition, and source blend.'                        
052500                  DELIMITED BY SIZE                                       
052600              INTO RC-TEXT                                                
052700          WRITE AR-RECOMMENDATION-RECORD FROM                             
052800              WS-RECOMMENDATION-LINE                                      
052900      END-IF.                                                             
053000      IF RULE-PH-HIT                                                      
053100          MOVE SPACE                      TO RC-TEXT                      
053200          STRING 'pH out of range -> verify dosing pumps '                
053300                  DELIMITED BY SIZE                                       
053400              '(alkali/acid), probe calibration, and tank '               
053500                  DELIMITED BY SIZE                                       
053600              'mixing.' DELIMITED BY SIZE                                 
053700              INTO RC-TEXT                                                
053800          WRITE AR-RECOMMENDATION-RECORD FROM                             
053900              WS-RECOMMENDATION-LINE                                      
054000      END-IF.                                                             
054100      IF RULE-TSS-HIT                                                     
054200          MOVE SPACE                      TO RC-TEXT                      
054300          STRING 'Suspended solids/turbidity up -> inspect '              
054400                  DELIMITED BY SIZE                                       
054500              'filters/backwash cycles and upstream settling.'            
054600                  DELIMITED BY SIZE                                       
054700              INTO RC-TEXT                                                
054800          WRITE AR-RECOMMENDATION-RECORD FROM                             
054900              WS-RECOMMENDATION-LINE                                      
055000      END-IF.                                                             
055100      IF RULE-BOD-HIT                                                     
055200          MOVE SPACE                      TO RC-TEXT                      
055300          STRING 'BOD/COD breaches -> check biological treatment '        
055400                  DELIMITED BY SIZE                                       
055500              'load, aeration, and recycle ratios.'                       
055600                  DELIMITED BY SIZE                                       
055700              INTO RC-TEXT                                                
055800          WRITE AR-RECOMMENDATION-RECORD FROM                             
055900              WS-RECOMMENDATION-LINE                                      
056000      END-IF.                                                             
056100      IF RULE-HUMIDITY-HIT                                                
056200          MOVE SPACE                      TO RC-TEXT                      
056300          STRING 'Humidity spikes -> consider ventilation/'               
056400                  DELIMITED BY SIZE                                       
056500              'conditioning; correlate with usage peaks.'                 
056600                  DELIMITED BY SIZE                                       
056700              INTO RC-TEXT                                                
056800          WRITE AR-RECOMMENDATION-RECORD FROM                             
056900              WS-RECOMMENDATION-LINE                                      
057000      END-IF.                                                             
057100*----------------------------------------------------------------*        
057200  3600-COMPUTE-TIMESTAMP-SECONDS.                                         
057300*----------------------------------------------------------------*        
057400      MOVE WK-CTS-YEAR                    TO WK-CONV-YEAR-NUM.            
057500      MOVE WK-CTS-MONTH                   TO WK-CONV-MONTH-NUM.           
057600      MOVE WK-CTS-DAY                     TO WK-CONV-DAY-NUM.             
057700      MOVE WK-CTS-HOUR                    TO WK-CONV-HOUR-NUM.            
057800      MOVE WK-CTS-MINUTE                  TO WK-CONV-MINUTE-NUM.          
057900      MOVE WK-CTS-SECOND                  TO WK-CONV-SECOND-NUM.          
058000      PERFORM 3610-COMPUTE-CONV-DAYS.                                     
058100      COMPUTE WK-CONV-TOTAL-SECONDS =                                     
058200          (WK-CONV-TOTAL-DAYS * 86400) + (WK-CONV-HOUR-NUM * 3600)        
058300          + (WK-CONV-MINUTE-NUM * 60) + WK-CONV-SECOND-NUM.               
058400*----------------------------------------------------------------*        
058500  3610-COMPUTE-CONV-DAYS.                                                 
058600*----------------------------------------------------------------*        
058700      MOVE ZERO                           TO WK-CONV-TOTAL-DAYS.          
058800      PERFORM 3620-ADD-WHOLE-YEAR-DAYS                                    
058900          VARYING WK-CONV-YEAR-IDX FROM 2000 BY 1                         
059000          UNTIL WK-CONV-YEAR-IDX >= WK-CONV-YEAR-NUM.                     
059100      PERFORM 3630-LOAD-DAYS-IN-MONTH-TABLE.                              
059200      PERFORM 3640-ADD-WHOLE-MONTH-DAYS                                   
059300          VARYING WK-CONV-MON-IDX FROM 1 BY 1                             
059400          UNTIL WK-CONV-MON-IDX >= WK-CONV-MONTH-NUM.                     
059500      ADD WK-CONV-DAY-NUM                 TO WK-CONV-TOTAL-DAYS.          
059600      SUBTRACT 1                          FROM WK-CONV-TOTAL-DAYS.        
059700*----------------------------------------------------------------*        
059800  3620-ADD-WHOLE-YEAR-DAYS.                                               
059900*----------------------------------------------------------------*        
060000      MOVE WK-CONV-YEAR-IDX                TO WK-LEAP-TEST-YEAR.          
060100      PERFORM 3615-CHECK-CONV-LEAP-YEAR.                                  
060200      IF WK-CONV-LEAP-YEAR                                                
060300          ADD 366                          TO WK-CONV-TOTAL-DAYS          
060400      ELSE                                                                
060500          ADD 365                          TO WK-CONV-TOTAL-DAYS          
060600      END-IF.                                                             
060700*----------------------------------------------------------------*        
060800  3615-CHECK-CONV-LEAP-YEAR.                                              
060900*----------------------------------------------------------------*        
061000      MOVE 'N'                             TO WK-CONV-LEAP-SW.            
061100      DIVIDE WK-LEAP-TEST-YEAR BY 4 GIVING WK-LEAP-QUOTIENT               
061200          REMAINDER WK-LEAP-REMAINDER-4.                                  
061300      IF WK-LEAP-REMAINDER-4 = 0                                          
061400          DIVIDE WK-LEAP-TEST-YEAR BY 100 GIVING WK-LEAP-QUOTIENT         
061500              REMAINDER WK-LEAP-REMAINDER-100                             
061600          IF WK-LEAP-REMAINDER-100 NOT = 0                                
061700              MOVE 'Y'                     TO WK-CONV-LEAP-SW             
061800          ELSE                                                            
061900              DIVIDE WK-LEAP-TEST-YEAR BY 400 GIVING                      
062000                  WK-LEAP-QUOTIENT                                        
062100                  REMAINDER WK-LEAP-REMAINDER-400                         
062200              IF WK-LEAP-REMAINDER-400 = 0                                
062300                  MOVE 'Y'                 TO WK-CONV-LEAP-SW             
062400              END-IF                                                      
062500          END-IF                                                          
062600      END-IF.                                                             
062700*----------------------------------------------------------------*        
062800  3630-LOAD-DAYS-IN-MONTH-TABLE.                                          
062900*----------------------------------------------------------------*        
063000      MOVE WK-CONV-YEAR-NUM                TO WK-LEAP-TEST-YEAR.          
063100      PERFORM 3615-CHECK-CONV-LEAP-YEAR.                                  
063200      MOVE 31                              TO WK-CONV-DIM(1).             
063300      IF WK-CONV-LEAP-YEAR                                                
063400          MOVE 29                          TO WK-CONV-DIM(2)              
063500      ELSE                                                                
063600          MOVE 28                          TO WK-CONV-DIM(2)              
063700      END-IF.                                                             
063800      MOVE 31                              TO WK-CONV-DIM(3).             
063900      MOVE 30                              TO WK-CONV-DIM(4).             
064000      MOVE 31                              TO WK-CONV-DIM(5).             
064100      MOVE 30                              TO WK-CONV-DIM(6).             
064200      MOVE 31                              TO WK-CONV-DIM(7).             
064300      MOVE 31                              TO WK-CONV-DIM(8).             
064400      MOVE 30                              TO WK-CONV-DIM(9).             
064500      MOVE 31                              TO WK-CONV-DIM(10).            
064600      MOVE 30                              TO WK-CONV-DIM(11).            
064700      MOVE 31                              TO WK-CONV-DIM(12).            
064800*----------------------------------------------------------------*        
064900  3640-ADD-WHOLE-MONTH-DAYS.                                              
065000*----------------------------------------------------------------*        
065100      ADD WK-CONV-DIM(WK-CONV-MON-IDX)     TO WK-CONV-TOTAL-DAYS.         
065200*----------------------------------------------------------------*        
065300  9000-CLOSE-FILES.                                                       
065400*----------------------------------------------------------------*        
065500      CLOSE TIDY-FLOW-FILE                                                
065600            ALERT-ANOMALY-FILE                                            
065700            ALERT-BREACH-FILE                                             
065800            ALERT-RECOMMEND-FILE.                                         
065900*----------------------------------------------------------------*        
066000*09/11/25 SPB  SHOP STANDARD WR-1207 -- A TIDY-FLOW OPEN FAILURE          
066100*              USED TO FALL THROUGH INTO THE ANOMALY SCAN                 
066200*              AGAINST A CLOSED FILE.  1000-OPEN-FILES NOW SETS           
066300*              WK-FILES-OK-SW AND 0000-MAIN-PROCESSING BRANCHES           
066400*              HERE INSTEAD, SKIPPING THE WHOLE RUN.                      
066500*----------------------------------------------------------------*        
066600  9900-ABEND-EXIT.                                                        
066700*----------------------------------------------------------------*        
066800      DISPLAY 'WTRALERT - ABORTING, FILE OPEN FAILED'.                    
066900      GOBACK.                                                             
