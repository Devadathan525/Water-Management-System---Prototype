000100*---------------------------------------------------------------*         
000200*COPYLIB-SEASQMO. SEASONAL QUALITY-BY-MONTH OUTPUT RECORD -- ONE          
000300*ROW PER (PARAMETER, MONTH) PRESENT IN THE TIDY QUALITY FILE,             
000400*WRITTEN LINE SEQUENTIAL BY WTRSEASN AFTER THE WHOLE FILE HAS BEEN        
000500*POOLED INTO WS-QUALITY-MONTH-TABLE (SEE COPYLIB-SEASRPT).                
000600*---------------------------------------------------------------*         
000700  01  SR-QUALITY-MONTH-RECORD.                                            
000800      05  SR-QMO-PARAMETER            PIC X(30).                          
000900      05  SR-QMO-MONTH                PIC 9(02).                          
001000      05  SR-QMO-PCT-IN-RANGE         PIC S9(3)V9(2).                     
001100      05  FILLER                      PIC X(12).                          
