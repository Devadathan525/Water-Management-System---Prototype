000100*---------------------------------------------------------------*         
000200*COPYLIB-SEASFMO. SEASONAL FLOW-BY-MONTH OUTPUT RECORD -- ONE ROW         
000300*PER CALENDAR MONTH NUMBER PRESENT IN THE TIDY FLOW FILE, WRITTEN         
000400*LINE SEQUENTIAL BY WTRSEASN AFTER THE WHOLE FILE HAS BEEN POOLED         
000500*INTO WS-FLOW-MONTH-TABLE (SEE COPYLIB-SEASRPT).                          
000600*---------------------------------------------------------------*         
000700  01  SR-FLOW-MONTH-RECORD.                                               
000800      05  SR-FMO-MONTH                PIC 9(02).                          
000900      05  SR-FMO-TOTAL-CONSUMPTION    PIC S9(11)V9(2).                    
001000      05  FILLER                      PIC X(20).                          
