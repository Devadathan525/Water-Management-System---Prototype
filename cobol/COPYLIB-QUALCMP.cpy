000100*---------------------------------------------------------------*         
000200*COPYLIB-QUALCMP. QUALITY DAILY COMPLIANCE OUTPUT RECORD -- ONE           
000300*ROW PER (PARAMETER, DATE), WRITTEN LINE SEQUENTIAL BY WTRQUALA ON        
000400*THE PARAMETER-AND-DATE CONTROL BREAK OVER THE TIDY QUALITY FILE.         
000500*---------------------------------------------------------------*         
000600  01  QR-COMPLIANCE-RECORD.                                               
000700      05  QR-CMP-PARAMETER            PIC X(30).                          
000800      05  QR-CMP-DATE                 PIC X(10).                          
000900      05  QR-CMP-PCT-IN-RANGE         PIC S9(3)V9(2).                     
001000      05  QR-CMP-BREACHES             PIC 9(7).                           
001100      05  QR-CMP-READINGS             PIC 9(7).                           
001200      05  QR-CMP-AVG-VALUE            PIC S9(7)V9(3).                     
001300      05  QR-CMP-MIN-VALUE            PIC S9(7)V9(3).                     
001400      05  QR-CMP-MAX-VALUE            PIC S9(7)V9(3).                     
001500      05  FILLER                      PIC X(09).                          
