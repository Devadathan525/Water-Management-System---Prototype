000100*---------------------------------------------------------------*         
000200*COPYLIB-WKDATE. SHOP STANDARD DATE/TIME WORK AREA -- COPIED INTO         
000300*EVERY PROGRAM IN THIS SYSTEM THAT HAS TO BREAK DOWN A DD/MM/YYYY         
000400*HH:MM:SS TIMESTAMP, FIGURE THE DAY OF THE WEEK (0=MONDAY ...             
000500*6=SUNDAY), BUCKET AN HOUR INTO A SHIFT, OR COMPUTE A WHOLE-MINUTE        
000600*GAP BETWEEN TWO TIMESTAMPS. ALL INTERMEDIATE FIELDS ARE COMP SO          
000700*THE ARITHMETIC STAYS IN BINARY UNTIL THE FINAL EDIT.                     
000800*---------------------------------------------------------------*         
000900  01  WS-WORK-DATE-FIELDS.                                                
001000      05  WK-DAY                      PIC 9(02).                          
001100      05  WK-MONTH                    PIC 9(02).                          
001200      05  WK-YEAR                     PIC 9(04).                          
001300      05  WK-HOUR                     PIC 9(02).                          
001400      05  WK-MINUTE                   PIC 9(02).                          
001500      05  WK-SECOND                   PIC 9(02).                          
001600      05  WK-DAY-OF-WEEK               PIC S9(01) COMP.                   
001700      05  WK-SHIFT-CODE                PIC X(08).                         
001800      05  WK-PRIOR-YEAR                PIC S9(04) COMP.                   
001900      05  WK-LEAP-YEARS-BEFORE         PIC S9(05) COMP.                   
002000      05  WK-LEAP-DIV-1                PIC S9(05) COMP.                   
002100      05  WK-LEAP-DIV-2                PIC S9(05) COMP.                   
002200      05  WK-LEAP-DIV-3                PIC S9(05) COMP.                   
002300      05  WK-IS-LEAP-YEAR-SW           PIC X(01).                         
002400          88  WK-IS-LEAP-YEAR                 VALUE 'Y'.                  
002500      05  WK-REMAINDER-WORK            PIC S9(05) COMP.                   
002600      05  WK-DAYS-INTO-YEAR            PIC S9(05) COMP.                   
002700      05  WK-TOTAL-DAYS-SINCE-2000     PIC S9(07) COMP.                   
002800      05  WK-DOW-WORK                  PIC S9(07) COMP.                   
002900*---------------------------------------------------------------*         
003000*WK-CUM-DAYS-TABLE -- DAYS ELAPSED BEFORE THE 1ST OF EACH MONTH OF        
003100*A NON-LEAP YEAR, SUBSCRIPT 1 = JANUARY.                                  
003200*---------------------------------------------------------------*         
003300  01  WK-CUM-DAYS-TABLE VALUE                                             
003400      '000031059090120151181212243273304334'.                             
003500      05  WK-CUM-DAYS OCCURS 12 TIMES   PIC 9(03).                        
003600*---------------------------------------------------------------*         
003700*WORK FIELDS FOR A WHOLE-MINUTE GAP BETWEEN TWO DD/MM/YYYY                
003800*HH:MM:SS TIMESTAMPS, USED BY THE INTERVAL AND ANOMALY-WINDOW             
003900*LOGIC.                                                                   
004000*---------------------------------------------------------------*         
004100  01  WS-WORK-MINUTE-GAP-FIELDS.                                          
004200      05  WK-PRIOR-TOTAL-MINUTES       PIC S9(11) COMP.                   
004300      05  WK-CURR-TOTAL-MINUTES        PIC S9(11) COMP.                   
004400      05  WK-MINUTE-GAP                PIC S9(09) COMP.                   
004500                                                                          
