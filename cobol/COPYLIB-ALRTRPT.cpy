000100*---------------------------------------------------------------*         
000200*COPYLIB-ALRTRPT. WORKING-STORAGE TABLES FOR THE ALERTS RUN               
000300*(WTRALERT).  THE OUTPUT RECORD LAYOUTS THEMSELVES ARE IN                 
000400*COPYLIB-ALRTANM, COPYLIB-ALRTBRH AND COPYLIB-ALRTREC, ONE PER            
000500*OUTPUT FILE.                                                             
000600*---------------------------------------------------------------*         
000700*WS-ROLLING-WINDOW-TABLE CARRIES THE LAST 24 TIDY-FLOW CONSUMPTION        
000800*READINGS SO THE ROLLING MEDIAN AND MEDIAN ABSOLUTE DEVIATION CAN         
000900*BE RECOMPUTED EACH TIME A NEW READING SLIDES THE WINDOW FORWARD.         
001000*---------------------------------------------------------------*         
001100  01  WS-ROLLING-WINDOW-TABLE.                                            
001200      05  RW-WINDOW-CELL OCCURS 24 TIMES INDEXED BY RW-WIN-IDX.           
001300          10  RW-WINDOW-VALUE         PIC S9(9)V99 COMP.                  
001400      05  RW-WINDOW-DEPTH             PIC S9(3) COMP VALUE ZERO.          
001500*---------------------------------------------------------------*         
001600*WS-SORT-SCRATCH-TABLE IS A WORK COPY OF THE WINDOW, SORTED IN            
001700*PLACE BY A STRAIGHT BUBBLE PASS, SO THE MIDDLE VALUE(S) CAN BE           
001800*PICKED OFF FOR THE MEDIAN AND, A SECOND TIME, FOR THE MAD.               
001900*---------------------------------------------------------------*         
002000  01  WS-SORT-SCRATCH-TABLE.                                              
002100      05  SW-SCRATCH-CELL OCCURS 24 TIMES INDEXED BY SW-SCR-IDX.          
002200          10  SW-SCRATCH-VALUE        PIC S9(9)V99 COMP.                  
002300      05  SW-SCRATCH-DEPTH            PIC S9(3) COMP VALUE ZERO.          
002400*---------------------------------------------------------------*         
002500*WS-24-HOUR-BREACH-BUFFER HOLDS THE TIDY QUALITY RECORDS FALLING          
002600*WITHIN THE LAST 24 HOURS OF THE RUN SO THE OUT-OF-RANGE ONES CAN         
002700*BE SORTED AND LISTED WITHOUT A SECOND PASS OF THE WHOLE TIDY             
002800*QUALITY FILE.                                                            
002900*---------------------------------------------------------------*         
003000  01  WS-24-HOUR-BREACH-BUFFER.                                           
003100      05  HB-ENTRY OCCURS 2000 TIMES INDEXED BY HB-IDX.                   
003200          10  HB-TIMESTAMP            PIC X(19).                          
003300          10  HB-PARAMETER            PIC X(30).                          
003400          10  HB-VALUE                PIC S9(7)V9(3).                     
003500          10  HB-SAFE-MIN             PIC S9(7)V9(3).                     
003600          10  HB-SAFE-MAX             PIC S9(7)V9(3).                     
003700      05  HB-ENTRY-COUNT              PIC S9(5) COMP VALUE ZERO.          
003800*---------------------------------------------------------------*         
003900  01  WS-RECOMMENDATION-LINE.                                             
004000      05  RC-TEXT                     PIC X(100).                         
