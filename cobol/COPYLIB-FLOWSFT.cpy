000100*---------------------------------------------------------------*         
000200*COPYLIB-FLOWSFT. FLOW SHIFT OUTPUT RECORD -- ONE ROW PER (DATE,          
000300*SHIFT), WRITTEN LINE SEQUENTIAL BY WTRFLOWA ON THE DATE-AND-SHIFT        
000400*CONTROL BREAK OVER THE TIDY FLOW FILE.                                   
000500*---------------------------------------------------------------*         
000600  01  FR-SHIFT-RECORD.                                                    
000700      05  FR-SFT-DATE                 PIC X(10).                          
000800      05  FR-SFT-SHIFT                PIC X(08).                          
000900      05  FR-SFT-TOTAL-CONSUMPTION    PIC S9(11)V9(2).                    
001000      05  FR-SFT-READINGS             PIC 9(7).                           
001100      05  FILLER                      PIC X(10).                          
