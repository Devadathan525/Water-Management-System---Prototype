000100*---------------------------------------------------------------*         
000200*COPYLIB-ALRTANM. FLOW ANOMALY OUTPUT RECORD -- ONE ROW PER TIDY          
000300*FLOW READING, WRITTEN LINE SEQUENTIAL BY WTRALERT'S ROLLING              
000400*MEDIAN/MAD SCAN.                                                         
000500*---------------------------------------------------------------*         
000600  01  AR-ANOMALY-RECORD.                                                  
000700      05  AR-ANM-TIMESTAMP            PIC X(19).                          
000800      05  AR-ANM-CONSUMPTION          PIC S9(9)V9(2).                     
000900      05  AR-ANM-ROLLING-MEDIAN       PIC S9(9)V9(4).                     
001000      05  AR-ANM-THRESHOLD            PIC S9(9)V9(4).                     
001100      05  AR-ANM-ANOMALY-FLAG         PIC X(01).                          
001200      05  FILLER                      PIC X(10).                          
