000100*---------------------------------------------------------------*         
000200*COPYLIB-FLOWTR. TIDY FLOW RECORD -- ONE READING OF THE METER             
000300*TOTALIZER, ONE ROW PER TIMESTAMP, WRITTEN LINE SEQUENTIAL BY             
000400*WTRFLOWP AFTER THE RAW FLOW EXTRACT HAS BEEN PARSED, DE-DUPED AND        
000500*SORTED INTO TIMESTAMP ORDER.  READ SEQUENTIALLY ONLY -- NO KEYED         
000600*ACCESS.  TF-TIMESTAMP IS KEPT YEAR-MONTH-DAY SO A PLAIN                  
000700*ALPHANUMERIC SORT ON THE FIELD IS ALSO A CHRONOLOGICAL SORT.             
000800*---------------------------------------------------------------*         
000900  01  TF-FLOW-RECORD.                                                     
001000      05  TF-TIMESTAMP                PIC X(19).                          
001100      05  TF-TIMESTAMP-PARTS REDEFINES TF-TIMESTAMP.                      
001200          10  TF-TS-YEAR              PIC X(04).                          
001300          10  FILLER                  PIC X(01).                          
001400          10  TF-TS-MONTH             PIC X(02).                          
001500          10  FILLER                  PIC X(01).                          
001600          10  TF-TS-DAY               PIC X(02).                          
001700          10  FILLER                  PIC X(01).                          
001800          10  TF-TS-HOUR              PIC X(02).                          
001900          10  FILLER                  PIC X(01).                          
002000          10  TF-TS-MINUTE            PIC X(02).                          
002100          10  FILLER                  PIC X(01).                          
002200          10  TF-TS-SECOND            PIC X(02).                          
002300      05  TF-TOTALIZER                PIC S9(11)V9(2).                    
002400      05  TF-CONSUMPTION              PIC S9(9)V9(2).                     
002500      05  FILLER                      PIC X(09).                          
002600                                                                          
