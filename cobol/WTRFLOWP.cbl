000100*****************************************************************         
000200*PROGRAM NAME:    WTRFLOWP                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*03/09/87 RMS           ORIGINAL CODING.  PARSE THE FLOW METER            
000900*                       TOTALIZER EXTRACT, DROP DUPLICATE                 
001000*                       TIMESTAMPS AND BUILD THE TIDY SEQUENTIAL          
001100*                       FILE USED BY THE DAILY USAGE RUN.                 
001200*11/14/88 RMS           CORRECTED SIGN HANDLING WHEN THE                  
001300*                       TOTALIZER ROLLS OVER ON METER SWAP-OUT.           
001400*06/02/91 TOK           VENDOR CHANGED THE EXTRACT FORMAT TO PUT          
001500*                       COMMAS IN THE TOTALIZER COLUMN.  ADDED            
001600*                       THE STRIP LOGIC BELOW.  TICKET WTR-0118.          
001700*09/23/93 TOK           FORCE NEGATIVE INTERVALS TO ZERO PER              
001800*                       PLANT ENGINEER REQUEST (METER RESET               
001900*                       SHOULD NOT SHOW AS A NEGATIVE READING).           
002000*                       TICKET WTR-0204.                                  
002100*01/06/99 JWP           YEAR 2000 REMEDIATION.  TIMESTAMP YEAR            
002200*                       EXPANDED TO FOUR DIGITS THROUGHOUT AND            
002300*                       THE CENTURY WINDOW REMOVED.  TICKET               
002400*                       WTR-0399.                                         
002500*08/14/03 KDL           REPLACED THE TEMPORARY WORK FILE AND THE          
002600*                       HOME-GROWN INSERTION SORT WITH A SORT             
002700*                       VERB DEDUPLICATE/ORDER STEP PER THE DP            
002800*                       STANDARDS REVIEW.  TICKET WTR-0512.               
002900*05/19/11 MAG           ADDED A GUARD FOR THE BLANK TOTALIZER             
003000*                       FIELD SEEN ON METER COMM DROPOUT LINES.           
003100*                       TICKET WTR-1142.                                  
003200*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
003300*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
003400*03/14/24 SPB           2100-PARSE-FLOW-LINE WAS NOT ADVANCING TO         
003500*                       THE NEXT RAW LINE -- FIRST LINE OF THE            
003600*                       EXTRACT WAS BEING RE-RELEASED FOREVER.            
003700*                       ADDED THE MISSING READ AT THE BOTTOM OF           
003800*                       THE PARAGRAPH.  TICKET WTR-4483.                  
003900*                                                                         
004000*****************************************************************         
004100  IDENTIFICATION DIVISION.                                                
004200  PROGRAM-ID.    WTRFLOWP.                                                
004300  AUTHOR.        R. M. SALAZAR.                                           
004400  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
004500  DATE-WRITTEN.  03/09/87.                                                
004600  DATE-COMPILED.                                                          
004700  SECURITY.      NON-CONFIDENTIAL.                                        
004800*****************************************************************         
004900  ENVIRONMENT DIVISION.                                                   
005000*----------------------------------------------------------------*        
005100  CONFIGURATION SECTION.                                                  
005200  SOURCE-COMPUTER. IBM-3081.                                              
005300  OBJECT-COMPUTER. IBM-3081.                                              
005400  SPECIAL-NAMES.                                                          
005500      C01 IS TOP-OF-FORM                                                  
005600      CLASS WK-DIGIT-CLASS IS '0' THRU '9'                                
005700      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
005800             OFF STATUS IS WTR-TRACE-SW-OFF.                              
005900*----------------------------------------------------------------*        
006000  INPUT-OUTPUT SECTION.                                                   
006100  FILE-CONTROL.                                                           
006200      SELECT RAW-FLOW-FILE ASSIGN TO RAWFLOW                              
006300          ORGANIZATION IS SEQUENTIAL                                      
006400          FILE STATUS  IS RAW-FLOW-STATUS.                                
006500*                                                                         
006600      SELECT TIDY-FLOW-FILE ASSIGN TO TIDYFLOW                            
006700          ORGANIZATION IS SEQUENTIAL                                      
006800          FILE STATUS  IS TIDY-FLOW-STATUS.                               
006900*                                                                         
007000      SELECT SORT-WORK-FILE ASSIGN TO SRTFLOW.                            
007100*****************************************************************         
007200  DATA DIVISION.                                                          
007300*----------------------------------------------------------------*        
007400  FILE SECTION.                                                           
007500*----------------------------------------------------------------*        
007600  FD  RAW-FLOW-FILE RECORDING MODE F.                                     
007700  01  RAW-FLOW-LINE                   PIC X(132).                         
007800*----------------------------------------------------------------*        
007900  FD  TIDY-FLOW-FILE RECORDING MODE F.                                    
008000  COPY FLOWTR.                                                            
008100*----------------------------------------------------------------*        
008200  SD  SORT-WORK-FILE.                                                     
008300  01  SW-SORT-RECORD.                                                     
008400      05  SW-TIMESTAMP                PIC X(19).                          
008500      05  SW-SEQUENCE-NO              PIC 9(07).                          
008600      05  SW-TOTALIZER                PIC S9(11)V9(2).                    
008700      05  FILLER                      PIC X(09).                          
008800*                                                                         
008900  01  SW-SORT-RECORD-DATE-VIEW REDEFINES SW-SORT-RECORD.                  
009000      05  SW-DV-YEAR                  PIC X(04).                          
009100      05  FILLER                      PIC X(01).                          
009200      05  SW-DV-MONTH                 PIC X(02).                          
009300      05  FILLER                      PIC X(01).                          
009400      05  SW-DV-DAY                   PIC X(02).                          
009500      05  FILLER                      PIC X(38).                          
009600*----------------------------------------------------------------*        
009700  WORKING-STORAGE SECTION.                                                
009800*----------------------------------------------------------------*        
009900  77  WS-RECORD-COUNT                 PIC 9(07) COMP VALUE ZERO.          
010000  77  WS-DUPLICATE-COUNT              PIC 9(07) COMP VALUE ZERO.          
010100  77  WS-SKIPPED-COUNT                PIC 9(07) COMP VALUE ZERO.          
010200*----------------------------------------------------------------*        
010300  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
010400      05  RAW-FLOW-STATUS             PIC X(02).                          
010500          88  RAW-FLOW-OK                      VALUE '00'.                
010600          88  RAW-FLOW-EOF                     VALUE '10'.                
010700      05  TIDY-FLOW-STATUS            PIC X(02).                          
010800          88  TIDY-FLOW-OK                      VALUE '00'.               
010900      05  SR-STATUS                   PIC X(02) VALUE '00'.               
011000      05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                
011100          88  END-OF-FILE                       VALUE 'Y'.                
011200      05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.                
011300          88  SORT-END-OF-FILE                  VALUE 'Y'.                
011400      05  VALID-LINE-SW               PIC X(01) VALUE 'Y'.                
011500          88  VALID-LINE                        VALUE 'Y'.                
011600      05  FIRST-TIDY-RECORD-SW        PIC X(01) VALUE 'Y'.                
011700          88  FIRST-TIDY-RECORD                 VALUE 'Y'.                
011800      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
011900          88  WTR-FILES-OK                      VALUE 'Y'.                
012000      05  WS-SEQUENCE-COUNTER         PIC 9(07) COMP VALUE ZERO.          
012100      05  WK-TALLY-CNT                PIC S9(03) COMP VALUE ZERO.         
012200      05  WK-TIME-PARTS-CNT           PIC S9(02) COMP VALUE ZERO.         
012300      05  WK-SRC-IDX                  PIC S9(03) COMP VALUE ZERO.         
012400      05  WK-DST-IDX                  PIC S9(03) COMP VALUE ZERO.         
012500      05  FILLER                      PIC X(06).                          
012600*----------------------------------------------------------------*        
012700*WS-FLOW-PARSE-WORK-AREA HOLDS THE THREE BLANK-DELIMITED TOKENS           
012800*OFF THE RAW LINE AND THE SCRATCH FIELDS USED TO TURN THEM INTO           
012900*A TIMESTAMP AND A CLEAN TOTALIZER NUMBER.                                
013000*----------------------------------------------------------------*        
013100  01  WS-FLOW-PARSE-WORK-AREA.                                            
013200      05  WK-TOK-1                    PIC X(12).                          
013300      05  WK-TOK-2                    PIC X(12).                          
013400      05  WK-TOK-3                    PIC X(20).                          
013500      05  WK-TOK-4                    PIC X(20).                          
013600      05  WK-TOK-1-UC                 PIC X(12).                          
013700      05  WK-TOK-3-UC                 PIC X(20).                          
013800      05  WK-TIME-SS-TEXT             PIC X(02).                          
013900      05  FILLER                      PIC X(08).                          
014000*----------------------------------------------------------------*        
014100*WS-TOTALIZER-SCRUB-AREA -- THE COMMA-STRIP WORK FIELDS.  BOTH            
014200*THE RAW AND CLEAN COPIES ARE REDEFINED AS CHARACTER TABLES SO            
014300*THE SCRUB LOOP CAN WALK THEM ONE POSITION AT A TIME.                     
014400*----------------------------------------------------------------*        
014500  01  WS-TOTALIZER-SCRUB-AREA.                                            
014600      05  WK-TOTALIZER-RAW            PIC X(20).                          
014700      05  WK-TOTALIZER-RAW-CHARS REDEFINES WK-TOTALIZER-RAW.              
014800          10  WK-TR-CHAR  OCCURS 20 TIMES INDEXED BY WK-TR-IDX            
014900                                      PIC X(01).                          
015000      05  WK-TOTALIZER-CLEAN          PIC X(20).                          
015100      05  WK-TOTALIZER-CLEAN-CHARS REDEFINES WK-TOTALIZER-CLEAN.          
015200          10  WK-TC-CHAR  OCCURS 20 TIMES INDEXED BY WK-TC-IDX            
015300                                      PIC X(01).                          
015400      05  WK-TOT-WHOLE-TEXT           PIC X(14).                          
015500      05  WK-TOT-FRAC-TEXT            PIC X(04).                          
015600      05  WK-TOT-WHOLE-NUM            PIC S9(11) COMP VALUE ZERO.         
015700      05  WK-TOT-FRAC-NUM             PIC S9(02) COMP VALUE ZERO.         
015800      05  FILLER                      PIC X(07).                          
015900*----------------------------------------------------------------*        
016000  COPY WKDATE.                                                            
016100*----------------------------------------------------------------*        
016200  01  WS-PREVIOUS-READING-AREA.                                           
016300      05  WS-PREV-TIMESTAMP           PIC X(19) VALUE SPACE.              
016400      05  WS-PREV-TOTALIZER           PIC S9(11)V9(2) VALUE ZERO.         
016500      05  FILLER                      PIC X(11).                          
016600*****************************************************************         
016700  PROCEDURE DIVISION.                                                     
016800*----------------------------------------------------------------*        
016900  0000-MAIN-PROCESSING.                                                   
017000*----------------------------------------------------------------*        
017100      PERFORM 1000-OPEN-FILES.                                            
017200      IF NOT WTR-FILES-OK                                                 
017300          GO TO 9900-ABEND-EXIT.                                          
017400      SORT SORT-WORK-FILE                                                 
017500          ON ASCENDING KEY SW-TIMESTAMP                                   
017600          ON ASCENDING KEY SW-SEQUENCE-NO                                 
017700          INPUT PROCEDURE  IS 2000-PROCESS-RAW-FLOW-FILE                  
017800          OUTPUT PROCEDURE IS 3000-WRITE-TIDY-FLOW-FILE.                  
017900      PERFORM 9000-CLOSE-FILES.                                           
018000      DISPLAY 'WTRFLOWP RECORDS WRITTEN : ' WS-RECORD-COUNT.              
018100      DISPLAY 'WTRFLOWP DUPLICATES      : ' WS-DUPLICATE-COUNT.           
018200      DISPLAY 'WTRFLOWP LINES SKIPPED   : ' WS-SKIPPED-COUNT.             
018300      GOBACK.                                                             
018400*----------------------------------------------------------------*        
018500  1000-OPEN-FILES.                                                        
018600*----------------------------------------------------------------*        
018700      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
018800      OPEN INPUT  RAW-FLOW-FILE.                                          
018900      OPEN OUTPUT TIDY-FLOW-FILE.                                         
019000      IF NOT RAW-FLOW-OK                                                  
019100          DISPLAY 'WTRFLOWP - RAW FLOW OPEN ERROR: '                      
019200              RAW-FLOW-STATUS                                             
019300          MOVE 'N'                    TO WK-FILES-OK-SW.                  
019400      IF NOT TIDY-FLOW-OK                                                 
019500          DISPLAY 'WTRFLOWP - TIDY FLOW OPEN ERROR: '                     
019600              TIDY-FLOW-STATUS                                            
019700          MOVE 'N'                    TO WK-FILES-OK-SW.                  
019800*----------------------------------------------------------------*        
019900  2000-PROCESS-RAW-FLOW-FILE SECTION.                                     
020000*----------------------------------------------------------------*        
020100      PERFORM 8000-READ-RAW-FLOW-FILE.                                    
020200      PERFORM 2100-PARSE-FLOW-LINE                                        
020300          UNTIL END-OF-FILE.                                              
020400  2000-DUMMY     SECTION.                                                 
020500*----------------------------------------------------------------*        
020600  2100-PARSE-FLOW-LINE.                                                   
020700*----------------------------------------------------------------*        
020800      MOVE 'Y'                        TO VALID-LINE-SW.                   
020900      UNSTRING RAW-FLOW-LINE DELIMITED BY ALL SPACE                       
021000          INTO WK-TOK-1 WK-TOK-2 WK-TOK-3 WK-TOK-4.                       
021100      IF WTR-TRACE-SW-ON                                                  
021200          DISPLAY 'WTRFLOWP TRACE LINE: ' RAW-FLOW-LINE.                  
021300      IF WK-TOK-1 = SPACE OR WK-TOK-2 = SPACE OR WK-TOK-3 = SPACE         
021400          ADD 1                       TO WS-SKIPPED-COUNT                 
021500      ELSE                                                                
021600          MOVE WK-TOK-1               TO WK-TOK-1-UC                      
021700          MOVE WK-TOK-3               TO WK-TOK-3-UC                      
021800          INSPECT WK-TOK-1-UC CONVERTING                                  
021900              'abcdefghijklmnopqrstuvwxyz'                                
022000              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
022100          INSPECT WK-TOK-3-UC CONVERTING                                  
022200              'abcdefghijklmnopqrstuvwxyz'                                
022300              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
022400          MOVE 0                      TO WK-TALLY-CNT                     
022500          INSPECT WK-TOK-3-UC TALLYING WK-TALLY-CNT                       
022600              FOR ALL 'TOTALIZER'                                         
022700          IF WK-TOK-1-UC(1:4) = 'DATE' AND                                
022800             WK-TALLY-CNT > 0                                             
022900              CONTINUE                                                    
023000          ELSE                                                            
023100              PERFORM 2200-PARSE-FLOW-DATA-LINE                           
023200          END-IF.                                                         
023300      PERFORM 8000-READ-RAW-FLOW-FILE.                                    
023400*----------------------------------------------------------------*        
023500  2200-PARSE-FLOW-DATA-LINE.                                              
023600*----------------------------------------------------------------*        
023700      MOVE WK-TOK-1                   TO WK-FLD-DATE.                     
023800      PERFORM 2210-PARSE-FLOW-DATE.                                       
023900      IF VALID-LINE                                                       
024000          MOVE WK-TOK-2               TO WK-FLD-TIME                      
024100          PERFORM 2220-PARSE-FLOW-TIME.                                   
024200      IF VALID-LINE                                                       
024300          MOVE WK-TOK-3               TO WK-TOTALIZER-RAW                 
024400          PERFORM 2230-SCRUB-TOTALIZER-TEXT.                              
024500      IF VALID-LINE                                                       
024600          PERFORM 2240-BUILD-AND-RELEASE-RECORD                           
024700      ELSE                                                                
024800          ADD 1                       TO WS-SKIPPED-COUNT.                
024900*----------------------------------------------------------------*        
025000  2210-PARSE-FLOW-DATE.                                                   
025100*----------------------------------------------------------------*        
025200      UNSTRING WK-FLD-DATE DELIMITED BY '/'                               
025300          INTO WK-DAY WK-MONTH WK-YEAR.                                   
025400      IF WK-DAY IS NOT NUMERIC OR WK-MONTH IS NOT NUMERIC                 
025500          OR WK-YEAR IS NOT NUMERIC                                       
025600          MOVE 'N'                    TO VALID-LINE-SW.                   
025700*----------------------------------------------------------------*        
025800  2220-PARSE-FLOW-TIME.                                                   
025900*----------------------------------------------------------------*        
026000      MOVE 0                         TO WK-TIME-PARTS-CNT.                
026100      MOVE '00'                      TO WK-TIME-SS-TEXT.                  
026200      UNSTRING WK-FLD-TIME DELIMITED BY ':'                               
026300          INTO WK-HOUR WK-MINUTE WK-TIME-SS-TEXT                          
026400          TALLYING IN WK-TIME-PARTS-CNT.                                  
026500      IF WK-HOUR IS NOT NUMERIC OR WK-MINUTE IS NOT NUMERIC               
026600          MOVE 'N'                    TO VALID-LINE-SW                    
026700      ELSE                                                                
026800          IF WK-TIME-PARTS-CNT = 3                                        
026900              IF WK-TIME-SS-TEXT IS NOT NUMERIC                           
027000                  MOVE 'N'            TO VALID-LINE-SW                    
027100              ELSE                                                        
027200                  MOVE WK-TIME-SS-TEXT TO WK-SECOND                       
027300              END-IF                                                      
027400          ELSE                                                            
027500              MOVE 0                  TO WK-SECOND                        
027600          END-IF.                                                         
027700*----------------------------------------------------------------*        
027800*2230-SCRUB-TOTALIZER-TEXT WALKS THE TOTALIZER TOKEN ONE CHARACTER        
027900*AT A TIME, DROPPING THOUSANDS COMMAS AND KEEPING DIGITS, SIGN AND        
028000*DECIMAL POINT.  ANY OTHER CHARACTER MAKES THE LINE UNPARSEABLE.          
028100*----------------------------------------------------------------*        
028200  2230-SCRUB-TOTALIZER-TEXT.                                              
028300*----------------------------------------------------------------*        
028400      MOVE SPACE                      TO WK-TOTALIZER-CLEAN.              
028500      MOVE 1                          TO WK-DST-IDX.                      
028600      PERFORM 2235-SCRUB-ONE-CHARACTER                                    
028700          VARYING WK-SRC-IDX FROM 1 BY 1                                  
028800          UNTIL WK-SRC-IDX > 20.                                          
028900      IF VALID-LINE                                                       
029000          PERFORM 2231-SPLIT-TOTALIZER-NUMBER.                            
029100*----------------------------------------------------------------*        
029200  2235-SCRUB-ONE-CHARACTER.                                               
029300*----------------------------------------------------------------*        
029400      IF WK-TR-CHAR(WK-SRC-IDX) = ','                                     
029500          CONTINUE                                                        
029600      ELSE                                                                
029700          IF WK-TR-CHAR(WK-SRC-IDX) IS WK-DIGIT-CLASS OR                  
029800             WK-TR-CHAR(WK-SRC-IDX) = '.' OR                              
029900             WK-TR-CHAR(WK-SRC-IDX) = '-' OR                              
030000             WK-TR-CHAR(WK-SRC-IDX) = SPACE                               
030100              IF WK-TR-CHAR(WK-SRC-IDX) NOT = SPACE                       
030200                  MOVE WK-TR-CHAR(WK-SRC-IDX)                             
030300                      TO WK-TC-CHAR(WK-DST-IDX)                           
030400                  ADD 1               TO WK-DST-IDX                       
030500              END-IF                                                      
030600          ELSE                                                            
030700              MOVE 'N'                TO VALID-LINE-SW                    
030800          END-IF                                                          
030900      END-IF.                                                             
031000*----------------------------------------------------------------*        
031100  2231-SPLIT-TOTALIZER-NUMBER.                                            
031200*----------------------------------------------------------------*        
031300      MOVE SPACE                     TO WK-TOT-WHOLE-TEXT                 
031400                                         WK-TOT-FRAC-TEXT.                
031500      UNSTRING WK-TOTALIZER-CLEAN DELIMITED BY '.'                        
031600          INTO WK-TOT-WHOLE-TEXT WK-TOT-FRAC-TEXT.                        
031700      IF WK-TOT-WHOLE-TEXT = SPACE                                        
031800          MOVE 'N'                   TO VALID-LINE-SW                     
031900      ELSE                                                                
032000          IF WK-TOT-WHOLE-TEXT IS NOT NUMERIC                             
032100              MOVE 'N'                TO VALID-LINE-SW                    
032200          ELSE                                                            
032300              MOVE WK-TOT-WHOLE-TEXT   TO WK-TOT-WHOLE-NUM                
032400          END-IF                                                          
032500          IF WK-TOT-FRAC-TEXT NOT = SPACE                                 
032600              IF WK-TOT-FRAC-TEXT(1:2) IS NOT NUMERIC                     
032700                  MOVE 'N'             TO VALID-LINE-SW                   
032800              ELSE                                                        
032900                  MOVE WK-TOT-FRAC-TEXT(1:2) TO WK-TOT-FRAC-NUM           
033000              END-IF                                                      
033100          ELSE                                                            
033200              MOVE 0                   TO WK-TOT-FRAC-NUM                 
033300          END-IF                                                          
033400      END-IF.                                                             
033500*----------------------------------------------------------------*        
033600  2240-BUILD-AND-RELEASE-RECORD.                                          
033700*----------------------------------------------------------------*        
033800      ADD 1                           TO WS-SEQUENCE-COUNTER.             
033900      MOVE SPACE                      TO SW-SORT-RECORD.                  
034000      STRING WK-YEAR '-' WK-MONTH '-' WK-DAY ' '                          
034100             WK-HOUR ':' WK-MINUTE ':' WK-SECOND                          
034200          DELIMITED BY SIZE INTO SW-TIMESTAMP.                            
034300      MOVE WS-SEQUENCE-COUNTER        TO SW-SEQUENCE-NO.                  
034400      COMPUTE SW-TOTALIZER =                                              
034500          WK-TOT-WHOLE-NUM + (WK-TOT-FRAC-NUM / 100).                     
034600      RELEASE SW-SORT-RECORD.                                             
034700*----------------------------------------------------------------*        
034800  3000-WRITE-TIDY-FLOW-FILE SECTION.                                      
034900*----------------------------------------------------------------*        
035000      PERFORM 8200-RETURN-SORT-RECORD.                                    
035100      PERFORM 3100-WRITE-ONE-TIDY-RECORD                                  
035200          UNTIL SORT-END-OF-FILE.                                         
035300  3000-DUMMY     SECTION.                                                 
035400*----------------------------------------------------------------*        
035500  3100-WRITE-ONE-TIDY-RECORD.                                             
035600*----------------------------------------------------------------*        
035700      IF WTR-TRACE-SW-ON                                                  
035800          DISPLAY 'WTRFLOWP TRACE SORTED DATE: ' SW-DV-YEAR               
035900              '-' SW-DV-MONTH '-' SW-DV-DAY.                              
036000      IF NOT FIRST-TIDY-RECORD AND                                        
036100         SW-TIMESTAMP = WS-PREV-TIMESTAMP                                 
036200          ADD 1                       TO WS-DUPLICATE-COUNT               
036300      ELSE                                                                
036400      PERFORM 3110-COMPUTE-CONSUMPTION THRU 3120-WRITE-TIDY-RECORD        
036500          MOVE 'N'                    TO FIRST-TIDY-RECORD-SW             
036600          MOVE SW-TIMESTAMP           TO WS-PREV-TIMESTAMP                
036700          MOVE SW-TOTALIZER           TO WS-PREV-TOTALIZER.               
036800      PERFORM 8200-RETURN-SORT-RECORD.                                    
036900*----------------------------------------------------------------*        
037000  3110-COMPUTE-CONSUMPTION.                                               
037100*----------------------------------------------------------------*        
037200      MOVE SW-TIMESTAMP               TO TF-TIMESTAMP.                    
037300      MOVE SW-TOTALIZER               TO TF-TOTALIZER.                    
037400      IF FIRST-TIDY-RECORD                                                
037500          MOVE 0                      TO TF-CONSUMPTION                   
037600      ELSE                                                                
037700          COMPUTE TF-CONSUMPTION =                                        
037800              SW-TOTALIZER - WS-PREV-TOTALIZER                            
037900          IF TF-CONSUMPTION < 0                                           
038000              MOVE 0                  TO TF-CONSUMPTION                   
038100          END-IF                                                          
038200      END-IF.                                                             
038300*----------------------------------------------------------------*        
038400  3120-WRITE-TIDY-RECORD.                                                 
038500*----------------------------------------------------------------*        
038600      WRITE TF-FLOW-RECORD.                                               
038700      ADD 1                           TO WS-RECORD-COUNT.                 
038800*----------------------------------------------------------------*        
038900  8000-READ-RAW-FLOW-FILE.                                                
039000*----------------------------------------------------------------*        
039100      READ RAW-FLOW-FILE                                                  
039200          AT END MOVE 'Y'             TO END-OF-FILE-SW.                  
039300*----------------------------------------------------------------*        
039400  8200-RETURN-SORT-RECORD.                                                
039500*----------------------------------------------------------------*        
039600      RETURN SORT-WORK-FILE                                               
039700          AT END MOVE 'Y'             TO SORT-EOF-SW.                     
039800*----------------------------------------------------------------*        
039900  9000-CLOSE-FILES.                                                       
040000*----------------------------------------------------------------*        
040100      CLOSE RAW-FLOW-FILE                                                 
040200            TIDY-FLOW-FILE.                                               
040300*----------------------------------------------------------------*        
040400*09/11/25 SPB  SHOP STANDARD WR-1207 -- A RAW-FLOW OR TIDY-FLOW           
040500*              OPEN FAILURE USED TO FALL THROUGH INTO THE SORT            
040600*              AGAINST A CLOSED FILE.  1000-OPEN-FILES NOW SETS           
040700*              WK-FILES-OK-SW AND 0000-MAIN-PROCESSING BRANCHES           
040800*              HERE INSTEAD, SKIPPING THE SORT/CLOSE ENTIRELY.            
040900*----------------------------------------------------------------*        
041000  9900-ABEND-EXIT.                                                        
041100*----------------------------------------------------------------*        
041200      DISPLAY 'WTRFLOWP - ABORTING, FILE OPEN FAILED'.                    
041300      GOBACK.                                                             
