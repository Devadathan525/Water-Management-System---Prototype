000100*****************************************************************         
000200*PROGRAM NAME:    WTRSEASN                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*10/19/88 RMS           ORIGINAL CODING.  MONTH-POOLED FLOW AND           
000900*                       QUALITY TOTALS PLUS THE HUMIDITY/FLOW             
001000*                       CORRELATION STUDY.                                
001100*03/04/91 TOK           COMMENT AND TICKET NUMBERING LINED UP             
001200*                       WITH THE OTHER RUNS.  TICKET WTR-0119.            
001300*07/19/96 RMS           SQUARE ROOT OF THE VARIANCE PRODUCT IS            
001400*                       NOW ITS OWN NEWTON'S-METHOD PARAGRAPH             
001500*                       INSTEAD OF A BORROWED SCIENTIFIC LIBRARY          
001600*                       ROUTINE NO LONGER CARRIED ON THIS BOX.            
001700*                       TICKET WTR-0344.                                  
001800*01/06/99 JWP           YEAR 2000 REMEDIATION.  DAY-TABLE DATES           
001900*                       RE-VERIFIED AGAINST FOUR-DIGIT YEARS.             
002000*                       TICKET WTR-0399.                                  
002100*04/02/13 MAG           CALLED FROM THE NEW BATCH DRIVER INSTEAD          
002200*                       OF RUN STANDALONE -- CORRELATION IS NOW           
002300*                       PASSED BACK ON THE USING LIST RATHER THAN         
002400*                       JUST DISPLAYED HERE.  TICKET WTR-2011.            
002500*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
002600*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
002700*                                                                         
002800*****************************************************************         
002900  IDENTIFICATION DIVISION.                                                
003000  PROGRAM-ID.    WTRSEASN.                                                
003100  AUTHOR.        R. M. SALAZAR.                                           
003200  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
003300  DATE-WRITTEN.  10/19/88.                                                
003400  DATE-COMPILED.                                                          
003500  SECURITY.      NON-CONFIDENTIAL.                                        
003600*****************************************************************         
003700  ENVIRONMENT DIVISION.                                                   
003800*----------------------------------------------------------------*        
003900  CONFIGURATION SECTION.                                                  
004000  SOURCE-COMPUTER. IBM-3081.                                              
004100  OBJECT-COMPUTER. IBM-3081.                                              
004200  SPECIAL-NAMES.                                                          
004300      C01 IS TOP-OF-FORM                                                  
004400      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
004500             OFF STATUS IS WTR-TRACE-SW-OFF.                              
004600*----------------------------------------------------------------*        
004700  INPUT-OUTPUT SECTION.                                                   
004800  FILE-CONTROL.                                                           
004900      SELECT TIDY-FLOW-FILE ASSIGN TO TIDYFLOW                            
005000          ORGANIZATION IS SEQUENTIAL                                      
005100          FILE STATUS  IS TIDY-FLOW-STATUS.                               
005200*                                                                         
005300      SELECT TIDY-QUALITY-FILE ASSIGN TO TIDYQUAL                         
005400          ORGANIZATION IS SEQUENTIAL                                      
005500          FILE STATUS  IS TIDY-QUALITY-STATUS.                            
005600*                                                                         
005700      SELECT SEASON-FLOW-MONTH-FILE ASSIGN TO SEASFMO                     
005800          ORGANIZATION IS SEQUENTIAL                                      
005900          FILE STATUS  IS SEASON-FMO-STATUS.                              
006000*                                                                         
006100      SELECT SEASON-QUALITY-MONTH-FILE ASSIGN TO SEASQMO                  
006200          ORGANIZATION IS SEQUENTIAL                                      
006300          FILE STATUS  IS SEASON-QMO-STATUS.                              
006400*                                                                         
006500      SELECT SEASON-HUMIDITY-FLOW-FILE ASSIGN TO SEASHMF                  
006600          ORGANIZATION IS SEQUENTIAL                                      
006700          FILE STATUS  IS SEASON-HMF-STATUS.                              
006800*****************************************************************         
006900  DATA DIVISION.                                                          
007000*----------------------------------------------------------------*        
007100  FILE SECTION.                                                           
007200*----------------------------------------------------------------*        
007300  FD  TIDY-FLOW-FILE RECORDING MODE F.                                    
007400  COPY FLOWTR.                                                            
007500*----------------------------------------------------------------*        
007600  FD  TIDY-QUALITY-FILE RECORDING MODE F.                                 
007700  COPY QUALTR.                                                            
007800*----------------------------------------------------------------*        
007900  FD  SEASON-FLOW-MONTH-FILE RECORDING MODE F.                            
008000  COPY SEASFMO.                                                           
008100*----------------------------------------------------------------*        
008200  FD  SEASON-QUALITY-MONTH-FILE RECORDING MODE F.                         
008300  COPY SEASQMO.                                                           
008400*----------------------------------------------------------------*        
008500*SEASON-HUMIDITY-FLOW-FILE CARRIES TWO RECORD FORMATS -- THE              
008600*DETAIL ROW PER JOINED DATE AND THE ONE TRAILING CORRELATION              
008700*SUMMARY LINE -- THE SAME WAY A DETAIL/TOTAL PAIR SHARES ONE              
008800*PRINT FILE ELSEWHERE IN THIS SHOP'S PROGRAMS.                            
008900*----------------------------------------------------------------*        
009000  FD  SEASON-HUMIDITY-FLOW-FILE RECORDING MODE F.                         
009100  COPY SEASHMF.                                                           
009200*----------------------------------------------------------------*        
009300  WORKING-STORAGE SECTION.                                                
009400*----------------------------------------------------------------*        
009500  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
009600      05  TIDY-FLOW-STATUS            PIC X(02).                          
009700          88  TIDY-FLOW-OK                       VALUE '00'.              
009800      05  TIDY-QUALITY-STATUS         PIC X(02).                          
009900          88  TIDY-QUALITY-OK                     VALUE '00'.             
010000      05  SEASON-FMO-STATUS           PIC X(02).                          
010100      05  SEASON-QMO-STATUS           PIC X(02).                          
010200      05  SEASON-HMF-STATUS           PIC X(02).                          
010300      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
010400          88  WTR-FILES-OK                       VALUE 'Y'.               
010500      05  END-OF-FLOW-SW              PIC X(01) VALUE 'N'.                
010600          88  END-OF-FLOW-FILE                   VALUE 'Y'.               
010700      05  END-OF-QUALITY-SW           PIC X(01) VALUE 'N'.                
010800          88  END-OF-QUALITY-FILE                VALUE 'Y'.               
010900      05  WK-MONTH-NUM                PIC S9(02) COMP.                    
011000      05  WS-HUMIDITY-PARAMETER-NAME  PIC X(30)                           
011100              VALUE 'HUMIDITY (HUMIDITY)'.                                
011200*----------------------------------------------------------------*        
011300  COPY SEASRPT.                                                           
011400*----------------------------------------------------------------*        
011500*WS-FLOW-BREAK-AREA HOLDS THE DAILY-TOTAL CONTROL BREAK OVER THE          
011600*TIDY FLOW FILE (SORTED BY TIMESTAMP, SO DATES ARRIVE IN ORDER).          
011700*----------------------------------------------------------------*        
011800  01  WS-FLOW-BREAK-AREA.                                                 
011900      05  WS-FLOW-FIRST-RECORD-SW     PIC X(01) VALUE 'Y'.                
012000          88  FLOW-FIRST-RECORD                 VALUE 'Y'.                
012100      05  WS-SAVE-FLOW-DATE           PIC X(10).                          
012200      05  WS-SAVE-FLOW-DATE-PARTS REDEFINES                               
012300              WS-SAVE-FLOW-DATE.                                          
012400          10  WS-SFD-YEAR             PIC X(04).                          
012500          10  FILLER                  PIC X(01).                          
012600          10  WS-SFD-MONTH            PIC X(02).                          
012700          10  FILLER                  PIC X(01).                          
012800          10  WS-SFD-DAY              PIC X(02).                          
012900      05  WS-FLOW-DAY-TOTAL           PIC S9(11)V99 COMP.                 
013000*----------------------------------------------------------------*        
013100*WS-QUALITY-BREAK-AREA DETECTS THE NEW-PARAMETER BREAK OVER THE           
013200*TIDY QUALITY FILE (SORTED BY PARAMETER, TIMESTAMP).                      
013300*----------------------------------------------------------------*        
013400  01  WS-QUALITY-BREAK-AREA.                                              
013500      05  WS-QM-FIRST-RECORD-SW       PIC X(01) VALUE 'Y'.                
013600          88  QM-FIRST-RECORD                   VALUE 'Y'.                
013700      05  WS-SAVE-QM-PARAMETER        PIC X(30).                          
013800      05  WS-SAVE-QM-PARAMETER-TRACE REDEFINES                            
013900              WS-SAVE-QM-PARAMETER.                                       
014000          10  WS-SQP-FIRST-TEN        PIC X(10).                          
014100          10  WS-SQP-REMAINDER        PIC X(20).                          
014200*----------------------------------------------------------------*        
014300*WS-HUMIDITY-BREAK-AREA HOLDS THE DAILY-MEAN CONTROL BREAK OVER           
014400*THE HUMIDITY PARAMETER'S OWN RUN OF ROWS WITHIN THE TIDY QUALITY         
014500*FILE.                                                                    
014600*----------------------------------------------------------------*        
014700  01  WS-HUMIDITY-BREAK-AREA.                                             
014800      05  WS-HUM-FIRST-RECORD-SW      PIC X(01) VALUE 'Y'.                
014900          88  HUM-FIRST-RECORD                  VALUE 'Y'.                
015000      05  WS-SAVE-HUM-DATE            PIC X(10).                          
015100      05  WS-SAVE-HUM-DATE-PARTS REDEFINES                                
015200              WS-SAVE-HUM-DATE.                                           
015300          10  WS-SHD-YEAR             PIC X(04).                          
015400          10  FILLER                  PIC X(01).                          
015500          10  WS-SHD-MONTH            PIC X(02).                          
015600          10  FILLER                  PIC X(01).                          
015700          10  WS-SHD-DAY              PIC X(02).                          
015800      05  WS-HUM-DAY-SUM              PIC S9(7)V9(3) COMP.                
015900      05  WS-HUM-DAY-COUNT            PIC S9(5) COMP.                     
016000*----------------------------------------------------------------*        
016100*WS-JOIN-CORRELATION-AREA -- THE INNER-JOIN SEARCH FLAGS AND THE          
016200*RUNNING SUMS BEHIND THE PEARSON CORRELATION FORMULA.                     
016300*----------------------------------------------------------------*        
016400  01  WS-JOIN-CORRELATION-AREA.                                           
016500      05  WK-JOIN-COUNT               PIC S9(5) COMP VALUE ZERO.          
016600      05  WK-SUM-X                    PIC S9(15)V9(4) COMP                
016700                                      VALUE ZERO.                         
016800      05  WK-SUM-Y                    PIC S9(15)V9(4) COMP                
016900                                      VALUE ZERO.                         
017000      05  WK-MEAN-X                   PIC S9(11)V9(4) COMP.               
017100      05  WK-MEAN-Y                   PIC S9(11)V9(4) COMP.               
017200      05  WK-DEV-X                    PIC S9(11)V9(4) COMP.               
017300      05  WK-DEV-Y                    PIC S9(11)V9(4) COMP.               
017400      05  WK-SUM-XY-DEV               PIC S9(18)V9(4) COMP                
017500                                      VALUE ZERO.                         
017600      05  WK-SUM-X-DEV-SQ             PIC S9(18)V9(4) COMP                
017700                                      VALUE ZERO.                         
017800      05  WK-SUM-Y-DEV-SQ             PIC S9(18)V9(4) COMP                
017900                                      VALUE ZERO.                         
018000      05  WK-VARIANCE-PRODUCT         PIC S9(18)V9(4) COMP.               
018100      05  WK-CORRELATION              PIC S9V9(4) COMP.                   
018200      05  WK-CORRELATION-PRESENT-SW   PIC X(01) VALUE 'N'.                
018300          88  WK-CORRELATION-PRESENT             VALUE 'Y'.               
018400      05  WK-HUM-MATCH-IDX             PIC S9(5) COMP.                    
018500      05  WK-HUM-MATCH-SW              PIC X(01).                         
018600          88  WK-HUM-MATCH-FOUND                  VALUE 'Y'.              
018700      05  WK-HUM-MEAN-VALUE            PIC S9(7)V9(3) COMP.               
018800*----------------------------------------------------------------*        
018900*WS-SQRT-WORK-AREA -- NEWTON'S METHOD SQUARE ROOT OF THE PRODUCT          
019000*OF THE TWO VARIANCE SUMS, SINCE NO INTRINSIC FUNCTION LIBRARY IS         
019100*CARRIED ON THIS BOX.  TWENTY PASSES CONVERGE WELL PAST THE FOUR          
019200*DECIMAL PLACES THE CORRELATION IS CARRIED TO.                            
019300*----------------------------------------------------------------*        
019400  01  WS-SQRT-WORK-AREA.                                                  
019500      05  WK-SQRT-INPUT                PIC S9(18)V9(6) COMP.              
019600      05  WK-SQRT-GUESS                PIC S9(18)V9(6) COMP.              
019700      05  WK-SQRT-NEW-GUESS            PIC S9(18)V9(6) COMP.              
019800      05  WK-SQRT-RESULT                PIC S9(18)V9(6) COMP.             
019900      05  WK-SQRT-ITER                  PIC S9(03) COMP.                  
020000*----------------------------------------------------------------*        
020100  LINKAGE SECTION.                                                        
020200  01  LK-CORRELATION-VALUE             PIC S9V9(4).                       
020300  01  LK-CORRELATION-PRESENT-SW        PIC X(01).                         
020400      88  LK-CORRELATION-PRESENT                   VALUE 'Y'.             
020500*****************************************************************         
020600  PROCEDURE DIVISION USING LK-CORRELATION-VALUE,                          
020700      LK-CORRELATION-PRESENT-SW.                                          
020800*----------------------------------------------------------------*        
020900  0000-MAIN-PROCESSING.                                                   
021000*----------------------------------------------------------------*        
021100      PERFORM 1000-OPEN-FILES.                                            
021200      IF NOT WTR-FILES-OK                                                 
021300          GO TO 9900-ABEND-EXIT.                                          
021400      PERFORM 1050-INITIALIZE-FLOW-MONTH-TABLE.                           
021500      PERFORM 1100-PROCESS-TIDY-FLOW-FILE.                                
021600      PERFORM 1200-PROCESS-TIDY-QUALITY-FILE.                             
021700      PERFORM 4000-WRITE-FLOW-MONTH-FILE.                                 
021800      PERFORM 4100-WRITE-QUALITY-MONTH-FILE.                              
021900      PERFORM 5000-JOIN-AND-CORRELATE.                                    
022000      PERFORM 9000-CLOSE-FILES.                                           
022100      IF WK-CORRELATION-PRESENT                                           
022200          MOVE WK-CORRELATION          TO LK-CORRELATION-VALUE            
022300          MOVE 'Y' TO LK-CORRELATION-PRESENT-SW                           
022400      ELSE                                                                
022500          MOVE ZERO                    TO LK-CORRELATION-VALUE            
022600          MOVE 'N' TO LK-CORRELATION-PRESENT-SW                           
022700      END-IF.                                                             
022800      GOBACK.                                                             
022900*----------------------------------------------------------------*        
023000  1000-OPEN-FILES.                                                        
023100*----------------------------------------------------------------*        
023200      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
023300      OPEN INPUT  TIDY-FLOW-FILE                                          
023400                  TIDY-QUALITY-FILE.                                      
023500      OPEN OUTPUT SEASON-FLOW-MONTH-FILE                                  
023600                  SEASON-QUALITY-MONTH-FILE                               
023700                  SEASON-HUMIDITY-FLOW-FILE.                              
023800      IF NOT TIDY-FLOW-OK                                                 
023900          DISPLAY 'WTRSEASN - TIDY FLOW OPEN ERROR: '                     
024000              TIDY-FLOW-STATUS                                            
024100          MOVE 'N'                    TO WK-FILES-OK-SW.                  
024200      IF NOT TIDY-QUALITY-OK                                              
024300          DISPLAY 'WTRSEASN - TIDY QUALITY OPEN ERROR: '                  
024400              TIDY-QUALITY-STATUS                                         
024500          MOVE 'N'                    TO WK-FILES-OK-SW.                  
024600*----------------------------------------------------------------*        
024700  1050-INITIALIZE-FLOW-MONTH-TABLE.                                       
024800*----------------------------------------------------------------*        
024900      PERFORM 1060-ZERO-ONE-FLOW-MONTH-CELL                               
025000          VARYING FM-MON-IDX FROM 1 BY 1 UNTIL FM-MON-IDX > 12.           
025100*----------------------------------------------------------------*        
025200  1060-ZERO-ONE-FLOW-MONTH-CELL.                                          
025300*----------------------------------------------------------------*        
025400      MOVE ZERO TO FM-MONTH-TOTAL(FM-MON-IDX).                            
025500      MOVE ZERO TO FM-MONTH-READINGS(FM-MON-IDX).                         
025600*----------------------------------------------------------------*        
025700  1100-PROCESS-TIDY-FLOW-FILE.                                            
025800*----------------------------------------------------------------*        
025900      PERFORM 1110-READ-TIDY-FLOW-RECORD.                                 
026000      PERFORM 1120-ACCUMULATE-ONE-FLOW-RECORD                             
026100          UNTIL END-OF-FLOW-FILE.                                         
026200      IF NOT FLOW-FIRST-RECORD                                            
026300          PERFORM 1130-FLUSH-FLOW-DAY                                     
026400      END-IF.                                                             
026500*----------------------------------------------------------------*        
026600  1110-READ-TIDY-FLOW-RECORD.                                             
026700*----------------------------------------------------------------*        
026800      READ TIDY-FLOW-FILE                                                 
026900          AT END MOVE 'Y'              TO END-OF-FLOW-SW.                 
027000*----------------------------------------------------------------*        
027100  1120-ACCUMULATE-ONE-FLOW-RECORD.                                        
027200*----------------------------------------------------------------*        
027300      IF FLOW-FIRST-RECORD                                                
027400          MOVE TF-TIMESTAMP(1:10)      TO WS-SAVE-FLOW-DATE               
027500          MOVE ZERO                    TO WS-FLOW-DAY-TOTAL               
027600          MOVE 'N'                     TO WS-FLOW-FIRST-RECORD-SW         
027700      ELSE                                                                
027800          IF TF-TIMESTAMP(1:10) NOT = WS-SAVE-FLOW-DATE                   
027900              PERFORM 1130-FLUSH-FLOW-DAY                                 
028000              MOVE TF-TIMESTAMP(1:10)  TO WS-SAVE-FLOW-DATE               
028100              MOVE ZERO                TO WS-FLOW-DAY-TOTAL               
028200          END-IF                                                          
028300      END-IF.                                                             
028400      ADD TF-CONSUMPTION               TO WS-FLOW-DAY-TOTAL.              
028500      MOVE TF-TS-MONTH                 TO WK-MONTH-NUM.                   
028600      SET FM-MON-IDX                   TO WK-MONTH-NUM.                   
028700      ADD TF-CONSUMPTION          TO FM-MONTH-TOTAL(FM-MON-IDX).          
028800      ADD 1 TO FM-MONTH-READINGS(FM-MON-IDX).                             
028900      PERFORM 1110-READ-TIDY-FLOW-RECORD.                                 
029000*----------------------------------------------------------------*        
029100  1130-FLUSH-FLOW-DAY.                                                    
029200*----------------------------------------------------------------*        
029300      ADD 1                             TO FD-DAY-COUNT.                  
029400      MOVE WS-SAVE-FLOW-DATE TO FD-DAY-DATE(FD-DAY-COUNT).                
029500      MOVE WS-FLOW-DAY-TOTAL TO FD-DAY-TOTAL(FD-DAY-COUNT).               
029600      IF WTR-TRACE-SW-ON                                                  
029700          DISPLAY 'WTRSEASN TRACE FLOW DAY: '                             
029800              WS-SFD-YEAR '-' WS-SFD-MONTH '-' WS-SFD-DAY.                
029900*----------------------------------------------------------------*        
030000  1200-PROCESS-TIDY-QUALITY-FILE.                                         
030100*----------------------------------------------------------------*        
030200      PERFORM 1210-READ-TIDY-QUALITY-RECORD.                              
030300      PERFORM 1220-ACCUMULATE-ONE-QUALITY-RECORD                          
030400          UNTIL END-OF-QUALITY-FILE.                                      
030500      IF NOT HUM-FIRST-RECORD                                             
030600          PERFORM 1230-FLUSH-HUMIDITY-DAY                                 
030700      END-IF.                                                             
030800*----------------------------------------------------------------*        
030900  1210-READ-TIDY-QUALITY-RECORD.                                          
031000*----------------------------------------------------------------*        
031100      READ TIDY-QUALITY-FILE                                              
031200          AT END MOVE 'Y'               TO END-OF-QUALITY-SW.             
031300*----------------------------------------------------------------*        
031400  1220-ACCUMULATE-ONE-QUALITY-RECORD.                                     
031500*----------------------------------------------------------------*        
031600      IF QM-FIRST-RECORD                                                  
031700          PERFORM 1221-START-NEW-PARAMETER-ROW                            
031800          MOVE 'N'                     TO WS-QM-FIRST-RECORD-SW           
031900      ELSE                                                                
032000          IF TQ-PARAMETER NOT = WS-SAVE-QM-PARAMETER                      
032100              PERFORM 1221-START-NEW-PARAMETER-ROW                        
032200          END-IF                                                          
032300      END-IF.                                                             
032400      MOVE TQ-TS-MONTH                 TO WK-MONTH-NUM.                   
032500      SET QM-MON-IDX                   TO WK-MONTH-NUM.                   
032600      ADD 1 TO QM-TOTAL-COUNT(QM-PAR-IDX, QM-MON-IDX).                    
032700      IF TQ-VALUE >= TQ-SAFE-MIN AND TQ-VALUE <= TQ-SAFE-MAX              
032800          ADD 1 TO QM-IN-RANGE-COUNT(QM-PAR-IDX, QM-MON-IDX)              
032900      END-IF.                                                             
033000      IF TQ-PARAMETER = WS-HUMIDITY-PARAMETER-NAME                        
033100          PERFORM 1225-ACCUMULATE-HUMIDITY-DAY                            
033200      END-IF.                                                             
033300      PERFORM 1210-READ-TIDY-QUALITY-RECORD.                              
033400*----------------------------------------------------------------*        
033500  1221-START-NEW-PARAMETER-ROW.                                           
033600*----------------------------------------------------------------*        
033700      ADD 1                             TO QM-PARAMETER-COUNT.            
033800      SET QM-PAR-IDX                    TO QM-PARAMETER-COUNT.            
033900      MOVE TQ-PARAMETER        TO QM-PARAMETER-NAME(QM-PAR-IDX).          
034000      MOVE TQ-PARAMETER                 TO WS-SAVE-QM-PARAMETER.          
034100      PERFORM 1222-ZERO-ONE-MONTH-CELL                                    
034200          VARYING QM-MON-IDX FROM 1 BY 1 UNTIL QM-MON-IDX > 12.           
034300      IF WTR-TRACE-SW-ON                                                  
034400          DISPLAY 'WTRSEASN TRACE NEW PARAMETER: '                        
034500              WS-SQP-FIRST-TEN WS-SQP-REMAINDER.                          
034600*----------------------------------------------------------------*        
034700  1222-ZERO-ONE-MONTH-CELL.                                               
034800*----------------------------------------------------------------*        
034900      MOVE ZERO TO QM-IN-RANGE-COUNT(QM-PAR-IDX, QM-MON-IDX).             
035000      MOVE ZERO TO QM-TOTAL-COUNT(QM-PAR-IDX, QM-MON-IDX).                
035100*----------------------------------------------------------------*        
035200  1225-ACCUMULATE-HUMIDITY-DAY.                                           
035300*----------------------------------------------------------------*        
035400      IF HUM-FIRST-RECORD                                                 
035500          MOVE TQ-TIMESTAMP(1:10)       TO WS-SAVE-HUM-DATE               
035600          MOVE ZERO TO WS-HUM-DAY-SUM WS-HUM-DAY-COUNT                    
035700          MOVE 'N'                      TO WS-HUM-FIRST-RECORD-SW         
035800      ELSE                                                                
035900          IF TQ-TIMESTAMP(1:10) NOT = WS-SAVE-HUM-DATE                    
036000              PERFORM 1230-FLUSH-HUMIDITY-DAY                             
036100              MOVE TQ-TIMESTAMP(1:10)   TO WS-SAVE-HUM-DATE               
036200              MOVE ZERO TO WS-HUM-DAY-SUM WS-HUM-DAY-COUNT                
036300          END-IF                                                          
036400      END-IF.                                                             
036500      ADD TQ-VALUE                      TO WS-HUM-DAY-SUM.                
036600      ADD 1                             TO WS-HUM-DAY-COUNT.              
036700*----------------------------------------------------------------*        
036800  1230-FLUSH-HUMIDITY-DAY.                                                
036900*----------------------------------------------------------------*        
037000      ADD 1                             TO HD-DAY-COUNT.                  
037100      MOVE WS-SAVE-HUM-DATE TO HD-DAY-DATE(HD-DAY-COUNT).                 
037200      MOVE WS-HUM-DAY-SUM TO HD-DAY-SUM(HD-DAY-COUNT).                    
037300      MOVE WS-HUM-DAY-COUNT            TO                                 
037400          HD-DAY-READING-COUNT(HD-DAY-COUNT).                             
037500      IF WTR-TRACE-SW-ON                                                  
037600          DISPLAY 'WTRSEASN TRACE HUMIDITY DAY: '                         
037700              WS-SHD-YEAR '-' WS-SHD-MONTH '-' WS-SHD-DAY.                
037800*----------------------------------------------------------------*        
037900  4000-WRITE-FLOW-MONTH-FILE.                                             
038000*----------------------------------------------------------------*        
038100      PERFORM 4010-WRITE-ONE-FLOW-MONTH                                   
038200          VARYING FM-MON-IDX FROM 1 BY 1 UNTIL FM-MON-IDX > 12.           
038300*----------------------------------------------------------------*        
038400  4010-WRITE-ONE-FLOW-MONTH.                                              
038500*----------------------------------------------------------------*        
038600      IF FM-MONTH-READINGS(FM-MON-IDX) > 0                                
038700          MOVE FM-MON-IDX               TO SR-FMO-MONTH                   
038800          MOVE FM-MONTH-TOTAL(FM-MON-IDX) TO                              
038900              SR-FMO-TOTAL-CONSUMPTION                                    
039000          WRITE SR-FLOW-MONTH-RECORD                                      
039100      END-IF.                                                             
039200*----------------------------------------------------------------*        
039300  4100-WRITE-QUALITY-MONTH-FILE.                                          
039400*----------------------------------------------------------------*        
039500      PERFORM 4110-WRITE-ONE-PARAMETER-ROW                                
039600          VARYING QM-PAR-IDX FROM 1 BY 1                                  
039700          UNTIL QM-PAR-IDX > QM-PARAMETER-COUNT.                          
039800*----------------------------------------------------------------*        
039900  4110-WRITE-ONE-PARAMETER-ROW.                                           
040000*----------------------------------------------------------------*        
040100      PERFORM 4120-WRITE-ONE-MONTH-CELL                                   
040200          VARYING QM-MON-IDX FROM 1 BY 1 UNTIL QM-MON-IDX > 12.           
040300*----------------------------------------------------------------*        
040400  4120-WRITE-ONE-MONTH-CELL.                                              
040500*----------------------------------------------------------------*        
040600      IF QM-TOTAL-COUNT(QM-PAR-IDX, QM-MON-IDX) > 0                       
040700          MOVE QM-PARAMETER-NAME(QM-PAR-IDX) TO SR-QMO-PARAMETER          
040800          MOVE QM-MON-IDX                    TO SR-QMO-MONTH              
040900          COMPUTE SR-QMO-PCT-IN-RANGE ROUNDED =                           
041000              100 * QM-IN-RANGE-COUNT(QM-PAR-IDX, QM-MON-IDX) /           
041100              QM-TOTAL-COUNT(QM-PAR-IDX, QM-MON-IDX)                      
041200          WRITE SR-QUALITY-MONTH-RECORD                                   
041300      END-IF.                                                             
041400*----------------------------------------------------------------*        
041500  5000-JOIN-AND-CORRELATE.                                                
041600*----------------------------------------------------------------*        
041700      MOVE ZERO TO WK-JOIN-COUNT WK-SUM-X WK-SUM-Y.                       
041800      PERFORM 5100-JOIN-SUM-ONE-DAY                                       
041900          VARYING FD-DAY-IDX FROM 1 BY 1                                  
042000          UNTIL FD-DAY-IDX > FD-DAY-COUNT.                                
042100      IF WK-JOIN-COUNT < 2                                                
042200          MOVE 'N' TO WK-CORRELATION-PRESENT-SW                           
042300      ELSE                                                                
042400          COMPUTE WK-MEAN-X = WK-SUM-X / WK-JOIN-COUNT                    
042500          COMPUTE WK-MEAN-Y = WK-SUM-Y / WK-JOIN-COUNT                    
042600          MOVE ZERO TO WK-SUM-XY-DEV WK-SUM-X-DEV-SQ                      
042700                       WK-SUM-Y-DEV-SQ                                    
042800          PERFORM 5200-VARIANCE-ONE-DAY                                   
042900              VARYING FD-DAY-IDX FROM 1 BY 1                              
043000              UNTIL FD-DAY-IDX > FD-DAY-COUNT                             
043100          PERFORM 5250-FINISH-CORRELATION                                 
043200      END-IF.                                                             
043300      IF WK-CORRELATION-PRESENT                                           
043400          MOVE WK-CORRELATION           TO SR-COR-CORRELATION             
043500          WRITE SR-CORRELATION-LINE                                       
043600      END-IF.                                                             
043700*----------------------------------------------------------------*        
043800  5100-JOIN-SUM-ONE-DAY.                                                  
043900*----------------------------------------------------------------*        
044000      MOVE 'N'                          TO WK-HUM-MATCH-SW.               
044100      PERFORM 5110-SEARCH-HUMIDITY-DAY                                    
044200          VARYING HD-DAY-IDX FROM 1 BY 1                                  
044300          UNTIL HD-DAY-IDX > HD-DAY-COUNT.                                
044400      IF WK-HUM-MATCH-FOUND                                               
044500          COMPUTE WK-HUM-MEAN-VALUE ROUNDED =                             
044600              HD-DAY-SUM(WK-HUM-MATCH-IDX) /                              
044700              HD-DAY-READING-COUNT(WK-HUM-MATCH-IDX)                      
044800          MOVE FD-DAY-DATE(FD-DAY-IDX)    TO SR-HMF-DATE                  
044900          MOVE FD-DAY-TOTAL(FD-DAY-IDX)   TO                              
045000              SR-HMF-TOTAL-CONSUMPTION                                    
045100          MOVE WK-HUM-MEAN-VALUE          TO SR-HMF-HUMIDITY              
045200          WRITE SR-HUMIDITY-FLOW-RECORD                                   
045300          ADD FD-DAY-TOTAL(FD-DAY-IDX)    TO WK-SUM-X                     
045400          ADD WK-HUM-MEAN-VALUE           TO WK-SUM-Y                     
045500          ADD 1                           TO WK-JOIN-COUNT                
045600      END-IF.                                                             
045700*----------------------------------------------------------------*        
045800  5110-SEARCH-HUMIDITY-DAY.                                               
045900*----------------------------------------------------------------*        
046000      IF NOT WK-HUM-MATCH-FOUND                                           
046100          IF HD-DAY-DATE(HD-DAY-IDX) = FD-DAY-DATE(FD-DAY-IDX)            
046200              SET WK-HUM-MATCH-IDX       TO HD-DAY-IDX                    
046300              MOVE 'Y'                   TO WK-HUM-MATCH-SW               
046400          END-IF                                                          
046500      END-IF.                                                             
046600*----------------------------------------------------------------*        
046700  5200-VARIANCE-ONE-DAY.                                                  
046800*----------------------------------------------------------------*        
046900      MOVE 'N'                          TO WK-HUM-MATCH-SW.               
047000      PERFORM 5110-SEARCH-HUMIDITY-DAY                                    
047100          VARYING HD-DAY-IDX FROM 1 BY 1                                  
047200          UNTIL HD-DAY-IDX > HD-DAY-COUNT.                                
047300      IF WK-HUM-MATCH-FOUND                                               
047400          COMPUTE WK-HUM-MEAN-VALUE ROUNDED =                             
047500              HD-DAY-SUM(WK-HUM-MATCH-IDX) /                              
047600              HD-DAY-READING-COUNT(WK-HUM-MATCH-IDX)                      
047700          COMPUTE WK-DEV-X = FD-DAY-TOTAL(FD-DAY-IDX) - WK-MEAN-X         
047800          COMPUTE WK-DEV-Y = WK-HUM-MEAN-VALUE - WK-MEAN-Y                
047900          COMPUTE WK-SUM-XY-DEV =                                         
048000              WK-SUM-XY-DEV + (WK-DEV-X * WK-DEV-Y)                       
048100          COMPUTE WK-SUM-X-DEV-SQ =                                       
048200              WK-SUM-X-DEV-SQ + (WK-DEV-X * WK-DEV-X)                     
048300          COMPUTE WK-SUM-Y-DEV-SQ =                                       
048400              WK-SUM-Y-DEV-SQ + (WK-DEV-Y * WK-DEV-Y)                     
048500      END-IF.                                                             
048600*----------------------------------------------------------------*        
048700  5250-FINISH-CORRELATION.                                                
048800*----------------------------------------------------------------*        
048900      IF WK-SUM-X-DEV-SQ = 0 OR WK-SUM-Y-DEV-SQ = 0                       
049000          MOVE 'N' TO WK-CORRELATION-PRESENT-SW                           
049100      ELSE                                                                
049200          COMPUTE WK-VARIANCE-PRODUCT =                                   
049300              WK-SUM-X-DEV-SQ * WK-SUM-Y-DEV-SQ                           
049400          MOVE WK-VARIANCE-PRODUCT       TO WK-SQRT-INPUT                 
049500          PERFORM 5300-COMPUTE-SQUARE-ROOT                                
049600          IF WK-SQRT-RESULT = 0                                           
049700              MOVE 'N' TO WK-CORRELATION-PRESENT-SW                       
049800          ELSE                                                            
049900              COMPUTE WK-CORRELATION ROUNDED =                            
050000                  WK-SUM-XY-DEV / WK-SQRT-RESULT                          
050100              MOVE 'Y' TO WK-CORRELATION-PRESENT-SW                       
050200          END-IF                                                          
050300      END-IF.                                                             
050400*----------------------------------------------------------------*        
050500*5300-COMPUTE-SQUARE-ROOT -- NEWTON'S METHOD.  GUESS STARTS AT            
050600*HALF THE INPUT (OR 1 IF THAT ROUNDS TO ZERO) AND IS REFINED BY           
050700*TWENTY OUT-OF-LINE PASSES, WHICH CONVERGES FAR PAST THE FOUR             
050800*DECIMAL PLACES THE CORRELATION NEEDS.                                    
050900*----------------------------------------------------------------*        
051000  5300-COMPUTE-SQUARE-ROOT.                                               
051100*----------------------------------------------------------------*        
051200      IF WK-SQRT-INPUT <= 0                                               
051300          MOVE ZERO                     TO WK-SQRT-RESULT                 
051400      ELSE                                                                
051500          COMPUTE WK-SQRT-GUESS = WK-SQRT-INPUT / 2                       
051600          IF WK-SQRT-GUESS = 0                                            
051700              MOVE 1                    TO WK-SQRT-GUESS                  
051800          END-IF                                                          
051900          PERFORM 5310-NEWTON-ITERATION                                   
052000              VARYING WK-SQRT-ITER FROM 1 BY 1                            
052100              UNTIL WK-SQRT-ITER > 20                                     
052200          MOVE WK-SQRT-GUESS             TO WK-SQRT-RESULT                
052300      END-IF.                                                             
052400*----------------------------------------------------------------*        
052500  5310-NEWTON-ITERATION.                                                  
052600*----------------------------------------------------------------*        
052700      COMPUTE WK-SQRT-NEW-GUESS =                                         
052800          (WK-SQRT-GUESS + (WK-SQRT-INPUT / WK-SQRT-GUESS)) / 2.          
052900      MOVE WK-SQRT-NEW-GUESS             TO WK-SQRT-GUESS.                
053000*----------------------------------------------------------------*        
053100  9000-CLOSE-FILES.                                                       
053200*----------------------------------------------------------------*        
053300      CLOSE TIDY-FLOW-FILE                                                
053400            TIDY-QUALITY-FILE                                             
053500            SEASON-FLOW-MONTH-FILE                                        
053600            SEASON-QUALITY-MONTH-FILE                                     
053700            SEASON-HUMIDITY-FLOW-FILE.                                    
053800*----------------------------------------------------------------*        
053900*09/11/25 SPB  SHOP STANDARD WR-1207 -- AN OPEN FAILURE ON EITHER         
054000*              TIDY FILE USED TO FALL THROUGH INTO THE JOIN AND           
054100*              CORRELATE STEP AGAINST CLOSED FILES.                       
054200*              1000-OPEN-FILES NOW SETS WK-FILES-OK-SW AND                
054300*              0000-MAIN-PROCESSING BRANCHES HERE, RETURNING              
054400*              "NO CORRELATION AVAILABLE" TO WTRBATCH.                    
054500*----------------------------------------------------------------*        
054600  9900-ABEND-EXIT.                                                        
054700*----------------------------------------------------------------*        
054800      DISPLAY 'WTRSEASN - ABORTING, FILE OPEN FAILED'.                    
054900      MOVE ZERO                   TO LK-CORRELATION-VALUE.                
055000      MOVE 'N'                    TO LK-CORRELATION-PRESENT-SW.           
055100      GOBACK.                                                             
