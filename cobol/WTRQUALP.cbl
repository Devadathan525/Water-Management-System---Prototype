000100*****************************************************************         
000200*PROGRAM NAME:    WTRQUALP                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*04/11/88 RMS           ORIGINAL CODING.  PARSE THE WATER QUALITY         
000900*                       LAB EXTRACT (PARAMETER HEADER BLOCKS              
001000*                       FOLLOWED BY DATE/TIME/VALUE TABLES) INTO          
001100*                       THE TIDY SEQUENTIAL FILE USED BY THE              
001200*                       COMPLIANCE AND BREACH REPORTING RUNS.             
001300*02/27/90 RMS           PARAMETER NAME FIELD WIDENED TO 30 BYTES          
001400*                       -- LAB STARTED QUALIFYING NAMES WITH THE          
001500*                       SENSOR CODE IN PARENTHESES.                       
001600*06/02/91 TOK           ADDED COMMA STRIP ON THE VALUE COLUMN TO          
001700*                       MATCH THE FLOW EXTRACT CHANGE.  TICKET            
001800*                       WTR-0119.                                         
001900*04/18/94 TOK           BAD SAFE-RANGE TEXT ON THE HEADER LINE NO         
002000*                       LONGER ABENDS THE RUN -- READINGS UNDER           
002100*                       THAT PARAMETER NOW FLAG AS OUT OF RANGE           
002200*                       INSTEAD.  TICKET WTR-0211.                        
002300*01/06/99 JWP           YEAR 2000 REMEDIATION.  TIMESTAMP YEAR            
002400*                       EXPANDED TO FOUR DIGITS THROUGHOUT.               
002500*                       TICKET WTR-0399.                                  
002600*08/14/03 KDL           REPLACED THE HOME-GROWN SORT/MERGE STEP           
002700*                       WITH A SORT VERB KEYED ON PARAMETER THEN          
002800*                       TIMESTAMP, TO MATCH WTRFLOWP.  TICKET             
002900*                       WTR-0512.                                         
003000*07/30/14 MAG           AN UNREADABLE VALUE NO LONGER DROPS THE           
003100*                       READING -- IT IS KEPT WITH A SENTINEL             
003200*                       VALUE SO THE COMPLIANCE COUNT STAYS               
003300*                       ACCURATE.  TICKET WTR-1699.                       
003400*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
003500*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
003600*                                                                         
003700*****************************************************************         
003800  IDENTIFICATION DIVISION.                                                
003900  PROGRAM-ID.    WTRQUALP.                                                
004000  AUTHOR.        R. M. SALAZAR.                                           
004100  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
004200  DATE-WRITTEN.  04/11/88.                                                
004300  DATE-COMPILED.                                                          
004400  SECURITY.      NON-CONFIDENTIAL.                                        
004500*****************************************************************         
004600  ENVIRONMENT DIVISION.                                                   
004700*----------------------------------------------------------------*        
004800  CONFIGURATION SECTION.                                                  
004900  SOURCE-COMPUTER. IBM-3081.                                              
005000  OBJECT-COMPUTER. IBM-3081.                                              
005100  SPECIAL-NAMES.                                                          
005200      C01 IS TOP-OF-FORM                                                  
005300      CLASS WK-DIGIT-CLASS IS '0' THRU '9'                                
005400      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
005500             OFF STATUS IS WTR-TRACE-SW-OFF.                              
005600*----------------------------------------------------------------*        
005700  INPUT-OUTPUT SECTION.                                                   
005800  FILE-CONTROL.                                                           
005900      SELECT RAW-QUALITY-FILE ASSIGN TO RAWQUAL                           
006000          ORGANIZATION IS SEQUENTIAL                                      
006100          FILE STATUS  IS RAW-QUALITY-STATUS.                             
006200*                                                                         
006300      SELECT TIDY-QUALITY-FILE ASSIGN TO TIDYQUAL                         
006400          ORGANIZATION IS SEQUENTIAL                                      
006500          FILE STATUS  IS TIDY-QUALITY-STATUS.                            
006600*                                                                         
006700      SELECT SORT-WORK-FILE ASSIGN TO SRTQUAL.                            
006800*****************************************************************         
006900  DATA DIVISION.                                                          
007000*----------------------------------------------------------------*        
007100  FILE SECTION.                                                           
007200*----------------------------------------------------------------*        
007300  FD  RAW-QUALITY-FILE RECORDING MODE F.                                  
007400  01  RAW-QUALITY-LINE                PIC X(132).                         
007500*----------------------------------------------------------------*        
007600  FD  TIDY-QUALITY-FILE RECORDING MODE F.                                 
007700  COPY QUALTR.                                                            
007800*----------------------------------------------------------------*        
007900  SD  SORT-WORK-FILE.                                                     
008000  01  SW-SORT-RECORD.                                                     
008100      05  SW-PARAMETER                PIC X(30).                          
008200      05  SW-TIMESTAMP                PIC X(19).                          
008300      05  SW-VALUE                    PIC S9(7)V9(3).                     
008400      05  SW-SAFE-MIN                 PIC S9(7)V9(3).                     
008500      05  SW-SAFE-MAX                 PIC S9(7)V9(3).                     
008600      05  FILLER                      PIC X(11).                          
008700*----------------------------------------------------------------*        
008800  WORKING-STORAGE SECTION.                                                
008900*----------------------------------------------------------------*        
009000  77  WS-RECORD-COUNT                 PIC 9(07) COMP VALUE ZERO.          
009100  77  WS-SKIPPED-COUNT                PIC 9(07) COMP VALUE ZERO.          
009200  77  WS-MISSING-VALUE-COUNT          PIC 9(07) COMP VALUE ZERO.          
009300*----------------------------------------------------------------*        
009400  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
009500      05  RAW-QUALITY-STATUS          PIC X(02).                          
009600          88  RAW-QUALITY-OK                    VALUE '00'.               
009700          88  RAW-QUALITY-EOF                   VALUE '10'.               
009800      05  TIDY-QUALITY-STATUS         PIC X(02).                          
009900          88  TIDY-QUALITY-OK                    VALUE '00'.              
010000      05  SR-STATUS                   PIC X(02) VALUE '00'.               
010100      05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                
010200          88  END-OF-FILE                       VALUE 'Y'.                
010300      05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.                
010400          88  SORT-END-OF-FILE                  VALUE 'Y'.                
010500      05  VALID-LINE-SW               PIC X(01) VALUE 'Y'.                
010600          88  VALID-LINE                        VALUE 'Y'.                
010700      05  VALUE-PRESENT-SW            PIC X(01) VALUE 'Y'.                
010800          88  VALUE-PRESENT                     VALUE 'Y'.                
010900      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
011000          88  WTR-FILES-OK                      VALUE 'Y'.                
011100      05  WK-TALLY-CNT                PIC S9(03) COMP VALUE ZERO.         
011200      05  WK-TIME-PARTS-CNT           PIC S9(02) COMP VALUE ZERO.         
011300      05  FILLER                      PIC X(07).                          
011400*----------------------------------------------------------------*        
011500*WS-CURRENT-PARAMETER-AREA -- THE PARAMETER NAME AND SAFE RANGE           
011600*CARRIED FORWARD FROM THE LAST HEADER LINE SEEN, AND THE IN-TABLE         
011700*SWITCH THAT THE "DATE  TIME  VALUE" TABLE HEADER TURNS ON.               
011800*----------------------------------------------------------------*        
011900  01  WS-CURRENT-PARAMETER-AREA.                                          
012000      05  WS-CURR-PARAMETER           PIC X(30) VALUE SPACE.              
012100      05  WS-CURR-SAFE-MIN            PIC S9(7)V9(3) VALUE ZERO.          
012200      05  WS-CURR-SAFE-MAX            PIC S9(7)V9(3) VALUE ZERO.          
012300      05  WS-CURR-RANGE-VALID-SW      PIC X(01) VALUE 'N'.                
012400          88  WS-CURR-RANGE-VALID              VALUE 'Y'.                 
012500      05  WS-IN-TABLE-SW               PIC X(01) VALUE 'N'.               
012600          88  WS-IN-TABLE                      VALUE 'Y'.                 
012700      05  FILLER                      PIC X(10).                          
012800*                                                                         
012900  01  WS-CURRENT-PARAMETER-TRACE-VIEW REDEFINES                           
013000          WS-CURRENT-PARAMETER-AREA.                                      
013100      05  WS-CPT-NAME                 PIC X(20).                          
013200      05  FILLER                      PIC X(30).                          
013300*----------------------------------------------------------------*        
013400*WS-HEADER-PARSE-WORK-AREA -- SCRATCH FIELDS FOR PULLING THE              
013500*PARAMETER NAME AND THE "A TO B" RANGE TEXT OUT OF A HEADER LINE.         
013600*----------------------------------------------------------------*        
013700  01  WS-HEADER-PARSE-WORK-AREA.                                          
013800      05  WK-LINE-UC                  PIC X(132).                         
013900      05  WK-HDR-LEAD-TEXT            PIC X(06).                          
014000      05  WK-HDR-AFTER-DOT            PIC X(130).                         
014100      05  WK-HDR-NAME-RAW             PIC X(40).                          
014200      05  WK-HDR-RANGE-RAW            PIC X(90).                          
014300      05  WK-HDR-RANGE-JUNK           PIC X(60).                          
014400      05  WK-HDR-RANGE-PAREN          PIC X(30).                          
014500      05  WK-HDR-RANGE-TEXT           PIC X(20).                          
014600      05  WK-RANGE-TOK-1              PIC X(10).                          
014700      05  WK-RANGE-TOK-2              PIC X(04).                          
014800      05  WK-RANGE-TOK-3              PIC X(10).                          
014900      05  WK-RANGE-TOK-2-UC           PIC X(04).                          
015000*----------------------------------------------------------------*        
015100*WS-TOKEN-WORK-AREA -- THE BLANK-DELIMITED TOKENS OFF A TABLE             
015200*HEADER OR DATA LINE (DATE, TIME, VALUE).                                 
015300*----------------------------------------------------------------*        
015400  01  WS-TOKEN-WORK-AREA.                                                 
015500      05  WK-TOK-1                    PIC X(12).                          
015600      05  WK-TOK-2                    PIC X(12).                          
015700      05  WK-TOK-3                    PIC X(20).                          
015800      05  WK-TOK-1-UC                 PIC X(12).                          
015900      05  WK-TOK-2-UC                 PIC X(12).                          
016000      05  WK-TOK-3-UC                 PIC X(20).                          
016100      05  WK-TIME-SS-TEXT             PIC X(02).                          
016200      05  FILLER                      PIC X(07).                          
016300*----------------------------------------------------------------*        
016400*WS-DECIMAL-PARSE-AREA -- GENERAL-PURPOSE COMMA-STRIP AND SPLIT           
016500*WORK AREA, SHARED BY THE RANGE-BOUND AND READING-VALUE PARSES.           
016600*CALLER LOADS WK-DEC-RAW AND PERFORMS 2900-PARSE-DECIMAL-TEXT;            
016700*THE RESULT COMES BACK IN WK-DEC-RESULT/WK-DEC-VALID-SW.                  
016800*----------------------------------------------------------------*        
016900  01  WS-DECIMAL-PARSE-AREA.                                              
017000      05  WK-DEC-RAW                  PIC X(16).                          
017100      05  WK-DEC-RAW-CHARS REDEFINES WK-DEC-RAW.                          
017200          10  WK-DR-CHAR  OCCURS 16 TIMES INDEXED BY WK-DR-IDX            
017300                                      PIC X(01).                          
017400      05  WK-DEC-CLEAN                PIC X(16).                          
017500      05  WK-DEC-CLEAN-CHARS REDEFINES WK-DEC-CLEAN.                      
017600          10  WK-DC-CHAR  OCCURS 16 TIMES INDEXED BY WK-DC-IDX            
017700                                      PIC X(01).                          
017800      05  WK-DEC-WHOLE-TEXT           PIC X(12).                          
017900      05  WK-DEC-FRAC-TEXT            PIC X(04).                          
018000      05  WK-DEC-WHOLE-NUM            PIC S9(07) COMP VALUE ZERO.         
018100      05  WK-DEC-FRAC-NUM             PIC S9(03) COMP VALUE ZERO.         
018200      05  WK-DEC-RESULT               PIC S9(7)V9(3) VALUE ZERO.          
018300      05  WK-DEC-VALID-SW             PIC X(01) VALUE 'Y'.                
018400          88  WK-DEC-VALID                      VALUE 'Y'.                
018500      05  WK-DEC-SRC-IDX               PIC S9(03) COMP VALUE ZERO.        
018600      05  WK-DEC-DST-IDX               PIC S9(03) COMP VALUE ZERO.        
018700      05  FILLER                      PIC X(04).                          
018800*----------------------------------------------------------------*        
018900  COPY WKDATE.                                                            
019000*----------------------------------------------------------------*        
019100*MISSING-VALUE-SENTINEL AND THE INVERTED OUT-OF-RANGE BOUNDS USED         
019200*WHEN THE HEADER'S SAFE RANGE TEXT COULD NOT BE PARSED -- SWAPPING        
019300*MIN AND MAX GUARANTEES NO READING CAN EVER TEST IN RANGE.                
019400*----------------------------------------------------------------*        
019500  01  WS-SENTINEL-VALUES.                                                 
019600      05  WS-MISSING-VALUE-SENTINEL   PIC S9(7)V9(3)                      
019700                                      VALUE -9999999.999.                 
019800      05  WS-RANGE-INVALID-MIN        PIC S9(7)V9(3)                      
019900                                      VALUE 9999999.999.                  
020000      05  WS-RANGE-INVALID-MAX        PIC S9(7)V9(3)                      
020100                                      VALUE -9999999.999.                 
020200      05  FILLER                      PIC X(05).                          
020300*****************************************************************         
020400  PROCEDURE DIVISION.                                                     
020500*----------------------------------------------------------------*        
020600  0000-MAIN-PROCESSING.                                                   
020700*----------------------------------------------------------------*        
020800      PERFORM 1000-OPEN-FILES.                                            
020900      IF NOT WTR-FILES-OK                                                 
021000          GO TO 9900-ABEND-EXIT.                                          
021100      SORT SORT-WORK-FILE                                                 
021200          ON ASCENDING KEY SW-PARAMETER                                   
021300          ON ASCENDING KEY SW-TIMESTAMP                                   
021400          INPUT PROCEDURE  IS 2000-PROCESS-RAW-QUALITY-FILE               
021500          OUTPUT PROCEDURE IS 3000-WRITE-TIDY-QUALITY-FILE.               
021600      PERFORM 9000-CLOSE-FILES.                                           
021700      DISPLAY 'WTRQUALP RECORDS WRITTEN   : ' WS-RECORD-COUNT.            
021800      DISPLAY 'WTRQUALP LINES SKIPPED     : ' WS-SKIPPED-COUNT.           
021900      DISPLAY 'WTRQUALP MISSING VALUES    : '                             
022000          WS-MISSING-VALUE-COUNT.                                         
022100      GOBACK.                                                             
022200*----------------------------------------------------------------*        
022300  1000-OPEN-FILES.                                                        
022400*----------------------------------------------------------------*        
022500      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
022600      OPEN INPUT  RAW-QUALITY-FILE.                                       
022700      OPEN OUTPUT TIDY-QUALITY-FILE.                                      
022800      IF NOT RAW-QUALITY-OK                                               
022900          DISPLAY 'WTRQUALP - RAW QUALITY OPEN ERROR: '                   
023000              RAW-QUALITY-STATUS                                          
023100          MOVE 'N'                    TO WK-FILES-OK-SW.                  
023200      IF NOT TIDY-QUALITY-OK                                              
023300          DISPLAY 'WTRQUALP - TIDY QUALITY OPEN ERROR: '                  
023400              TIDY-QUALITY-STATUS                                         
023500          MOVE 'N'                    TO WK-FILES-OK-SW.                  
023600*----------------------------------------------------------------*        
023700  2000-PROCESS-RAW-QUALITY-FILE SECTION.                                  
023800*----------------------------------------------------------------*        
023900      PERFORM 8000-READ-RAW-QUALITY-FILE.                                 
024000      PERFORM 2100-CLASSIFY-QUALITY-LINE                                  
024100          UNTIL END-OF-FILE.                                              
024200  2000-DUMMY     SECTION.                                                 
024300*----------------------------------------------------------------*        
024400  2100-CLASSIFY-QUALITY-LINE.                                             
024500*----------------------------------------------------------------*        
024600      IF RAW-QUALITY-LINE = SPACE                                         
024700          ADD 1                       TO WS-SKIPPED-COUNT                 
024800      ELSE                                                                
024900          MOVE RAW-QUALITY-LINE       TO WK-LINE-UC                       
025000          INSPECT WK-LINE-UC CONVERTING                                   
025100              'abcdefghijklmnopqrstuvwxyz'                                
025200              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
025300          MOVE 0                      TO WK-TALLY-CNT                     
025400          INSPECT WK-LINE-UC TALLYING WK-TALLY-CNT                        
025500              FOR ALL 'SAFE RANGE'                                        
025600          IF WK-TALLY-CNT > 0                                             
025700              PERFORM 2110-PARSE-PARAMETER-HEADER                         
025800              MOVE 'N'                TO WS-IN-TABLE-SW                   
025900          ELSE                                                            
026000              PERFORM 2120-CHECK-TABLE-HEADER                             
026100          END-IF                                                          
026200      END-IF.                                                             
026300      PERFORM 8000-READ-RAW-QUALITY-FILE.                                 
026400*----------------------------------------------------------------*        
026500*2110-PARSE-PARAMETER-HEADER SPLITS "<N>. <NAME>, SAFE RANGE:             
026600*(<A> TO <B>)" ON THE FIRST PERIOD, THE FIRST COMMA, THE FIRST            
026700*PAIR OF PARENTHESES AND FINALLY THE WORD "TO".                           
026800*----------------------------------------------------------------*        
026900  2110-PARSE-PARAMETER-HEADER.                                            
027000*----------------------------------------------------------------*        
027100      MOVE SPACE                      TO WS-CURR-PARAMETER.               
027200      MOVE 'N'                        TO WS-CURR-RANGE-VALID-SW.          
027300      UNSTRING RAW-QUALITY-LINE DELIMITED BY '.'                          
027400          INTO WK-HDR-LEAD-TEXT WK-HDR-AFTER-DOT.                         
027500      UNSTRING WK-HDR-AFTER-DOT DELIMITED BY ','                          
027600          INTO WK-HDR-NAME-RAW WK-HDR-RANGE-RAW.                          
027700      IF WK-HDR-NAME-RAW(1:1) = SPACE                                     
027800          MOVE WK-HDR-NAME-RAW(2:29)   TO WS-CURR-PARAMETER               
027900      ELSE                                                                
028000          MOVE WK-HDR-NAME-RAW(1:30)   TO WS-CURR-PARAMETER               
028100      END-IF.                                                             
028200      UNSTRING WK-HDR-RANGE-RAW DELIMITED BY '('                          
028300          INTO WK-HDR-RANGE-JUNK WK-HDR-RANGE-PAREN.                      
028400      UNSTRING WK-HDR-RANGE-PAREN DELIMITED BY ')'                        
028500          INTO WK-HDR-RANGE-TEXT.                                         
028600      UNSTRING WK-HDR-RANGE-TEXT DELIMITED BY ALL SPACE                   
028700          INTO WK-RANGE-TOK-1 WK-RANGE-TOK-2 WK-RANGE-TOK-3.              
028800      MOVE WK-RANGE-TOK-2              TO WK-RANGE-TOK-2-UC.              
028900      INSPECT WK-RANGE-TOK-2-UC CONVERTING                                
029000          'abcdefghijklmnopqrstuvwxyz'                                    
029100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
029200      IF WK-RANGE-TOK-2-UC(1:2) = 'TO'                                    
029300          MOVE WK-RANGE-TOK-1          TO WK-DEC-RAW                      
029400          PERFORM 2900-PARSE-DECIMAL-TEXT                                 
029500          IF WK-DEC-VALID                                                 
029600              MOVE WK-DEC-RESULT       TO WS-CURR-SAFE-MIN                
029700              MOVE WK-RANGE-TOK-3      TO WK-DEC-RAW                      
029800              PERFORM 2900-PARSE-DECIMAL-TEXT                             
029900              IF WK-DEC-VALID                                             
030000                  MOVE WK-DEC-RESULT   TO WS-CURR-SAFE-MAX                
030100                  MOVE 'Y'             TO WS-CURR-RANGE-VALID-SW          
030200              END-IF                                                      
030300          END-IF                                                          
030400      END-IF.                                                             
030500      IF NOT WS-CURR-RANGE-VALID                                          
030600          MOVE WS-RANGE-INVALID-MIN    TO WS-CURR-SAFE-MIN                
030700          MOVE WS-RANGE-INVALID-MAX    TO WS-CURR-SAFE-MAX.               
030800      IF WTR-TRACE-SW-ON                                                  
030900          DISPLAY 'WTRQUALP TRACE PARAMETER: ' WS-CPT-NAME.               
031000*----------------------------------------------------------------*        
031100  2120-CHECK-TABLE-HEADER.                                                
031200*----------------------------------------------------------------*        
031300      UNSTRING RAW-QUALITY-LINE DELIMITED BY ALL SPACE                    
031400          INTO WK-TOK-1 WK-TOK-2 WK-TOK-3.                                
031500      MOVE WK-TOK-1                   TO WK-TOK-1-UC.                     
031600      MOVE WK-TOK-2                   TO WK-TOK-2-UC.                     
031700      MOVE WK-TOK-3                   TO WK-TOK-3-UC.                     
031800      INSPECT WK-TOK-1-UC CONVERTING                                      
031900          'abcdefghijklmnopqrstuvwxyz'                                    
032000          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
032100      INSPECT WK-TOK-2-UC CONVERTING                                      
032200          'abcdefghijklmnopqrstuvwxyz'                                    
032300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
032400      INSPECT WK-TOK-3-UC CONVERTING                                      
032500          'abcdefghijklmnopqrstuvwxyz'                                    
032600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
032700      IF WK-TOK-1-UC(1:4) = 'DATE' AND WK-TOK-2-UC(1:4) = 'TIME'          
032800          AND WK-TOK-3-UC(1:5) = 'VALUE'                                  
032900          IF WS-CURR-PARAMETER NOT = SPACE                                
033000              MOVE 'Y'                 TO WS-IN-TABLE-SW                  
033100          END-IF                                                          
033200      ELSE                                                                
033300          IF WS-IN-TABLE                                                  
033400              PERFORM 2200-PARSE-QUALITY-DATA-LINE                        
033500          ELSE                                                            
033600              ADD 1                    TO WS-SKIPPED-COUNT                
033700          END-IF                                                          
033800      END-IF.                                                             
033900*----------------------------------------------------------------*        
034000  2200-PARSE-QUALITY-DATA-LINE.                                           
034100*----------------------------------------------------------------*        
034200      MOVE 'Y'                        TO VALID-LINE-SW.                   
034300      MOVE 'Y'                        TO VALUE-PRESENT-SW.                
034400      IF WK-TOK-1 = SPACE OR WK-TOK-2 = SPACE OR WK-TOK-3 = SPACE         
034500          MOVE 'N'                    TO VALID-LINE-SW                    
034600      ELSE                                                                
034700          UNSTRING WK-TOK-1 DELIMITED BY '/'                              
034800              INTO WK-DAY WK-MONTH WK-YEAR                                
034900          IF WK-DAY IS NOT NUMERIC OR WK-MONTH IS NOT NUMERIC             
035000              OR WK-YEAR IS NOT NUMERIC                                   
035100              MOVE 'N'                TO VALID-LINE-SW                    
035200          ELSE                                                            
035300              PERFORM 2210-PARSE-QUALITY-TIME                             
035400          END-IF                                                          
035500      END-IF.                                                             
035600      IF VALID-LINE                                                       
035700          MOVE WK-TOK-3                TO WK-DEC-RAW                      
035800          PERFORM 2900-PARSE-DECIMAL-TEXT                                 
035900          IF NOT WK-DEC-VALID                                             
036000              MOVE 'N'                 TO VALUE-PRESENT-SW                
036100              ADD 1                    TO WS-MISSING-VALUE-COUNT          
036200          END-IF                                                          
036300          PERFORM 2220-BUILD-AND-RELEASE-RECORD                           
036400      ELSE                                                                
036500          ADD 1                        TO WS-SKIPPED-COUNT.               
036600*----------------------------------------------------------------*        
036700  2210-PARSE-QUALITY-TIME.                                                
036800*----------------------------------------------------------------*        
036900      MOVE 0                         TO WK-TIME-PARTS-CNT.                
037000      MOVE '00'                      TO WK-TIME-SS-TEXT.                  
037100      UNSTRING WK-TOK-2 DELIMITED BY ':'                                  
037200          INTO WK-HOUR WK-MINUTE WK-TIME-SS-TEXT                          
037300          TALLYING IN WK-TIME-PARTS-CNT.                                  
037400      IF WK-HOUR IS NOT NUMERIC OR WK-MINUTE IS NOT NUMERIC               
037500          MOVE 'N'                    TO VALID-LINE-SW                    
037600      ELSE                                                                
037700          IF WK-TIME-PARTS-CNT = 3                                        
037800              IF WK-TIME-SS-TEXT IS NOT NUMERIC                           
037900                  MOVE 'N'            TO VALID-LINE-SW                    
038000              ELSE                                                        
038100                  MOVE WK-TIME-SS-TEXT TO WK-SECOND                       
038200              END-IF                                                      
038300          ELSE                                                            
038400              MOVE 0                  TO WK-SECOND                        
038500          END-IF                                                          
038600      END-IF.                                                             
038700*----------------------------------------------------------------*        
038800  2220-BUILD-AND-RELEASE-RECORD.                                          
038900*----------------------------------------------------------------*        
039000      MOVE SPACE                      TO SW-SORT-RECORD.                  
039100      MOVE WS-CURR-PARAMETER           TO SW-PARAMETER.                   
039200      STRING WK-YEAR '-' WK-MONTH '-' WK-DAY ' '                          
039300             WK-HOUR ':' WK-MINUTE ':' WK-SECOND                          
039400          DELIMITED BY SIZE INTO SW-TIMESTAMP.                            
039500      IF VALUE-PRESENT                                                    
039600          MOVE WK-DEC-RESULT           TO SW-VALUE                        
039700      ELSE                                                                
039800          MOVE WS-MISSING-VALUE-SENTINEL TO SW-VALUE                      
039900      END-IF.                                                             
040000      MOVE WS-CURR-SAFE-MIN            TO SW-SAFE-MIN.                    
040100      MOVE WS-CURR-SAFE-MAX            TO SW-SAFE-MAX.                    
040200      RELEASE SW-SORT-RECORD.                                             
040300*----------------------------------------------------------------*        
040400*2900-PARSE-DECIMAL-TEXT -- COMMA-STRIP AND SPLIT A NUMERIC TEXT          
040500*FIELD INTO WHOLE AND FRACTION PARTS, THE SAME WAY WTRFLOWP SCRUBS        
040600*THE METER TOTALIZER, THEN COMBINE THEM INTO WK-DEC-RESULT.               
040700*----------------------------------------------------------------*        
040800  2900-PARSE-DECIMAL-TEXT.                                                
040900*----------------------------------------------------------------*        
041000      MOVE 'Y'                        TO WK-DEC-VALID-SW.                 
041100      MOVE SPACE                      TO WK-DEC-CLEAN.                    
041200      MOVE 1                          TO WK-DEC-DST-IDX.                  
041300      PERFORM 2905-SCRUB-ONE-DEC-CHARACTER                                
041400          VARYING WK-DEC-SRC-IDX FROM 1 BY 1                              
041500          UNTIL WK-DEC-SRC-IDX > 16.                                      
041600      IF WK-DEC-CLEAN = SPACE                                             
041700          MOVE 'N'                    TO WK-DEC-VALID-SW.                 
041800      IF WK-DEC-VALID                                                     
041900          MOVE SPACE                  TO WK-DEC-WHOLE-TEXT                
042000                                          WK-DEC-FRAC-TEXT                
042100          UNSTRING WK-DEC-CLEAN DELIMITED BY '.'                          
042200              INTO WK-DEC-WHOLE-TEXT WK-DEC-FRAC-TEXT                     
042300          IF WK-DEC-WHOLE-TEXT = SPACE OR                                 
042400             WK-DEC-WHOLE-TEXT IS NOT NUMERIC                             
042500              MOVE 'N'                TO WK-DEC-VALID-SW                  
042600          ELSE                                                            
042700              MOVE WK-DEC-WHOLE-TEXT   TO WK-DEC-WHOLE-NUM                
042800              IF WK-DEC-FRAC-TEXT NOT = SPACE                             
042900                  IF WK-DEC-FRAC-TEXT(1:3) IS NOT NUMERIC                 
043000                      MOVE 'N'         TO WK-DEC-VALID-SW                 
043100                  ELSE                                                    
043200                      MOVE WK-DEC-FRAC-TEXT(1:3)                          
043300                          TO WK-DEC-FRAC-NUM                              
043400                  END-IF                                                  
043500              ELSE                                                        
043600                  MOVE 0               TO WK-DEC-FRAC-NUM                 
043700              END-IF                                                      
043800          END-IF                                                          
043900      END-IF.                                                             
044000      IF WK-DEC-VALID                                                     
044100          COMPUTE WK-DEC-RESULT =                                         
044200              WK-DEC-WHOLE-NUM + (WK-DEC-FRAC-NUM / 1000).                
044300*----------------------------------------------------------------*        
044400  2905-SCRUB-ONE-DEC-CHARACTER.                                           
044500*----------------------------------------------------------------*        
044600      IF WK-DR-CHAR(WK-DEC-SRC-IDX) = ','                                 
044700          CONTINUE                                                        
044800      ELSE                                                                
044900          IF WK-DR-CHAR(WK-DEC-SRC-IDX) IS WK-DIGIT-CLASS OR              
045000             WK-DR-CHAR(WK-DEC-SRC-IDX) = '.' OR                          
045100             WK-DR-CHAR(WK-DEC-SRC-IDX) = '-' OR                          
045200             WK-DR-CHAR(WK-DEC-SRC-IDX) = SPACE                           
045300              IF WK-DR-CHAR(WK-DEC-SRC-IDX) NOT = SPACE                   
045400                  MOVE WK-DR-CHAR(WK-DEC-SRC-IDX)                         
045500                      TO WK-DC-CHAR(WK-DEC-DST-IDX)                       
045600                  ADD 1               TO WK-DEC-DST-IDX                   
045700              END-IF                                                      
045800          ELSE                                                            
045900              MOVE 'N'                TO WK-DEC-VALID-SW                  
046000          END-IF                                                          
046100      END-IF.                                                             
046200*----------------------------------------------------------------*        
046300  3000-WRITE-TIDY-QUALITY-FILE SECTION.                                   
046400*----------------------------------------------------------------*        
046500      PERFORM 8200-RETURN-SORT-RECORD.                                    
046600      PERFORM 3100-WRITE-ONE-TIDY-RECORD                                  
046700          UNTIL SORT-END-OF-FILE.                                         
046800  3000-DUMMY     SECTION.                                                 
046900*----------------------------------------------------------------*        
047000  3100-WRITE-ONE-TIDY-RECORD.                                             
047100*----------------------------------------------------------------*        
047200      MOVE SW-PARAMETER                TO TQ-PARAMETER.                   
047300      MOVE SW-TIMESTAMP                TO TQ-TIMESTAMP.                   
047400      MOVE SW-VALUE                    TO TQ-VALUE.                       
047500      MOVE SW-SAFE-MIN                 TO TQ-SAFE-MIN.                    
047600      MOVE SW-SAFE-MAX                 TO TQ-SAFE-MAX.                    
047700      WRITE TQ-QUALITY-RECORD.                                            
047800      ADD 1                            TO WS-RECORD-COUNT.                
047900      PERFORM 8200-RETURN-SORT-RECORD.                                    
048000*----------------------------------------------------------------*        
048100  8000-READ-RAW-QUALITY-FILE.                                             
048200*----------------------------------------------------------------*        
048300      READ RAW-QUALITY-FILE                                               
048400          AT END MOVE 'Y'             TO END-OF-FILE-SW.                  
048500*----------------------------------------------------------------*        
048600  8200-RETURN-SORT-RECORD.                                                
048700*----------------------------------------------------------------*        
048800      RETURN SORT-WORK-FILE                                               
048900          AT END MOVE 'Y'             TO SORT-EOF-SW.                     
049000*----------------------------------------------------------------*        
049100  9000-CLOSE-FILES.                                                       
049200*----------------------------------------------------------------*        
049300      CLOSE RAW-QUALITY-FILE                                              
049400            TIDY-QUALITY-FILE.                                            
049500*----------------------------------------------------------------*        
049600*09/11/25 SPB  SHOP STANDARD WR-1207 -- AN OPEN FAILURE ON EITHER         
049700*              FILE USED TO FALL THROUGH INTO THE SORT AGAINST A          
049800*              CLOSED FILE.  1000-OPEN-FILES NOW SETS                     
049900*              WK-FILES-OK-SW AND 0000-MAIN-PROCESSING BRANCHES           
050000*              HERE INSTEAD, SKIPPING THE SORT/CLOSE ENTIRELY.            
050100*----------------------------------------------------------------*        
050200  9900-ABEND-EXIT.                                                        
050300*----------------------------------------------------------------*        
050400      DISPLAY 'WTRQUALP - ABORTING, FILE OPEN FAILED'.                    
050500      GOBACK.                                                             
