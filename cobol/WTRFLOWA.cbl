000100*****************************************************************         
000200*PROGRAM NAME:    WTRFLOWA                                                
000300*ORIGINAL AUTHOR: R. M. SALAZAR                                           
000400*                                                                         
000500*MAINTENANCE LOG                                                          
000600*DATE      AUTHOR        MAINTENANCE REQUIREMENT                          
000700*--------- ------------  ----------------------------------------         
000800*09/14/88 RMS           ORIGINAL CODING.  DAILY AND SHIFT CONTROL         
000900*                       BREAKS OVER THE TIDY FLOW FILE, PLUS THE          
001000*                       HOUR-BY-DAY-OF-WEEK CONSUMPTION HEATMAP           
001100*                       FOR THE PLANT SUPERINTENDENT'S MONTHLY            
001200*                       REVIEW.                                           
001300*11/02/90 RMS           ADDED THE 95TH PERCENTILE INTERVAL COLUMN         
001400*                       TO THE DAILY FILE -- SUPERINTENDENT WANTS         
001500*                       TO SEE PEAK INTERVALS, NOT JUST THE MEAN.         
001600*06/02/91 TOK           LINE UP WITH THE OTHER RUNS' COMMENT AND          
001700*                       TICKET NUMBERING.  TICKET WTR-0119.               
001800*01/06/99 JWP           YEAR 2000 REMEDIATION.  DATE FIELDS AND           
001900*                       THE DAY-OF-WEEK ARITHMETIC RE-VERIFIED            
002000*                       AGAINST FOUR-DIGIT YEARS.  TICKET WTR-0399        
002100*08/14/03 KDL           SHIFT BOUNDARY FOR SHIFT C CORRECTED TO           
002200*                       WRAP PAST MIDNIGHT (22:00-05:59) -- IT WAS        
002300*                       DROPPING THE EARLY-MORNING HOURS.  TICKET         
002400*                       WTR-0513.                                         
002500*11/19/09 MAG           HEATMAP CELLS WITH NO READINGS NOW COME           
002600*                       OUT AS A SENTINEL INSTEAD OF ZERO SO AN           
002700*                       IDLE HOUR IS NOT READ AS A QUIET HOUR.            
002800*                       TICKET WTR-1201.                                  
002900*10/02/22 SPB           FOLDED INTO THE CONSOLIDATED ANALYTICS            
003000*                       SUITE.  NO LOGIC CHANGE.  TICKET WTR-4407.        
003100*                                                                         
003200*****************************************************************         
003300  IDENTIFICATION DIVISION.                                                
003400  PROGRAM-ID.    WTRFLOWA.                                                
003500  AUTHOR.        R. M. SALAZAR.                                           
003600  INSTALLATION.  RIVERBEND WATER TREATMENT PLANT.                         
003700  DATE-WRITTEN.  09/14/88.                                                
003800  DATE-COMPILED.                                                          
003900  SECURITY.      NON-CONFIDENTIAL.                                        
004000*****************************************************************         
004100  ENVIRONMENT DIVISION.                                                   
004200*----------------------------------------------------------------*        
004300  CONFIGURATION SECTION.                                                  
004400  SOURCE-COMPUTER. IBM-3081.                                              
004500  OBJECT-COMPUTER. IBM-3081.                                              
004600  SPECIAL-NAMES.                                                          
004700      C01 IS TOP-OF-FORM                                                  
004800      UPSI-0 ON  STATUS IS WTR-TRACE-SW-ON                                
004900             OFF STATUS IS WTR-TRACE-SW-OFF.                              
005000*----------------------------------------------------------------*        
005100  INPUT-OUTPUT SECTION.                                                   
005200  FILE-CONTROL.                                                           
005300      SELECT TIDY-FLOW-FILE ASSIGN TO TIDYFLOW                            
005400          ORGANIZATION IS SEQUENTIAL                                      
005500          FILE STATUS  IS TIDY-FLOW-STATUS.                               
005600*                                                                         
005700      SELECT FLOW-DAILY-FILE ASSIGN TO FLOWDLY                            
005800          ORGANIZATION IS SEQUENTIAL                                      
005900          FILE STATUS  IS FLOW-DAILY-STATUS.                              
006000*                                                                         
006100      SELECT FLOW-SHIFT-FILE ASSIGN TO FLOWSFT                            
006200          ORGANIZATION IS SEQUENTIAL                                      
006300          FILE STATUS  IS FLOW-SHIFT-STATUS.                              
006400*                                                                         
006500      SELECT FLOW-HEATMAP-FILE ASSIGN TO FLOWHMP                          
006600          ORGANIZATION IS SEQUENTIAL                                      
006700          FILE STATUS  IS FLOW-HEATMAP-STATUS.                            
006800*****************************************************************         
006900  DATA DIVISION.                                                          
007000*----------------------------------------------------------------*        
007100  FILE SECTION.                                                           
007200*----------------------------------------------------------------*        
007300  FD  TIDY-FLOW-FILE RECORDING MODE F.                                    
007400  COPY FLOWTR.                                                            
007500*----------------------------------------------------------------*        
007600  FD  FLOW-DAILY-FILE RECORDING MODE F.                                   
007700  COPY FLOWDLY.                                                           
007800*----------------------------------------------------------------*        
007900  FD  FLOW-SHIFT-FILE RECORDING MODE F.                                   
008000  COPY FLOWSFT.                                                           
008100*----------------------------------------------------------------*        
008200  FD  FLOW-HEATMAP-FILE RECORDING MODE F.                                 
008300  COPY FLOWHMP.                                                           
008400*----------------------------------------------------------------*        
008500  WORKING-STORAGE SECTION.                                                
008600*----------------------------------------------------------------*        
008700  COPY FLOWRPT.                                                           
008800*----------------------------------------------------------------*        
008900  01  WS-SWITCHES-SUBSCRIPTS-MISC.                                        
009000      05  TIDY-FLOW-STATUS            PIC X(02).                          
009100          88  TIDY-FLOW-OK                      VALUE '00'.               
009200          88  TIDY-FLOW-EOF                     VALUE '10'.               
009300      05  FLOW-DAILY-STATUS           PIC X(02).                          
009400      05  FLOW-SHIFT-STATUS           PIC X(02).                          
009500      05  FLOW-HEATMAP-STATUS         PIC X(02).                          
009600      05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                
009700          88  END-OF-FILE                       VALUE 'Y'.                
009800      05  WK-FILES-OK-SW              PIC X(01) VALUE 'Y'.                
009900          88  WTR-FILES-OK                      VALUE 'Y'.                
010000      05  WK-DOW-SUBSCRIPT             PIC S9(02) COMP.                   
010100      05  WK-HR-SUBSCRIPT              PIC S9(02) COMP.                   
010200      05  FILLER                      PIC X(06).                          
010300*----------------------------------------------------------------*        
010400*WS-CONTROL-BREAK-AREA CARRIES THE SAVED KEYS FOR THE DAILY AND           
010500*SHIFT CONTROL BREAKS.  WS-SAVE-DAILY-DATE-PARTS AND                      
010600*WS-SAVE-SHIFT-DATE-PARTS ARE ALTERNATE VIEWS KEPT FOR THE TRACE          
010700*DISPLAY ONLY.                                                            
010800*----------------------------------------------------------------*        
010900  01  WS-CONTROL-BREAK-AREA.                                              
011000      05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.                
011100          88  FIRST-RECORD                      VALUE 'Y'.                
011200      05  WS-SAVE-DAILY-DATE          PIC X(10) VALUE SPACE.              
011300      05  WS-SAVE-DAILY-DATE-PARTS REDEFINES                              
011400              WS-SAVE-DAILY-DATE.                                         
011500          10  WS-SDD-YEAR             PIC X(04).                          
011600          10  FILLER                  PIC X(01).                          
011700          10  WS-SDD-MONTH            PIC X(02).                          
011800          10  FILLER                  PIC X(01).                          
011900          10  WS-SDD-DAY              PIC X(02).                          
012000      05  WS-SAVE-SHIFT-DATE          PIC X(10) VALUE SPACE.              
012100      05  WS-SAVE-SHIFT-DATE-PARTS REDEFINES                              
012200              WS-SAVE-SHIFT-DATE.                                         
012300          10  WS-SSD-YEAR             PIC X(04).                          
012400          10  FILLER                  PIC X(01).                          
012500          10  WS-SSD-MONTH            PIC X(02).                          
012600          10  FILLER                  PIC X(01).                          
012700          10  WS-SSD-DAY              PIC X(02).                          
012800      05  WS-SAVE-SHIFT-CODE          PIC X(08) VALUE SPACE.              
012900      05  WS-SAVE-SHIFT-CODE-TRACE REDEFINES                              
013000              WS-SAVE-SHIFT-CODE.                                         
013100          10  WS-SSC-WORD             PIC X(06).                          
013200          10  WS-SSC-LETTER           PIC X(02).                          
013300      05  WK-CURR-DATE                PIC X(10) VALUE SPACE.              
013400      05  FILLER                      PIC X(10).                          
013500*----------------------------------------------------------------*        
013600  01  WS-DAILY-ACCUM-AREA.                                                
013700      05  WS-DLY-TOTAL-CONSUMPTION    PIC S9(11)V9(2) COMP                
013800                                      VALUE ZERO.                         
013900      05  WS-DLY-READING-COUNT        PIC S9(7) COMP VALUE ZERO.          
014000      05  FILLER                      PIC X(04).                          
014100*----------------------------------------------------------------*        
014200*WS-DAY-INTERVAL-TABLE COLLECTS EVERY CONSUMPTION VALUE SEEN              
014300*DURING THE CURRENT DAILY GROUP SO THE 95TH PERCENTILE CAN BE             
014400*INTERPOLATED ONCE THE DAY IS COMPLETE.  2,000 CELLS COVERS EVEN A        
014500*ONE-MINUTE METER INTERVAL WITH ROOM TO SPARE.                            
014600*----------------------------------------------------------------*        
014700  01  WS-DAY-INTERVAL-TABLE.                                              
014800      05  DI-ENTRY OCCURS 2000 TIMES INDEXED BY DI-IDX                    
014900                                      PIC S9(9)V9(2) COMP.                
015000*----------------------------------------------------------------*        
015100  01  WS-SHIFT-ACCUM-AREA.                                                
015200      05  WS-SFT-TOTAL-CONSUMPTION    PIC S9(11)V9(2) COMP                
015300                                      VALUE ZERO.                         
015400      05  WS-SFT-READING-COUNT        PIC S9(7) COMP VALUE ZERO.          
015500      05  FILLER                      PIC X(04).                          
015600*----------------------------------------------------------------*        
015700*WS-P95-WORK-AREA -- THE LINEAR-INTERPOLATION ARITHMETIC FOR THE          
015800*95TH PERCENTILE, AND THE SCRATCH INDEXES FOR THE BUBBLE SORT THAT        
015900*PUTS THE DAY'S INTERVAL TABLE INTO ASCENDING ORDER FIRST.                
016000*----------------------------------------------------------------*        
016100  01  WS-P95-WORK-AREA.                                                   
016200      05  WK-P95-N                    PIC S9(5) COMP.                     
016300      05  WK-P95-R                    PIC S9(5)V9(4) COMP.                
016400      05  WK-P95-K                    PIC S9(5) COMP.                     
016500      05  WK-P95-F                    PIC S9(5)V9(4) COMP.                
016600      05  WK-P95-RESULT               PIC S9(9)V9(4) COMP.                
016700      05  WK-P95-SWAP                 PIC S9(9)V9(2) COMP.                
016800      05  WK-SORT-I                   PIC S9(5) COMP.                     
016900      05  WK-SORT-J                   PIC S9(5) COMP.                     
017000*----------------------------------------------------------------*        
017100  COPY WKDATE.                                                            
017200*****************************************************************         
017300  PROCEDURE DIVISION.                                                     
017400*----------------------------------------------------------------*        
017500  0000-MAIN-PROCESSING.                                                   
017600*----------------------------------------------------------------*        
017700      PERFORM 1000-OPEN-FILES.                                            
017800      IF NOT WTR-FILES-OK                                                 
017900          GO TO 9900-ABEND-EXIT.                                          
018000      PERFORM 1100-INITIALIZE-HEATMAP-TABLE.                              
018100      PERFORM 2000-READ-TIDY-FLOW-RECORD.                                 
018200      PERFORM 2100-PROCESS-ONE-FLOW-RECORD                                
018300          UNTIL END-OF-FILE.                                              
018400      IF NOT FIRST-RECORD                                                 
018500          PERFORM 3000-FINALIZE-DAILY-GROUP                               
018600              THRU 3100-FINALIZE-SHIFT-GROUP                              
018700      END-IF.                                                             
018800      PERFORM 4000-WRITE-HEATMAP-FILE.                                    
018900      PERFORM 9000-CLOSE-FILES.                                           
019000      GOBACK.                                                             
019100*----------------------------------------------------------------*        
019200  1000-OPEN-FILES.                                                        
019300*----------------------------------------------------------------*        
019400      MOVE 'Y'                        TO WK-FILES-OK-SW.                  
019500      OPEN INPUT  TIDY-FLOW-FILE.                                         
019600      OPEN OUTPUT FLOW-DAILY-FILE                                         
019700                  FLOW-SHIFT-FILE                                         
019800                  FLOW-HEATMAP-FILE.                                      
019900      IF NOT TIDY-FLOW-OK                                                 
020000          DISPLAY 'WTRFLOWA - TIDY FLOW OPEN ERROR: '                     
020100              TIDY-FLOW-STATUS                                            
020200          MOVE 'N'                    TO WK-FILES-OK-SW.                  
020300*----------------------------------------------------------------*        
020400  1100-INITIALIZE-HEATMAP-TABLE.                                          
020500*----------------------------------------------------------------*        
020600      PERFORM 1110-INIT-ONE-DOW-ROW                                       
020700          VARYING HM-DOW-IDX FROM 1 BY 1                                  
020800          UNTIL HM-DOW-IDX > 7.                                           
020900*----------------------------------------------------------------*        
021000  1110-INIT-ONE-DOW-ROW.                                                  
021100*----------------------------------------------------------------*        
021200      PERFORM 1120-INIT-ONE-HOUR-CELL                                     
021300          VARYING HM-HR-IDX FROM 1 BY 1                                   
021400          UNTIL HM-HR-IDX > 24.                                           
021500*----------------------------------------------------------------*        
021600  1120-INIT-ONE-HOUR-CELL.                                                
021700*----------------------------------------------------------------*        
021800      MOVE ZERO TO HM-CELL-SUM(HM-DOW-IDX, HM-HR-IDX)                     
021900                   HM-CELL-COUNT(HM-DOW-IDX, HM-HR-IDX).                  
022000*----------------------------------------------------------------*        
022100  2100-PROCESS-ONE-FLOW-RECORD.                                           
022200*----------------------------------------------------------------*        
022300      MOVE TF-TIMESTAMP(1:10)          TO WK-CURR-DATE.                   
022400      MOVE TF-TS-YEAR                  TO WK-YEAR.                        
022500      MOVE TF-TS-MONTH                 TO WK-MONTH.                       
022600      MOVE TF-TS-DAY                   TO WK-DAY.                         
022700      MOVE TF-TS-HOUR                  TO WK-HOUR.                        
022800      PERFORM 2410-DETERMINE-SHIFT.                                       
022900      IF FIRST-RECORD                                                     
023000          PERFORM 2110-START-NEW-DAILY-GROUP                              
023100          PERFORM 2120-START-NEW-SHIFT-GROUP                              
023200          MOVE 'N'                     TO WS-FIRST-RECORD-SW              
023300      ELSE                                                                
023400          IF WK-CURR-DATE NOT = WS-SAVE-DAILY-DATE                        
023500              PERFORM 3000-FINALIZE-DAILY-GROUP                           
023600              PERFORM 2110-START-NEW-DAILY-GROUP                          
023700          END-IF                                                          
023800          IF WK-CURR-DATE NOT = WS-SAVE-SHIFT-DATE                        
023900              OR WK-SHIFT-CODE NOT = WS-SAVE-SHIFT-CODE                   
024000              PERFORM 3100-FINALIZE-SHIFT-GROUP                           
024100              PERFORM 2120-START-NEW-SHIFT-GROUP                          
024200          END-IF                                                          
024300      END-IF.                                                             
024400      PERFORM 2200-ACCUMULATE-DAILY.                                      
024500      PERFORM 2210-ACCUMULATE-SHIFT.                                      
024600      PERFORM 2400-COMPUTE-DAY-OF-WEEK.                                   
024700      PERFORM 2300-ACCUMULATE-HEATMAP-CELL.                               
024800      PERFORM 2000-READ-TIDY-FLOW-RECORD.                                 
024900*----------------------------------------------------------------*        
025000  2110-START-NEW-DAILY-GROUP.                                             
025100*----------------------------------------------------------------*        
025200      MOVE WK-CURR-DATE                TO WS-SAVE-DAILY-DATE.             
025300      MOVE ZERO TO WS-DLY-TOTAL-CONSUMPTION WS-DLY-READING-COUNT.         
025400      IF WTR-TRACE-SW-ON                                                  
025500          DISPLAY 'WTRFLOWA TRACE NEW DAY: ' WS-SDD-YEAR '-'              
025600              WS-SDD-MONTH '-' WS-SDD-DAY.                                
025700*----------------------------------------------------------------*        
025800  2120-START-NEW-SHIFT-GROUP.                                             
025900*----------------------------------------------------------------*        
026000      MOVE WK-CURR-DATE                TO WS-SAVE-SHIFT-DATE.             
026100      MOVE WK-SHIFT-CODE                TO WS-SAVE-SHIFT-CODE.            
026200      MOVE ZERO TO WS-SFT-TOTAL-CONSUMPTION WS-SFT-READING-COUNT.         
026300      IF WTR-TRACE-SW-ON                                                  
026400          DISPLAY 'WTRFLOWA TRACE NEW SHIFT: ' WS-SSD-YEAR '-'            
026500              WS-SSD-MONTH '-' WS-SSD-DAY ' ' WS-SSC-WORD                 
026600              WS-SSC-LETTER.                                              
026700*----------------------------------------------------------------*        
026800  2200-ACCUMULATE-DAILY.                                                  
026900*----------------------------------------------------------------*        
027000      ADD TF-CONSUMPTION TO WS-DLY-TOTAL-CONSUMPTION.                     
027100      ADD 1               TO WS-DLY-READING-COUNT.                        
027200      IF WS-DLY-READING-COUNT <= 2000                                     
027300          MOVE TF-CONSUMPTION TO DI-ENTRY(WS-DLY-READING-COUNT).          
027400*----------------------------------------------------------------*        
027500  2210-ACCUMULATE-SHIFT.                                                  
027600*----------------------------------------------------------------*        
027700      ADD TF-CONSUMPTION TO WS-SFT-TOTAL-CONSUMPTION.                     
027800      ADD 1               TO WS-SFT-READING-COUNT.                        
027900*----------------------------------------------------------------*        
028000*2400-COMPUTE-DAY-OF-WEEK FIGURES DAYS ELAPSED SINCE 2000-01-01 (A        
028100*SATURDAY, INDEX 5 IN THE 0=MONDAY SCHEME) AND TAKES THE                  
028200*REMAINDER ON 7 TO GET THE CURRENT DAY-OF-WEEK NUMBER.                    
028300*----------------------------------------------------------------*        
028400  2400-COMPUTE-DAY-OF-WEEK.                                               
028500*----------------------------------------------------------------*        
028600      COMPUTE WK-PRIOR-YEAR = WK-YEAR - 1.                                
028700      DIVIDE WK-PRIOR-YEAR BY 4   GIVING WK-LEAP-DIV-1.                   
028800      DIVIDE WK-PRIOR-YEAR BY 100 GIVING WK-LEAP-DIV-2.                   
028900      DIVIDE WK-PRIOR-YEAR BY 400 GIVING WK-LEAP-DIV-3.                   
029000      COMPUTE WK-LEAP-YEARS-BEFORE =                                      
029100          WK-LEAP-DIV-1 - WK-LEAP-DIV-2 + WK-LEAP-DIV-3 - 484.            
029200      PERFORM 2405-CHECK-LEAP-YEAR.                                       
029300      MOVE WK-CUM-DAYS(WK-MONTH)       TO WK-DAYS-INTO-YEAR.              
029400      IF WK-IS-LEAP-YEAR AND WK-MONTH > 2                                 
029500          ADD 1 TO WK-DAYS-INTO-YEAR.                                     
029600      COMPUTE WK-TOTAL-DAYS-SINCE-2000 =                                  
029700          ((WK-YEAR - 2000) * 365) + WK-LEAP-YEARS-BEFORE +               
029800          WK-DAYS-INTO-YEAR + (WK-DAY - 1).                               
029900      COMPUTE WK-DOW-WORK = 5 + WK-TOTAL-DAYS-SINCE-2000.                 
030000      DIVIDE WK-DOW-WORK BY 7 GIVING WK-REMAINDER-WORK                    
030100          REMAINDER WK-DAY-OF-WEEK.                                       
030200*----------------------------------------------------------------*        
030300  2405-CHECK-LEAP-YEAR.                                                   
030400*----------------------------------------------------------------*        
030500      MOVE 'N'                         TO WK-IS-LEAP-YEAR-SW.             
030600      DIVIDE WK-YEAR BY 4 GIVING WK-LEAP-DIV-1                            
030700          REMAINDER WK-REMAINDER-WORK.                                    
030800      IF WK-REMAINDER-WORK = 0                                            
030900          DIVIDE WK-YEAR BY 100 GIVING WK-LEAP-DIV-1                      
031000              REMAINDER WK-REMAINDER-WORK                                 
031100          IF WK-REMAINDER-WORK NOT = 0                                    
031200              MOVE 'Y'                 TO WK-IS-LEAP-YEAR-SW              
031300          ELSE                                                            
031400              DIVIDE WK-YEAR BY 400 GIVING WK-LEAP-DIV-1                  
031500                  REMAINDER WK-REMAINDER-WORK                             
031600              IF WK-REMAINDER-WORK = 0                                    
031700                  MOVE 'Y'             TO WK-IS-LEAP-YEAR-SW              
031800              END-IF                                                      
031900          END-IF                                                          
032000      END-IF.                                                             
032100*----------------------------------------------------------------*        
032200*2410-DETERMINE-SHIFT -- SHIFT A 06:00-13:59, SHIFT B 14:00-21:59,        
032300*SHIFT C 22:00-05:59 (WRAPS PAST MIDNIGHT).                               
032400*----------------------------------------------------------------*        
032500  2410-DETERMINE-SHIFT.                                                   
032600*----------------------------------------------------------------*        
032700      IF WK-HOUR >= 6 AND WK-HOUR < 14                                    
032800          MOVE 'Shift A'               TO WK-SHIFT-CODE                   
032900      ELSE                                                                
033000          IF WK-HOUR >= 14 AND WK-HOUR < 22                               
033100              MOVE 'Shift B'           TO WK-SHIFT-CODE                   
033200          ELSE                                                            
033300              MOVE 'Shift C'           TO WK-SHIFT-CODE                   
033400          END-IF                                                          
033500      END-IF.                                                             
033600*----------------------------------------------------------------*        
033700  2300-ACCUMULATE-HEATMAP-CELL.                                           
033800*----------------------------------------------------------------*        
033900      COMPUTE WK-DOW-SUBSCRIPT = WK-DAY-OF-WEEK + 1.                      
034000      COMPUTE WK-HR-SUBSCRIPT  = WK-HOUR + 1.                             
034100      SET HM-DOW-IDX TO WK-DOW-SUBSCRIPT.                                 
034200      SET HM-HR-IDX  TO WK-HR-SUBSCRIPT.                                  
034300      ADD TF-CONSUMPTION TO HM-CELL-SUM(HM-DOW-IDX, HM-HR-IDX).           
034400      ADD 1               TO HM-CELL-COUNT(HM-DOW-IDX, HM-HR-IDX).        
034500*----------------------------------------------------------------*        
034600  3000-FINALIZE-DAILY-GROUP.                                              
034700*----------------------------------------------------------------*        
034800      PERFORM 2500-COMPUTE-P95-INTERVAL.                                  
034900      MOVE WS-SAVE-DAILY-DATE          TO FR-DLY-DATE.                    
035000      MOVE WS-DLY-TOTAL-CONSUMPTION                                       
035100          TO FR-DLY-TOTAL-CONSUMPTION.                                    
035200      COMPUTE FR-DLY-MEAN-INTERVAL ROUNDED =                              
035300          WS-DLY-TOTAL-CONSUMPTION / WS-DLY-READING-COUNT.                
035400      MOVE WK-P95-RESULT               TO FR-DLY-P95-INTERVAL.            
035500      MOVE WS-DLY-READING-COUNT        TO FR-DLY-READINGS.                
035600      WRITE FR-DAILY-RECORD.                                              
035700*----------------------------------------------------------------*        
035800  3100-FINALIZE-SHIFT-GROUP.                                              
035900*----------------------------------------------------------------*        
036000      MOVE WS-SAVE-SHIFT-DATE          TO FR-SFT-DATE.                    
036100      MOVE WS-SAVE-SHIFT-CODE          TO FR-SFT-SHIFT.                   
036200      MOVE WS-SFT-TOTAL-CONSUMPTION                                       
036300          TO FR-SFT-TOTAL-CONSUMPTION.                                    
036400      MOVE WS-SFT-READING-COUNT        TO FR-SFT-READINGS.                
036500      WRITE FR-SHIFT-RECORD.                                              
036600*----------------------------------------------------------------*        
036700*2500-COMPUTE-P95-INTERVAL SORTS THE DAY'S INTERVAL TABLE INTO            
036800*ASCENDING ORDER, THEN INTERPOLATES BETWEEN THE TWO ORDER                 
036900*STATISTICS THAT BRACKET RANK R = 1 + 0.95 * (N - 1).                     
037000*----------------------------------------------------------------*        
037100  2500-COMPUTE-P95-INTERVAL.                                              
037200*----------------------------------------------------------------*        
037300      MOVE WS-DLY-READING-COUNT        TO WK-P95-N.                       
037400      IF WK-P95-N > 2000                                                  
037500          MOVE 2000                    TO WK-P95-N.                       
037600      IF WK-P95-N = 1                                                     
037700          MOVE DI-ENTRY(1)             TO WK-P95-RESULT                   
037800      ELSE                                                                
037900          PERFORM 2510-SORT-INTERVAL-TABLE                                
038000          COMPUTE WK-P95-R = 1 + (0.95 * (WK-P95-N - 1)).                 
038100          MOVE WK-P95-R                TO WK-P95-K.                       
038200          COMPUTE WK-P95-F = WK-P95-R - WK-P95-K.                         
038300          IF WK-P95-K >= WK-P95-N                                         
038400              MOVE DI-ENTRY(WK-P95-N)   TO WK-P95-RESULT                  
038500          ELSE                                                            
038600              COMPUTE WK-P95-RESULT =                                     
038700                  DI-ENTRY(WK-P95-K) + (WK-P95-F *                        
038800                  (DI-ENTRY(WK-P95-K + 1) - DI-ENTRY(WK-P95-K)))          
038900          END-IF                                                          
039000      END-IF.                                                             
039100*----------------------------------------------------------------*        
039200  2510-SORT-INTERVAL-TABLE.                                               
039300*----------------------------------------------------------------*        
039400      PERFORM 2511-BUBBLE-OUTER-PASS                                      
039500          VARYING WK-SORT-I FROM 1 BY 1                                   
039600          UNTIL WK-SORT-I > WK-P95-N - 1.                                 
039700*----------------------------------------------------------------*        
039800  2511-BUBBLE-OUTER-PASS.                                                 
039900*----------------------------------------------------------------*        
040000      PERFORM 2512-BUBBLE-COMPARE-SWAP                                    
040100          VARYING WK-SORT-J FROM 1 BY 1                                   
040200          UNTIL WK-SORT-J > WK-P95-N - WK-SORT-I.                         
040300*----------------------------------------------------------------*        
040400  2512-BUBBLE-COMPARE-SWAP.                                               
040500*----------------------------------------------------------------*        
040600      IF DI-ENTRY(WK-SORT-J) > DI-ENTRY(WK-SORT-J + 1)                    
040700          MOVE DI-ENTRY(WK-SORT-J)      TO WK-P95-SWAP                    
040800          MOVE DI-ENTRY(WK-SORT-J + 1)  TO DI-ENTRY(WK-SORT-J)            
040900          MOVE WK-P95-SWAP              TO DI-ENTRY(WK-SORT-J + 1)        
041000      END-IF.                                                             
041100*----------------------------------------------------------------*        
041200  4000-WRITE-HEATMAP-FILE.                                                
041300*----------------------------------------------------------------*        
041400      PERFORM 4100-WRITE-ONE-HEATMAP-ROW                                  
041500          VARYING HM-DOW-IDX FROM 1 BY 1                                  
041600          UNTIL HM-DOW-IDX > 7.                                           
041700*----------------------------------------------------------------*        
041800  4100-WRITE-ONE-HEATMAP-ROW.                                             
041900*----------------------------------------------------------------*        
042000      COMPUTE FR-HMP-DAY-OF-WEEK = HM-DOW-IDX - 1.                        
042100      PERFORM 4110-BUILD-ONE-HEATMAP-CELL                                 
042200          VARYING HM-HR-IDX FROM 1 BY 1                                   
042300          UNTIL HM-HR-IDX > 24.                                           
042400      WRITE FR-HEATMAP-RECORD.                                            
042500*----------------------------------------------------------------*        
042600  4110-BUILD-ONE-HEATMAP-CELL.                                            
042700*----------------------------------------------------------------*        
042800      IF HM-CELL-COUNT(HM-DOW-IDX, HM-HR-IDX) = 0                         
042900          MOVE WS-HEATMAP-EMPTY-CELL                                      
043000              TO FR-HMP-HOUR-CELL(HM-HR-IDX)                              
043100      ELSE                                                                
043200          COMPUTE FR-HMP-HOUR-CELL(HM-HR-IDX) ROUNDED =                   
043300              HM-CELL-SUM(HM-DOW-IDX, HM-HR-IDX) /                        
043400              HM-CELL-COUNT(HM-DOW-IDX, HM-HR-IDX)                        
043500      END-IF.                                                             
043600*----------------------------------------------------------------*        
043700  2000-READ-TIDY-FLOW-RECORD.                                             
043800*----------------------------------------------------------------*        
043900      READ TIDY-FLOW-FILE                                                 
044000          AT END MOVE 'Y'              TO END-OF-FILE-SW.                 
044100*----------------------------------------------------------------*        
044200  9000-CLOSE-FILES.                                                       
044300*----------------------------------------------------------------*        
044400      CLOSE TIDY-FLOW-FILE                                                
044500            FLOW-DAILY-FILE                                               
044600            FLOW-SHIFT-FILE                                               
044700            FLOW-HEATMAP-FILE.                                            
044800*----------------------------------------------------------------*        
044900*09/11/25 SPB  SHOP STANDARD WR-1207 -- A TIDY-FLOW OPEN FAILURE          
045000*              USED TO FALL THROUGH INTO THE READ LOOP AGAINST A          
045100*              CLOSED FILE.  1000-OPEN-FILES NOW SETS                     
045200*              WK-FILES-OK-SW AND 0000-MAIN-PROCESSING BRANCHES           
045300*              HERE INSTEAD, SKIPPING THE WHOLE RUN.                      
045400*----------------------------------------------------------------*        
045500  9900-ABEND-EXIT.                                                        
045600*----------------------------------------------------------------*        
045700      DISPLAY 'WTRFLOWA - ABORTING, FILE OPEN FAILED'.                    
045800      GOBACK.                                                             
